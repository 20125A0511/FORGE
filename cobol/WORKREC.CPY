000100******************************************************************
000200*    WORKREC  --  FIELD WORKER ROSTER RECORD
000300*    USED BY WORKERS-IN.  ROSTER IS SMALL (50 OR FEWER ROWS PER
000400*    THE OPS MANUAL) AND IS ALWAYS TABLE-LOADED -- THERE IS NO
000500*    INDEXED MASTER FOR WORKERS.
000600******************************************************************
000700 01  WORKER-RECORD.
000800     05  WORKER-ID                  PIC 9(04).
000900     05  WORKER-NAME                 PIC X(30).
001000     05  WORKER-SKILLS.
001100         10  WORKER-SKILL-1           PIC X(20).
001200         10  WORKER-SKILL-2           PIC X(20).
001300         10  WORKER-SKILL-3           PIC X(20).
001400     05  WORKER-SKILL-LEVEL          PIC X(12).
001500         88  SKILL-LEVEL-JUNIOR      VALUE "junior".
001600         88  SKILL-LEVEL-INTERMED    VALUE "intermediate".
001700         88  SKILL-LEVEL-SENIOR      VALUE "senior".
001800         88  SKILL-LEVEL-EXPERT      VALUE "expert".
001900     05  WORKER-CUR-LAT              PIC S9(3)V9(6).
002000     05  WORKER-CUR-LNG              PIC S9(3)V9(6).
002100     05  WORKER-LOC-VALID            PIC X(01).
002200         88  WORKER-LOC-IS-VALID     VALUE "Y".
002300         88  WORKER-LOC-NOT-VALID    VALUE "N".
002400     05  WORKER-AVAIL-STATUS         PIC X(12).
002500         88  AVAIL-AVAILABLE         VALUE "available".
002600         88  AVAIL-BUSY              VALUE "busy".
002700         88  AVAIL-OFF-SHIFT         VALUE "off-shift".
002800     05  WORKER-MAX-TICKETS-DAY      PIC 9(02).
002900     05  WORKER-PERF-RATING          PIC 9V99.
003000     05  WORKER-FIRST-FIX-RATE       PIC 9V999.
003100     05  WORKER-ACTIVE-FLAG          PIC X(01).
003200         88  WORKER-IS-ACTIVE        VALUE "Y".
003300         88  WORKER-NOT-ACTIVE       VALUE "N".
003400     05  FILLER                      PIC X(13).
