000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  ASGNSCR.
000300 AUTHOR. D M PRZYBYLSKI.
000400 INSTALLATION. FIELD SERVICES SYSTEMS GROUP.
000500 DATE-WRITTEN. 04/02/91.
000600 DATE-COMPILED. 04/02/91.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000* REMARKS.
001100*
001200*     THIS SUBPROGRAM TAKES THE FOUR RAW ASSIGNMENT-SCORE INPUTS
001300*     (SKILL MATCH, TRAVEL DISTANCE, AVAILABILITY, PAST
001400*     PERFORMANCE) AND RETURNS THE FOUR COMPONENT SCORES PLUS THE
001500*     WEIGHTED OVERALL SCORE USED TO RANK CANDIDATE WORKERS FOR A
001600*     TICKET.  CALLED ONCE PER CANDIDATE WORKER BY TKTASSGN.
001700*     LINKAGE ONLY -- NO FILES OF ITS OWN.
001800*
001900*     WEIGHTS ARE SKILL 40 / PROXIMITY 30 / AVAILABILITY 20 /
002000*     PERFORMANCE 10 PERCENT PER THE DISPATCH STANDARDS MEMO --
002100*     DO NOT CHANGE THESE WITHOUT A SIGNED CHANGE REQUEST, THEY
002200*     WERE ARBITRATED BETWEEN OPS AND THE UNION.
002300*
002400* CHANGE LOG.
002500* INITIAL WRITE.  SKILL/PROXIMITY/AVAILABILITY/PERFORMANCE        040291DM
002600* WEIGHTED SCORE FOR WORKER RANKING.  CR-1093.                    040291DM
002700* ADDED THE SKILL-LEVEL BONUS TABLE (JUNIOR THRU EXPERT) --       062892DM
002800* WAS FLAT 1.000/0.000 BEFORE.  CR-1201.                          062892DM
002900* SKILL SUM NOW CAPPED AT 1.000 -- AN EXPERT WITH A MATCHED       011594RT
003000* SKILL WAS SCORING OVER 1.  CR-1322.                             011594RT
003100* Y2K REVIEW -- NO 2-DIGIT YEAR FIELDS IN THIS PROGRAM.           081498SA
003200* NO CHANGE REQUIRED.  CR-1502.                                   081498SA
003300* PROXIMITY SCORE CLAMPED AT ZERO -- A NEGATIVE SCORE WAS         062901RT
003400* SNEAKING THROUGH FOR DISTANCES JUST OVER 100 KM.  CR-1577.      062901RT
003500* NO FUNCTIONAL CHANGE -- ALIGNED COMMENT BLOCK WITH              051403JL
003600* GEODIST PER THE SYSTEMS DOCUMENTATION STANDARD.  CR-1690.       051403JL
003700******************************************************************
003800
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SOURCE-COMPUTER. IBM-390.
004200 OBJECT-COMPUTER. IBM-390.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM.
004500
004600 DATA DIVISION.
004700 FILE SECTION.
004800
004900 WORKING-STORAGE SECTION.
005000******************************************************************
005100*    SKILL-SCORE WORK FIELDS.  BASE SCORE IS 1.000/0.000 ON
005200*    THE MATCH, THEN THE LEVEL BONUS IS ADDED AND THE SUM IS
005300*    CAPPED AT 1.000 (SEE 011594 CHANGE LOG ENTRY ABOVE).
005400******************************************************************
005500 01  WM-SKILL-BONUS-WORK.
005600     05  WM-SKILL-BASE-SCORE     PIC 9V999 COMP-3.
005700     05  WM-SKILL-BONUS-AMT      PIC 9V999 COMP-3.
005800     05  WM-SKILL-SUM            PIC 9V999 COMP-3.
005900     05  FILLER                 PIC X(02).
006000
006100 01  WM-SKILL-BONUS-WORK-R REDEFINES WM-SKILL-BONUS-WORK.
006200     05  FILLER                 PIC X(11).
006300
006400******************************************************************
006500*    CALL-TRACE COUNTER -- HOW MANY TIMES THIS COPY OF ASGNSCR
006600*    HAS BEEN CALLED, AND THE LAST OVERALL SCORE RETURNED.
006700*    DISPLAYED BY TKTASSGN'S 999-CLEANUP IF THE DEBUG SWITCH
006800*    IS ON (UPSI-0).
006900******************************************************************
007000 01  WM-CALL-TRACE.
007100     05  WM-CALL-COUNT           PIC S9(7) COMP.
007200     05  WM-LAST-OVERALL         PIC 9V999 COMP-3.
007300     05  FILLER                 PIC X(03).
007400
007500 01  WM-CALL-TRACE-R REDEFINES WM-CALL-TRACE.
007600     05  FILLER                 PIC X(10).
007700
007800 LINKAGE SECTION.
007900 01  SCORE-CALC-REC.
008000     05  SCR-SKILL-REQUIRED-FLAG PIC X(01).
008100         88  SCR-SKILL-REQUIRED VALUE "Y".
008200         88  SCR-SKILL-NOT-REQUIRED VALUE "N".
008300     05  SCR-SKILL-MATCHED-FLAG  PIC X(01).
008400         88  SCR-SKILL-MATCHED  VALUE "Y".
008500     05  SCR-SKILL-LEVEL         PIC X(12).
008600     05  SCR-DIST-KM             PIC S9(4)V99.
008700     05  SCR-LOC-VALID-FLAG      PIC X(01).
008800         88  SCR-LOC-IS-VALID    VALUE "Y".
008900     05  SCR-PERF-RATING         PIC 9V99.
009000     05  SCR-FIRST-FIX-RATE      PIC 9V999.
009100     05  SCR-SKILL-SCORE         PIC 9V999.
009200     05  SCR-PROX-SCORE          PIC 9V999.
009300     05  SCR-AVAIL-SCORE         PIC 9V999.
009400     05  SCR-PERF-SCORE          PIC 9V999.
009500     05  SCR-OVERALL-SCORE       PIC 9V999.
009600     05  SCR-EFFECTIVE-DIST-KM   PIC 9(4)V99.
009700     05  SCR-REJECT-FLAG         PIC X(01).
009800         88  SCR-WORKER-REJECTED VALUE "Y".
009900     05  FILLER                 PIC X(05).
010000
010100******************************************************************
010200*    SCORE-CALC-REC-ALT LETS THE CALLER DISPLAY JUST THE FIVE
010300*    RESULT FIELDS FOR A CANDIDATE-SCORING TRACE LINE WITHOUT
010400*    RE-MOVING EACH ONE SEPARATELY.
010500******************************************************************
010600 01  SCORE-CALC-REC-ALT REDEFINES SCORE-CALC-REC.
010700     05  FILLER                 PIC X(28).
010800     05  SCORE-OUTPUT-VIEW.
010900         10  SCR-SKILL-SCORE-ALT      PIC 9V999.
011000         10  SCR-PROX-SCORE-ALT       PIC 9V999.
011100         10  SCR-AVAIL-SCORE-ALT      PIC 9V999.
011200         10  SCR-PERF-SCORE-ALT       PIC 9V999.
011300         10  SCR-OVERALL-SCORE-ALT    PIC 9V999.
011400         10  SCR-EFFECTIVE-DIST-KM-ALT PIC 9(4)V99.
011500         10  SCR-REJECT-FLAG-ALT      PIC X(01).
011600     05  FILLER                 PIC X(05).
011700
011800 PROCEDURE DIVISION USING SCORE-CALC-REC.
011900******************************************************************
012000*    MAINLINE
012100******************************************************************
012200     ADD 1 TO WM-CALL-COUNT.
012300     PERFORM 100-CALC-SKILL-SCORE THRU 100-EXIT.
012400     PERFORM 200-CALC-PROX-SCORE THRU 200-EXIT.
012500     PERFORM 400-CALC-AVAIL-SCORE THRU 400-EXIT.
012600     PERFORM 300-CALC-PERF-SCORE THRU 300-EXIT.
012700     PERFORM 500-CALC-OVERALL-SCORE THRU 500-EXIT.
012800     MOVE SCR-OVERALL-SCORE TO WM-LAST-OVERALL.
012900     GOBACK.
013000
013100 100-CALC-SKILL-SCORE.
013200     IF SCR-SKILL-NOT-REQUIRED
013300         MOVE 1.000 TO WM-SKILL-BASE-SCORE
013400     ELSE
013500         IF SCR-SKILL-MATCHED
013600             MOVE 1.000 TO WM-SKILL-BASE-SCORE
013700         ELSE
013800             MOVE 0.000 TO WM-SKILL-BASE-SCORE.
013900
014000*    LEVEL BONUS TABLE -- SEE 062892 CHANGE LOG ENTRY ABOVE.
014100     EVALUATE SCR-SKILL-LEVEL
014200         WHEN "junior"
014300             MOVE 0.000 TO WM-SKILL-BONUS-AMT
014400         WHEN "intermediate"
014500             MOVE 0.050 TO WM-SKILL-BONUS-AMT
014600         WHEN "senior"
014700             MOVE 0.100 TO WM-SKILL-BONUS-AMT
014800         WHEN "expert"
014900             MOVE 0.150 TO WM-SKILL-BONUS-AMT
015000         WHEN OTHER
015100             MOVE 0.000 TO WM-SKILL-BONUS-AMT
015200     END-EVALUATE.
015300
015400     COMPUTE WM-SKILL-SUM =
015500         WM-SKILL-BASE-SCORE + WM-SKILL-BONUS-AMT.
015600*    CAPPED AT 1.000 -- SEE 011594 CHANGE LOG ENTRY ABOVE.        011594RT
015700     IF WM-SKILL-SUM > 1.000
015800         MOVE 1.000 TO WM-SKILL-SUM.
015900     MOVE WM-SKILL-SUM TO SCR-SKILL-SCORE.
016000 100-EXIT.
016100     EXIT.
016200
016300 200-CALC-PROX-SCORE.
016400     MOVE "N" TO SCR-REJECT-FLAG.
016500     IF NOT SCR-LOC-IS-VALID
016600         MOVE 0.500 TO SCR-PROX-SCORE
016700         MOVE 20.00 TO SCR-EFFECTIVE-DIST-KM
016800     ELSE
016900         MOVE SCR-DIST-KM TO SCR-EFFECTIVE-DIST-KM
017000         IF SCR-DIST-KM > 100
017100             MOVE "Y" TO SCR-REJECT-FLAG
017200             MOVE 0.000 TO SCR-PROX-SCORE
017300         ELSE
017400             COMPUTE SCR-PROX-SCORE ROUNDED =
017500                 1 - (SCR-DIST-KM / 100)
017600*            CLAMPED AT ZERO -- SEE 062901 CHANGE LOG ENTRY.      062901RT
017700             IF SCR-PROX-SCORE < 0
017800                 MOVE 0.000 TO SCR-PROX-SCORE.
017900 200-EXIT.
018000     EXIT.
018100
018200 300-CALC-PERF-SCORE.
018300     COMPUTE SCR-PERF-SCORE ROUNDED =
018400         (SCR-PERF-RATING / 5 * 0.6) +
018500         (SCR-FIRST-FIX-RATE * 0.4).
018600 300-EXIT.
018700     EXIT.
018800
018900 400-CALC-AVAIL-SCORE.
019000     MOVE 1.000 TO SCR-AVAIL-SCORE.
019100 400-EXIT.
019200     EXIT.
019300
019400 500-CALC-OVERALL-SCORE.
019500     IF SCR-WORKER-REJECTED
019600         MOVE 0.000 TO SCR-OVERALL-SCORE
019700     ELSE
019800         COMPUTE SCR-OVERALL-SCORE ROUNDED =
019900             (0.40 * SCR-SKILL-SCORE) +
020000             (0.30 * SCR-PROX-SCORE) +
020100             (0.20 * SCR-AVAIL-SCORE) +
020200             (0.10 * SCR-PERF-SCORE).
020300 500-EXIT.
020400     EXIT.
