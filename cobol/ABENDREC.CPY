000100******************************************************************
000200*    ABENDREC  --  ABEND TRAIL RECORD
000300*    COMMON TO ALL FORGE DISPATCH-CYCLE PROGRAMS.  WRITTEN TO
000400*    SYSOUT BY THE 1000-ABEND-RTN PARAGRAPH OF THE CALLING
000500*    PROGRAM SO OPERATIONS CAN SEE WHICH PARAGRAPH BLEW UP AND
000600*    WHY WITHOUT A DUMP READ.
000700******************************************************************
000800 01  ABEND-REC.
000900     05  PARA-NAME                  PIC X(32).
001000     05  ABEND-REASON                PIC X(40).
001100     05  EXPECTED-VAL                PIC X(10).
001200     05  ACTUAL-VAL                  PIC X(10).
001300     05  FILLER                      PIC X(08).
