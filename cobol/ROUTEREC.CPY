000100******************************************************************
000200*    ROUTEREC  --  ROUTE STOP RECORD
000300*    WRITTEN TO ROUTES-OUT BY TKTROUTE, GROUPED BY WORKER-ID AND
000400*    ORDERED BY STOP-ORDER WITHIN WORKER.
000500******************************************************************
000600 01  ROUTE-STOP-RECORD.
000700     05  ROUTE-WORKER-ID            PIC 9(04).
000800     05  ROUTE-STOP-ORDER            PIC 9(02).
000900     05  ROUTE-TICKET-ID             PIC 9(06).
001000     05  ROUTE-DIST-PREV-KM          PIC 9(04)V99.
001100     05  ROUTE-CUM-ETA-MIN           PIC 9(05)V9.
001200     05  FILLER                      PIC X(16).
