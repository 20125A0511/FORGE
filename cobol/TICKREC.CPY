000100******************************************************************
000200*    TICKREC  --  SERVICE TICKET RECORD
000300*    USED BY TICKETS-IN AND TICKETS-OUT.  ORIGINAL LAYOUT FROM
000400*    THE 1994 DISPATCH CONVERSION WAS 300 BYTES (TICKET-ID THRU
000500*    CUSTOMER-TIER); THE GPS FIELDS AND THE CLASSIFIER FIELDS
000600*    WERE ADDED IN THE 2008 ANALYZER PROJECT (SEE TKTANLZ CHANGE
000700*    LOG) WITHOUT A RECORD EXPANSION JOB, SO THE PHYSICAL RECORD
000800*    GREW TO ITS CURRENT LENGTH.  DO NOT SHRINK THIS RECORD --
000900*    DOWNSTREAM JCL HAS THE LRECL HARD-CODED.
001000******************************************************************
001100 01  TICKET-RECORD.
001200     05  TICKET-ID                  PIC 9(06).
001300     05  TICKET-TITLE                PIC X(60).
001400     05  TICKET-DESCRIPTION          PIC X(120).
001500     05  TICKET-SEVERITY             PIC X(02).
001600         88  SEVERITY-P1             VALUE "P1".
001700         88  SEVERITY-P2             VALUE "P2".
001800         88  SEVERITY-P3             VALUE "P3".
001900         88  SEVERITY-P4             VALUE "P4".
002000         88  SEVERITY-BLANK          VALUE SPACES.
002100     05  TICKET-STATUS               PIC X(12).
002200         88  STATUS-NEW              VALUE "NEW".
002300         88  STATUS-OPEN             VALUE "OPEN".
002400         88  STATUS-ASSIGNED         VALUE "ASSIGNED".
002500         88  STATUS-IN-PROGRESS      VALUE "IN-PROGRESS".
002600         88  STATUS-COMPLETED        VALUE "COMPLETED".
002700         88  STATUS-CANCELLED        VALUE "CANCELLED".
002800     05  TICKET-EQUIPMENT-TYPE       PIC X(20).
002900     05  TICKET-CATEGORY             PIC X(20).
003000     05  TICKET-LOC-LAT              PIC S9(3)V9(6).
003100     05  TICKET-LOC-LNG              PIC S9(3)V9(6).
003200     05  TICKET-LOC-VALID            PIC X(01).
003300         88  TICKET-LOC-IS-VALID     VALUE "Y".
003400         88  TICKET-LOC-NOT-VALID    VALUE "N".
003500     05  TICKET-SKILL-REQUIRED       PIC X(20).
003600     05  TICKET-TIME-EST-MIN         PIC 9(04).
003700     05  TICKET-CONFIDENCE           PIC 9V999.
003800     05  TICKET-CREATED-TS           PIC 9(12).
003900     05  TICKET-SLA-DEADLINE-TS      PIC 9(12).
004000     05  TICKET-ASSIGNED-WORKER-ID   PIC 9(04).
004100     05  TICKET-COMPLETED-TS         PIC 9(12).
004200     05  TICKET-CUSTOMER-TIER        PIC X(10).
004300     05  FILLER                      PIC X(08).
