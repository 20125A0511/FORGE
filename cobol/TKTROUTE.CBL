000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  TKTROUTE.
000300 AUTHOR. R A TOBOLSKI.
000400 INSTALLATION. FIELD SERVICES SYSTEMS GROUP.
000500 DATE-WRITTEN. 10/11/94.
000600 DATE-COMPILED. 10/11/94.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM IS STEP 3 OF THE FORGE DISPATCH CYCLE.
001300*          IT BUILDS A DRIVING ROUTE FOR EVERY WORKER WHO HAS ONE
001400*          OR MORE TICKETS TO VISIT, ONE STOP AT A TIME, ALWAYS
001500*          PICKING THE NEAREST TICKET NOT YET VISITED.
001600*
001700*          A TICKET THAT IS ALREADY ASSIGNED GOES STRAIGHT TO ITS
001800*          ASSIGNED WORKER'S ROUTE.  A TICKET THAT IS STILL NEW OR
001900*          OPEN (NOT YET PICKED UP BY TKTASSGN, OR HELD BACK FOR
002000*          NEXT RUN) IS INSTEAD "FLEET-CLUSTERED" -- ATTACHED TO
002100*          WHICHEVER WORKER IS CLOSEST TO IT -- SO DISPATCH CAN
002200*          SEE A PLANNED ROUTE EVEN AHEAD OF FORMAL ASSIGNMENT.
002300*
002400******************************************************************
002500
002600         INPUT FILE                 -   FORGE.TICKOUT
002700
002800         WORKER ROSTER FILE         -   FORGE.WORKIN
002900
003000         ROUTE FILE PRODUCED        -   FORGE.ROUTEOUT
003100
003200         DUMP FILE                  -   SYSOUT
003300
003400******************************************************************
003500* CHANGE LOG.
003600* INITIAL WRITE.  NEAREST-NEIGHBOR ROUTE BUILD FOR ASSIGNED       101194RT
003700* TICKETS, GROUPED BY WORKER.  CR-0902.                           101194RT
003800* FLEET-CLUSTER MODE ADDED FOR NEW/OPEN TICKETS NOT YET           052395RT
003900* PICKED UP BY TKTASSGN -- DISPATCH WANTED A ROUTE PREVIEW        052395RT
004000* BEFORE THE ASSIGNMENT RUN.  CR-0988.                            052395RT
004100* Y2K REVIEW -- NO 2-DIGIT YEAR FIELDS IN THIS PROGRAM.           081498SA
004200* NO CHANGE REQUIRED.  CR-1503.                                   081498SA
004300* PER-WORKER ROUTE TOTALS NOW DISPLAYED AT CLEANUP -- OPS         040501JL
004400* WANTED A QUICK SANITY CHECK WITHOUT OPENING THE ROUTE FILE.     040501JL
004500* CR-1588.                                                        040501JL
004600******************************************************************
004700
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SOURCE-COMPUTER. IBM-390.
005100 OBJECT-COMPUTER. IBM-390.
005200 SPECIAL-NAMES.
005300     C01 IS TOP-OF-FORM.
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600     SELECT SYSOUT
005700     ASSIGN TO UT-S-SYSOUT
005800       ORGANIZATION IS SEQUENTIAL.
005900
006000     SELECT TICKETS-IN
006100     ASSIGN TO UT-S-TICKIN
006200       ACCESS MODE IS SEQUENTIAL
006300       FILE STATUS IS TICKIN-STATUS.
006400
006500     SELECT WORKERS-IN
006600     ASSIGN TO UT-S-WORKIN
006700       ACCESS MODE IS SEQUENTIAL
006800       FILE STATUS IS WORKIN-STATUS.
006900
007000     SELECT ROUTES-OUT
007100     ASSIGN TO UT-S-ROUTEOUT
007200       ACCESS MODE IS SEQUENTIAL
007300       FILE STATUS IS ROUTEOUT-STATUS.
007400
007500 DATA DIVISION.
007600 FILE SECTION.
007700 FD  SYSOUT
007800     RECORDING MODE IS F
007900     LABEL RECORDS ARE STANDARD
008000     RECORD CONTAINS 130 CHARACTERS
008100     BLOCK CONTAINS 0 RECORDS
008200     DATA RECORD IS SYSOUT-REC.
008300 01  SYSOUT-REC  PIC X(130).
008400
008500****** TICKET FILE AS LEFT BY TKTASSGN -- ASSIGNED TICKETS CARRY
008600****** ASSIGNED-WORKER-ID; NEW/OPEN TICKETS DO NOT AND ARE
008700****** FLEET-CLUSTERED INSTEAD (SEE REMARKS ABOVE).
008800 FD  TICKETS-IN
008900     RECORDING MODE IS F
009000     LABEL RECORDS ARE STANDARD
009100     RECORD CONTAINS 345 CHARACTERS
009200     BLOCK CONTAINS 0 RECORDS
009300     DATA RECORD IS TICKETS-IN-REC.
009400 01  TICKETS-IN-REC   PIC X(345).
009500
009600****** WORKER ROSTER -- SMALL, TABLE-LOADED AT 050-LOAD-WORKER-
009700****** TABLE.  NO INDEXED MASTER FOR WORKERS IN THIS SYSTEM.
009800 FD  WORKERS-IN
009900     RECORDING MODE IS F
010000     LABEL RECORDS ARE STANDARD
010100     RECORD CONTAINS 160 CHARACTERS
010200     BLOCK CONTAINS 0 RECORDS
010300     DATA RECORD IS WORKERS-IN-REC.
010400 01  WORKERS-IN-REC   PIC X(160).
010500
010600****** ONE RECORD PER STOP ON A WORKER'S ROUTE.  GROUPED BY
010700****** WORKER-ID, ORDERED BY STOP-ORDER WITHIN WORKER.
010800 FD  ROUTES-OUT
010900     RECORDING MODE IS F
011000     LABEL RECORDS ARE STANDARD
011100     RECORD CONTAINS 40 CHARACTERS
011200     BLOCK CONTAINS 0 RECORDS
011300     DATA RECORD IS ROUTES-OUT-REC.
011400 01  ROUTES-OUT-REC   PIC X(40).
011500
011600** QSAM FILE
011700 WORKING-STORAGE SECTION.
011800
011900 01  FILE-STATUS-CODES.
012000     05  TICKIN-STATUS           PIC X(02).
012100     05  WORKIN-STATUS           PIC X(02).
012200     05  ROUTEOUT-STATUS         PIC X(02).
012300     05  FILLER                  PIC X(02).
012400
012500 COPY TICKREC.
012600 COPY ROUTEREC.
012700
012800 COPY WORKREC.
012900** QSAM FILE
013000
013100 01  WS-SYSOUT-REC.
013200     05  MSG                     PIC X(80).
013300     05  FILLER                  PIC X(50).
013400
013500******************************************************************
013600*    WORKER TABLE -- SAME SHAPE AS TKTASSGN'S, BUT ROUTING ONLY
013700*    NEEDS THE WORKER'S ID AND CURRENT POSITION.
013800******************************************************************
013900 01  WORKER-TABLE.
014000     05  WM-WORKER-COUNT         PIC 9(02) COMP.
014100     05  FILLER                  PIC X(02).
014200     05  WORKER-TABLE-ROW OCCURS 50 TIMES INDEXED BY WRK-IDX.
014300         10  WT-WORKER-ID          PIC 9(04).
014400         10  WT-CUR-LAT            PIC S9(3)V9(6).
014500         10  WT-CUR-LNG            PIC S9(3)V9(6).
014600         10  WT-LOC-VALID          PIC X(01).
014700             88  WT-LOC-IS-VALID   VALUE "Y".
014800         10  WT-ROUTE-DIST-TOTAL   PIC 9(6)V99 COMP-3.
014900         10  WT-ROUTE-MIN-TOTAL    PIC 9(6)V9 COMP-3.
015000         10  WT-ROUTE-STOP-COUNT   PIC 9(04) COMP.
015100         10  FILLER                PIC X(06).
015200
015300 01  WORKER-TABLE-R REDEFINES WORKER-TABLE.
015400     05  FILLER                  PIC X(2404).
015500
015600******************************************************************
015700*    TICKET TABLE -- ONE ROW PER TICKET ELIGIBLE FOR ROUTING
015800*    (STATUS ASSIGNED, OR STATUS NEW/OPEN WITH A VALID LOCATION).
015900*    TK-ROUTE-WORKER-ID IS THE OWNING WORKER FOR THIS RUN'S
016000*    ROUTE BUILD -- COPIED STRAIGHT FROM THE TICKET IF ASSIGNED,
016100*    OR FILLED IN BY FLEET CLUSTERING IF NOT.
016200******************************************************************
016300 01  TICKET-TABLE.
016400     05  WM-TICKET-COUNT         PIC 9(04) COMP.
016500     05  FILLER                  PIC X(02).
016600     05  TICKET-TABLE-ROW OCCURS 300 TIMES INDEXED BY TK-IDX.
016700         10  TK-TICKET-ID          PIC 9(06).
016800         10  TK-LAT                PIC S9(3)V9(6).
016900         10  TK-LNG                PIC S9(3)V9(6).
017000         10  TK-ROUTE-WORKER-ID    PIC 9(04).
017100         10  TK-VISITED-FLAG       PIC X(01).
017200             88  TK-IS-VISITED     VALUE "Y".
017300         10  FILLER                PIC X(05).
017400
017500 01  TICKET-TABLE-R REDEFINES TICKET-TABLE.
017600     05  FILLER                  PIC X(10206).
017700
017800 01  GEO-CALC-REC.
017900     05  GEO-LAT-1                PIC S9(3)V9(6).
018000     05  GEO-LNG-1                PIC S9(3)V9(6).
018100     05  GEO-LAT-2                PIC S9(3)V9(6).
018200     05  GEO-LNG-2                PIC S9(3)V9(6).
018300     05  GEO-SPEED-KMH            PIC S9(3)V99.
018400     05  GEO-DIST-KM              PIC S9(4)V99.
018500     05  GEO-TRAVEL-MIN           PIC S9(4)V9.
018600     05  FILLER                  PIC X(08).
018700
018800******************************************************************
018900*    NEAREST-STOP WORK AREA -- HOLDS THE CLOSEST UNVISITED
019000*    TICKET FOUND SO FAR IN 220-SCAN-ONE-TICKET'S SWEEP.
019100******************************************************************
019200 01  WM-NEAREST-STOP-WORK.
019300     05  WM-FOUND-SW             PIC X(01).
019400         88  WM-WAS-FOUND       VALUE "Y".
019500     05  WM-NEAREST-TK-IDX        PIC 9(04) COMP.
019600     05  WM-NEAREST-DIST-KM       PIC 9(04)V99.
019700     05  WM-NEAREST-TRAVEL-MIN    PIC 9(04)V9.
019800     05  FILLER                  PIC X(02).
019900
020000******************************************************************
020100*    CLUSTER WORK AREA -- HOLDS THE CLOSEST WORKER FOUND SO FAR
020200*    IN 510-SCAN-ONE-WORKER'S SWEEP OVER THE WORKER TABLE.
020300******************************************************************
020400 01  WM-CLUSTER-WORK.
020500     05  WM-CLUSTER-FOUND-SW     PIC X(01).
020600         88  WM-CLUSTER-WAS-FOUND VALUE "Y".
020700     05  WM-CLUSTER-WRK-IDX       PIC 9(02) COMP.
020800     05  WM-CLUSTER-DIST-KM       PIC 9(04)V99.
020900     05  FILLER                  PIC X(02).
021000
021100 01  WM-CLUSTER-WORK-R REDEFINES WM-CLUSTER-WORK.
021200     05  FILLER                  PIC X(11).
021300
021400******************************************************************
021500*    CURRENT-POSITION AND ROUTE-IN-PROGRESS WORK AREA -- RESET
021600*    AT THE START OF EACH WORKER'S ROUTE IN 200-BUILD-ONE-ROUTE.
021700******************************************************************
021800 01  WM-ROUTE-WORK.
021900     05  WM-CUR-LAT               PIC S9(3)V9(6).
022000     05  WM-CUR-LNG               PIC S9(3)V9(6).
022100     05  WM-ROUTE-ACTIVE-SW       PIC X(01).
022200         88  WM-ROUTE-DONE       VALUE "N".
022300     05  WM-STOP-ORDER            PIC 9(02) COMP.
022400     05  WM-CUM-MIN               PIC 9(05)V9.
022500     05  FILLER                  PIC X(02).
022600
022700 01  COUNTERS-IDXS-AND-ACCUMULATORS.
022800     05  RECORDS-READ            PIC 9(7) COMP.
022900     05  STOPS-WRITTEN           PIC 9(7) COMP.
023000     05  TICKETS-NOT-ROUTED      PIC 9(7) COMP.
023100     05  WORKERS-WITH-NO-ROUTE   PIC 9(7) COMP.
023200     05  FILLER                  PIC X(04).
023300
023400 01  FLAGS-AND-SWITCHES.
023500     05  MORE-DATA-SW            PIC X(01) VALUE "Y".
023600         88  NO-MORE-DATA        VALUE "N".
023700     05  MORE-WORKERS-SW         PIC X(01) VALUE "Y".
023800         88  NO-MORE-WORKERS     VALUE "N".
023900     05  FILLER                  PIC X(02).
024000
024100 COPY ABENDREC.
024200** QSAM FILE
024300
024400 PROCEDURE DIVISION.
024500     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
024600     PERFORM 100-LOAD-TICKET-TABLE THRU 100-EXIT
024700             UNTIL NO-MORE-DATA.
024800     PERFORM 200-BUILD-ALL-ROUTES THRU 200-EXIT
024900             VARYING WRK-IDX FROM 1 BY 1
025000             UNTIL WRK-IDX > WM-WORKER-COUNT.
025100     PERFORM 999-CLEANUP THRU 999-EXIT.
025200     MOVE +0 TO RETURN-CODE.
025300     GOBACK.
025400
025500 000-HOUSEKEEPING.
025600     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
025700     DISPLAY "******** BEGIN JOB TKTROUTE ********".
025800     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS, WORKER-TABLE,
025900         TICKET-TABLE.
026000     PERFORM 800-OPEN-FILES THRU 800-EXIT.
026100     PERFORM 055-READ-WORKERS-IN THRU 055-EXIT.
026200     PERFORM 050-LOAD-WORKER-TABLE THRU 050-EXIT
026300             VARYING WRK-IDX FROM 1 BY 1
026400             UNTIL NO-MORE-WORKERS OR WRK-IDX > 50.
026500     PERFORM 900-READ-TICKETS-IN THRU 900-EXIT.
026600     IF NO-MORE-DATA
026700         MOVE "EMPTY INPUT FILE" TO ABEND-REASON
026800         GO TO 1000-ABEND-RTN.
026900 000-EXIT.
027000     EXIT.
027100
027200 050-LOAD-WORKER-TABLE.
027300     MOVE WORKER-ID        TO WT-WORKER-ID (WRK-IDX).
027400     MOVE WORKER-CUR-LAT   TO WT-CUR-LAT (WRK-IDX).
027500     MOVE WORKER-CUR-LNG   TO WT-CUR-LNG (WRK-IDX).
027600     MOVE WORKER-LOC-VALID TO WT-LOC-VALID (WRK-IDX).
027700     MOVE 0 TO WT-ROUTE-DIST-TOTAL (WRK-IDX).
027800     MOVE 0 TO WT-ROUTE-MIN-TOTAL (WRK-IDX).
027900     MOVE 0 TO WT-ROUTE-STOP-COUNT (WRK-IDX).
028000     ADD 1 TO WM-WORKER-COUNT.
028100     PERFORM 055-READ-WORKERS-IN THRU 055-EXIT.
028200 050-EXIT.
028300     EXIT.
028400
028500 055-READ-WORKERS-IN.
028600     READ WORKERS-IN INTO WORKER-RECORD
028700         AT END MOVE "N" TO MORE-WORKERS-SW
028800         GO TO 055-EXIT
028900     END-READ.
029000 055-EXIT.
029100     EXIT.
029200
029300******************************************************************
029400*    100-LOAD-TICKET-TABLE.  AN ASSIGNED TICKET GOES STRAIGHT TO
029500*    ITS ASSIGNED WORKER'S ROUTE.  A NEW/OPEN TICKET WITH A
029600*    VALID LOCATION IS FLEET-CLUSTERED TO THE NEAREST WORKER.
029700*    ANYTHING ELSE (IN-PROGRESS, COMPLETED, CANCELLED, OR A
029800*    NEW/OPEN TICKET WITH NO LOCATION) IS NOT ROUTED THIS RUN.
029900******************************************************************
030000 100-LOAD-TICKET-TABLE.
030100     IF STATUS-ASSIGNED
030200         ADD 1 TO WM-TICKET-COUNT
030300         SET TK-IDX TO WM-TICKET-COUNT
030400         MOVE TICKET-ID TO TK-TICKET-ID (TK-IDX)
030500         MOVE TICKET-LOC-LAT TO TK-LAT (TK-IDX)
030600         MOVE TICKET-LOC-LNG TO TK-LNG (TK-IDX)
030700         MOVE TICKET-ASSIGNED-WORKER-ID
030800             TO TK-ROUTE-WORKER-ID (TK-IDX)
030900         MOVE "N" TO TK-VISITED-FLAG (TK-IDX)
031000     ELSE
031100         IF (STATUS-NEW OR STATUS-OPEN)
031200            AND TICKET-LOC-IS-VALID
031300             ADD 1 TO WM-TICKET-COUNT
031400             SET TK-IDX TO WM-TICKET-COUNT
031500             MOVE TICKET-ID TO TK-TICKET-ID (TK-IDX)
031600             MOVE TICKET-LOC-LAT TO TK-LAT (TK-IDX)
031700             MOVE TICKET-LOC-LNG TO TK-LNG (TK-IDX)
031800             MOVE "N" TO TK-VISITED-FLAG (TK-IDX)
031900             PERFORM 500-CLUSTER-TICKET-TO-WORKER THRU 500-EXIT
032000         ELSE
032100             ADD 1 TO TICKETS-NOT-ROUTED.
032200
032300     PERFORM 900-READ-TICKETS-IN THRU 900-EXIT.
032400 100-EXIT.
032500     EXIT.
032600
032700******************************************************************
032800*    500-CLUSTER-TICKET-TO-WORKER.  NEAREST WORKER BY HAVERSINE,
032900*    FIRST-ENCOUNTERED WINS TIES.  IF A WORKER HAS NO VALID
033000*    LOCATION THEY ARE NOT A CLUSTERING CANDIDATE.
033100******************************************************************
033200 500-CLUSTER-TICKET-TO-WORKER.
033300     MOVE "N" TO WM-CLUSTER-FOUND-SW.
033400     PERFORM 510-SCAN-ONE-WORKER THRU 510-EXIT
033500             VARYING WRK-IDX FROM 1 BY 1
033600             UNTIL WRK-IDX > WM-WORKER-COUNT.
033700     IF WM-CLUSTER-WAS-FOUND
033800         MOVE WT-WORKER-ID (WM-CLUSTER-WRK-IDX)
033900             TO TK-ROUTE-WORKER-ID (TK-IDX)
034000     ELSE
034100         MOVE 0 TO TK-ROUTE-WORKER-ID (TK-IDX)
034200         ADD 1 TO TICKETS-NOT-ROUTED.
034300 500-EXIT.
034400     EXIT.
034500
034600 510-SCAN-ONE-WORKER.
034700     IF WT-LOC-IS-VALID (WRK-IDX)
034800         MOVE TK-LAT (TK-IDX) TO GEO-LAT-1
034900         MOVE TK-LNG (TK-IDX) TO GEO-LNG-1
035000         MOVE WT-CUR-LAT (WRK-IDX) TO GEO-LAT-2
035100         MOVE WT-CUR-LNG (WRK-IDX) TO GEO-LNG-2
035200         MOVE 40 TO GEO-SPEED-KMH
035300         CALL "GEODIST" USING GEO-CALC-REC
035400         IF NOT WM-CLUSTER-WAS-FOUND
035500            OR GEO-DIST-KM < WM-CLUSTER-DIST-KM
035600             MOVE "Y" TO WM-CLUSTER-FOUND-SW
035700             SET WM-CLUSTER-WRK-IDX TO WRK-IDX
035800             MOVE GEO-DIST-KM TO WM-CLUSTER-DIST-KM.
035900 510-EXIT.
036000     EXIT.
036100
036200******************************************************************
036300*    200-BUILD-ALL-ROUTES DRIVES ONE NEAREST-NEIGHBOR ROUTE PER
036400*    WORKER.  A WORKER WITH NO TICKETS IN THE TABLE PRODUCES NO
036500*    ROUTE STOPS AT ALL.
036600******************************************************************
036700 200-BUILD-ALL-ROUTES.
036800     MOVE WT-CUR-LAT (WRK-IDX) TO WM-CUR-LAT.
036900     MOVE WT-CUR-LNG (WRK-IDX) TO WM-CUR-LNG.
037000     MOVE 0 TO WM-STOP-ORDER.
037100     MOVE 0 TO WM-CUM-MIN.
037200     MOVE "Y" TO WM-ROUTE-ACTIVE-SW.
037300     PERFORM 210-FIND-AND-WRITE-STOP THRU 210-EXIT
037400             UNTIL WM-ROUTE-DONE.
037500     IF WT-ROUTE-STOP-COUNT (WRK-IDX) = 0
037600         ADD 1 TO WORKERS-WITH-NO-ROUTE
037700     ELSE
037800         PERFORM 250-PRINT-ROUTE-TOTALS THRU 250-EXIT.
037900 200-EXIT.
038000     EXIT.
038100
038200 210-FIND-AND-WRITE-STOP.
038300     MOVE "N" TO WM-FOUND-SW.
038400     PERFORM 220-SCAN-ONE-TICKET THRU 220-EXIT
038500             VARYING TK-IDX FROM 1 BY 1
038600             UNTIL TK-IDX > WM-TICKET-COUNT.
038700     IF WM-WAS-FOUND
038800         PERFORM 230-WRITE-ROUTE-STOP THRU 230-EXIT
038900     ELSE
039000         MOVE "N" TO WM-ROUTE-ACTIVE-SW.
039100 210-EXIT.
039200     EXIT.
039300
039400 220-SCAN-ONE-TICKET.
039500     IF TK-ROUTE-WORKER-ID (TK-IDX) = WT-WORKER-ID (WRK-IDX)
039600        AND NOT TK-IS-VISITED (TK-IDX)
039700         MOVE WM-CUR-LAT TO GEO-LAT-1
039800         MOVE WM-CUR-LNG TO GEO-LNG-1
039900         MOVE TK-LAT (TK-IDX) TO GEO-LAT-2
040000         MOVE TK-LNG (TK-IDX) TO GEO-LNG-2
040100         MOVE 40 TO GEO-SPEED-KMH
040200         CALL "GEODIST" USING GEO-CALC-REC
040300         IF NOT WM-WAS-FOUND OR GEO-DIST-KM < WM-NEAREST-DIST-KM
040400             MOVE "Y" TO WM-FOUND-SW
040500             SET WM-NEAREST-TK-IDX TO TK-IDX
040600             MOVE GEO-DIST-KM TO WM-NEAREST-DIST-KM
040700             MOVE GEO-TRAVEL-MIN TO WM-NEAREST-TRAVEL-MIN.
040800 220-EXIT.
040900     EXIT.
041000
041100 230-WRITE-ROUTE-STOP.
041200     ADD 1 TO WM-STOP-ORDER.
041300     ADD WM-NEAREST-TRAVEL-MIN TO WM-CUM-MIN.
041400     MOVE WT-WORKER-ID (WRK-IDX) TO ROUTE-WORKER-ID.
041500     MOVE WM-STOP-ORDER TO ROUTE-STOP-ORDER.
041600     MOVE TK-TICKET-ID (WM-NEAREST-TK-IDX) TO ROUTE-TICKET-ID.
041700     MOVE WM-NEAREST-DIST-KM TO ROUTE-DIST-PREV-KM.
041800     MOVE WM-CUM-MIN TO ROUTE-CUM-ETA-MIN.
041900     WRITE ROUTES-OUT-REC FROM ROUTE-STOP-RECORD.
042000     ADD 1 TO STOPS-WRITTEN.
042100
042200     ADD WM-NEAREST-DIST-KM TO WT-ROUTE-DIST-TOTAL (WRK-IDX).
042300     ADD WM-NEAREST-TRAVEL-MIN TO WT-ROUTE-MIN-TOTAL (WRK-IDX).
042400     ADD 1 TO WT-ROUTE-STOP-COUNT (WRK-IDX).
042500
042600     MOVE "Y" TO TK-VISITED-FLAG (WM-NEAREST-TK-IDX).
042700     MOVE TK-LAT (WM-NEAREST-TK-IDX) TO WM-CUR-LAT.
042800     MOVE TK-LNG (WM-NEAREST-TK-IDX) TO WM-CUR-LNG.
042900 230-EXIT.
043000     EXIT.
043100
043200 250-PRINT-ROUTE-TOTALS.
043300     DISPLAY "** ROUTE FOR WORKER ** " WT-WORKER-ID (WRK-IDX).
043400     DISPLAY "   STOPS     " WT-ROUTE-STOP-COUNT (WRK-IDX).
043500     DISPLAY "   TOTAL KM  " WT-ROUTE-DIST-TOTAL (WRK-IDX).
043600     DISPLAY "   TOTAL MIN " WT-ROUTE-MIN-TOTAL (WRK-IDX).
043700 250-EXIT.
043800     EXIT.
043900
044000 800-OPEN-FILES.
044100     MOVE "800-OPEN-FILES" TO PARA-NAME.
044200     OPEN INPUT TICKETS-IN, WORKERS-IN.
044300     OPEN OUTPUT ROUTES-OUT, SYSOUT.
044400 800-EXIT.
044500     EXIT.
044600
044700 850-CLOSE-FILES.
044800     MOVE "850-CLOSE-FILES" TO PARA-NAME.
044900     CLOSE TICKETS-IN, WORKERS-IN, ROUTES-OUT, SYSOUT.
045000 850-EXIT.
045100     EXIT.
045200
045300 900-READ-TICKETS-IN.
045400     READ TICKETS-IN INTO TICKET-RECORD
045500         AT END MOVE "N" TO MORE-DATA-SW
045600         GO TO 900-EXIT
045700     END-READ.
045800     ADD +1 TO RECORDS-READ.
045900 900-EXIT.
046000     EXIT.
046100
046200 999-CLEANUP.
046300     MOVE "999-CLEANUP" TO PARA-NAME.
046400     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
046500     DISPLAY "** RECORDS READ **".
046600     DISPLAY RECORDS-READ.
046700     DISPLAY "** ROUTE STOPS WRITTEN **".
046800     DISPLAY STOPS-WRITTEN.
046900     DISPLAY "** TICKETS NOT ROUTED **".
047000     DISPLAY TICKETS-NOT-ROUTED.
047100     DISPLAY "** WORKERS WITH NO ROUTE **".
047200     DISPLAY WORKERS-WITH-NO-ROUTE.
047300     DISPLAY "******** NORMAL END OF JOB TKTROUTE ********".
047400 999-EXIT.
047500     EXIT.
047600
047700 1000-ABEND-RTN.
047800     WRITE SYSOUT-REC FROM ABEND-REC.
047900     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
048000     DISPLAY "*** ABNORMAL END OF JOB- TKTROUTE ***" UPON CONSOLE.
048100     MOVE 0 TO WM-STOP-ORDER.
048200     DIVIDE WM-STOP-ORDER INTO 1.
