000100******************************************************************
000200*    TKTDASH  --  FORGE DISPATCH DASHBOARD REPORTER
000300*    STEP 4 (FINAL) OF THE FORGE DISPATCH CYCLE
000400*
000500*    READS THE FINAL TICKET FILE, THE WORKER ROSTER, AND THE
000600*    ASSIGNMENT FILE PRODUCED BY TKTASSGN AND PRINTS THE OPS
000700*    DASHBOARD -- TICKET COUNTS BY STATUS AND SEVERITY, SLA
000800*    COMPLIANCE, AVERAGE RESPONSE TIME, WORKER COVERAGE, AND A
000900*    LIST OF TICKETS WHOSE SLA CLOCK IS ABOUT TO RUN OUT.
001000*
001100*    INPUT FILE              FORGE.TICKOUT   (TICKETS-IN HERE)
001200*    WORKER ROSTER FILE      FORGE.WORKIN
001300*    ASSIGNMENT FILE         FORGE.ASSNOUT   (ASSIGN-IN HERE)
001400*    REPORT FILE             FORGE.DASHRPT
001500*    DUMP FILE                SYSOUT
001600*
001700*    THIS PROGRAM DOES NOT REWRITE THE TICKET FILE.  IT IS A
001800*    READ-ONLY PASS OVER WHATEVER THE EARLIER STEPS LEFT BEHIND.
001900******************************************************************
002000*    CHANGE LOG
002100*    ----------
002200*    111594RT  ORIGINAL WRITE-UP.  COUNTS, SLA COMPLIANCE, AND    111594RT
002300*    THE SEVERITY/STATUS BREAKOUT LINES.  CR-0935.                111594RT
002400*
002500*    060795RT  ADDED THE SLA ALERT SECTION -- OPS WANTED TO SEE   060795RT
002600*    WHAT WAS ABOUT TO BREACH BEFORE IT DID, NOT JUST A RATE.     060795RT
002700*    TABLE IS BUILT DURING THE TICKET PASS AND BUBBLE-SORTED BY   060795RT
002800*    DEADLINE BEFORE PRINTING -- THIS SHOP DOES NOT USE THE       060795RT
002900*    SORT VERB FOR A TABLE THIS SMALL.  CR-0991.                  060795RT
003000*
003100*    081498SA  Y2K REVIEW.  RUN-DATE/RUN-TIME WINDOWING ADDED TO  081498SA
003200*    060-BUILD-RUN-TS TO MATCH THE OTHER THREE FORGE PROGRAMS.    081498SA
003300*    DAY-NUMBER ARITHMETIC IN 470 ALREADY CARRIES A FULL 4-DIGIT  081498SA
003400*    YEAR AND NEEDED NO CHANGE.  CR-1504.                         081498SA
003500*
003600*    030502JL  AVERAGE RESPONSE MINUTES NOW COMPUTED FROM         030502JL
003700*    ASSIGN-TS (ADDED TO ASSNREC THIS SAME WEEK) INSTEAD OF       030502JL
003800*    BEING LEFT AT ZERO.  TICKET-LOOKUP-TABLE ADDED SO EACH       030502JL
003900*    ASSIGNMENT CAN FIND ITS TICKET'S CREATED-TS WITHOUT A        030502JL
004000*    SECOND PASS OF THE TICKET FILE.  CR-1699.                    030502JL
004100*
004200*    091503RT  TOTAL-WORKERS WAS BEING COUNTED TWICE WHEN THE     091503RT
004300*    ROSTER CONTAINED AN INACTIVE RECORD AT THE END OF THE FILE   091503RT
004400*    -- 300-ACCUMULATE-WORKER NOW ONLY BUMPS THE COUNTER ONCE     091503RT
004500*    PER READ, NOT ONCE PER READ PLUS ONCE AT EOF.  CR-1741.      091503RT
004600*
004700*    052004RT  ACTIVE WORKERS / TOTAL RATIO WAS DIVIDING BY       052004RT
004800*    TOTAL-WORKERS (EVERY ROSTER ROW, INCLUDING INACTIVE ONES) -- 052004RT
004900*    OPS READ IT AS A SHARE OF THE ACTIVE ROSTER AND IT WASN'T.   052004RT
005000*    DENOMINATOR NOW ACTIVE-WORKERS.  CR-1758.                    052004RT
005100******************************************************************
005200 IDENTIFICATION DIVISION.
005300 PROGRAM-ID.    TKTDASH.
005400 AUTHOR.        R A TOBOLSKI.
005500 INSTALLATION.  FIELD SERVICES SYSTEMS GROUP.
005600 DATE-WRITTEN.  11/15/94.
005700 DATE-COMPILED. 11/15/94.
005800 SECURITY.      NON-CONFIDENTIAL.
005900
006000 ENVIRONMENT DIVISION.
006100 CONFIGURATION SECTION.
006200 SOURCE-COMPUTER.  IBM-390.
006300 OBJECT-COMPUTER.  IBM-390.
006400 SPECIAL-NAMES.
006500     C01 IS TOP-OF-FORM.
006600
006700 INPUT-OUTPUT SECTION.
006800 FILE-CONTROL.
006900     SELECT SYSOUT          ASSIGN TO UT-S-SYSOUT.
007000     SELECT TICKETS-IN      ASSIGN TO UT-S-TICKIN
007100             FILE STATUS IS TICKIN-STATUS.
007200     SELECT WORKERS-IN      ASSIGN TO UT-S-WORKIN
007300             FILE STATUS IS WORKIN-STATUS.
007400     SELECT ASSIGN-IN       ASSIGN TO UT-S-ASSNIN
007500             FILE STATUS IS ASSNIN-STATUS.
007600     SELECT REPORT-OUT      ASSIGN TO UT-S-DASHRPT
007700             FILE STATUS IS DASHRPT-STATUS.
007800
007900 DATA DIVISION.
008000 FILE SECTION.
008100 FD  SYSOUT
008200     LABEL RECORDS ARE STANDARD.
008300 01  SYSOUT-REC              PIC X(130).
008400
008500 FD  TICKETS-IN
008600     LABEL RECORDS ARE STANDARD.
008700 01  TICKETS-IN-REC          PIC X(345).
008800
008900 FD  WORKERS-IN
009000     LABEL RECORDS ARE STANDARD.
009100 01  WORKERS-IN-REC          PIC X(160).
009200
009300 FD  ASSIGN-IN
009400     LABEL RECORDS ARE STANDARD.
009500 01  ASSIGN-IN-REC           PIC X(120).
009600
009700 FD  REPORT-OUT
009800     LABEL RECORDS ARE STANDARD.
009900 01  REPORT-OUT-REC          PIC X(132).
010000
010100 WORKING-STORAGE SECTION.
010200
010300 01  FILE-STATUS-CODES.
010400     05  TICKIN-STATUS           PIC X(02).
010500     05  WORKIN-STATUS           PIC X(02).
010600     05  ASSNIN-STATUS           PIC X(02).
010700     05  DASHRPT-STATUS          PIC X(02).
010800
010900 COPY TICKREC.
011000
011100 COPY WORKREC.
011200
011300 COPY ASSNREC.
011400
011500 01  WS-SYSOUT-REC.
011600     05  MSG                     PIC X(80).
011700     05  FILLER                  PIC X(50).
011800
011900*---------------------------------------------------------------
012000*    RUN TIMESTAMP, Y2K WINDOW, AND SLA ALERT THRESHOLD
012100*---------------------------------------------------------------
012200 01  WS-TODAY-RAW.
012300     05  WS-TODAY-YY             PIC 9(02).
012400     05  WS-TODAY-MM             PIC 9(02).
012500     05  WS-TODAY-DD             PIC 9(02).
012600 01  WS-NOW-RAW.
012700     05  WS-NOW-HH               PIC 9(02).
012800     05  WS-NOW-MI               PIC 9(02).
012900     05  WS-NOW-SS               PIC 9(02).
013000     05  WS-NOW-HS               PIC 9(02).
013100
013200 01  WS-RUN-TS                  PIC 9(12).
013300 01  WS-RUN-TS-BREAKDOWN REDEFINES WS-RUN-TS.
013400     05  WS-RUN-YYYY             PIC 9(04).
013500     05  WS-RUN-MM               PIC 9(02).
013600     05  WS-RUN-DD               PIC 9(02).
013700     05  WS-RUN-HH               PIC 9(02).
013800     05  WS-RUN-MI               PIC 9(02).
013900
014000 01  WM-RUN-TOTAL-MIN            PIC 9(9) COMP.
014100 01  WM-THRESHOLD-TOTAL-MIN      PIC 9(9) COMP.
014200
014300*---------------------------------------------------------------
014400*    GENERAL-PURPOSE TIMESTAMP-TO-MINUTES CONVERTER.  GIVEN ANY
014500*    YYYYMMDDHHMI TIMESTAMP IN WM-TSCONV-TS, 460 LEAVES THE
014600*    NUMBER OF MINUTES SINCE DAY ZERO OF YEAR 1 IN
014700*    WM-TSCONV-RESULT.  TWO CONVERSIONS SUBTRACTED GIVE ELAPSED
014800*    MINUTES BETWEEN ANY TWO TIMESTAMPS WITHOUT CARE FOR MONTH
014900*    OR YEAR BOUNDARIES.
015000*---------------------------------------------------------------
015100 01  WM-TSCONV-WORK.
015200     05  WM-TSCONV-TS            PIC 9(12).
015300 01  WM-TSCONV-BREAKDOWN REDEFINES WM-TSCONV-WORK.
015400     05  WM-TSCONV-YYYY          PIC 9(04).
015500     05  WM-TSCONV-MM            PIC 9(02).
015600     05  WM-TSCONV-DD            PIC 9(02).
015700     05  WM-TSCONV-HH            PIC 9(02).
015800     05  WM-TSCONV-MI            PIC 9(02).
015900 01  WM-TSCONV-RESULT            PIC 9(9) COMP.
016000 01  WM-DAYNUM-RESULT            PIC 9(7) COMP.
016100 01  WM-LEAP-YEAR-SW             PIC X(01).
016200     88  WM-IS-LEAP-YEAR         VALUE "Y".
016300 01  WM-LEAP-QUOT                PIC 9(4) COMP.
016400 01  WM-LEAP-REM                 PIC 9(4) COMP.
016500
016600*---------------------------------------------------------------
016700*    TICKET-LOOKUP-TABLE -- TICKET-ID/CREATED-TS PAIRS, BUILT
016800*    WHILE 200-ACCUMULATE-TICKET READS THE TICKET FILE, SEARCHED
016900*    BY 400-ACCUMULATE-ASSIGNMENT TO FIND EACH ASSIGNMENT'S
017000*    TICKET'S CREATED-TS FOR THE RESPONSE-TIME AVERAGE.
017100*---------------------------------------------------------------
017200 01  TICKET-LOOKUP-TABLE.
017300     05  WM-LOOKUP-COUNT         PIC 9(04) COMP.
017400     05  FILLER                  PIC X(02).
017500     05  TICKET-LOOKUP-ROW OCCURS 300 TIMES
017600             INDEXED BY TKL-IDX.
017700         10  TKL-TICKET-ID         PIC 9(06).
017800         10  TKL-CREATED-TS        PIC 9(12).
017900         10  FILLER                PIC X(04).
018000
018100 01  TICKET-LOOKUP-TABLE-R REDEFINES TICKET-LOOKUP-TABLE.
018200     05  FILLER                  PIC X(6606).
018300
018400*---------------------------------------------------------------
018500*    SLA-ALERT-TABLE -- ONE ROW PER NOT-COMPLETED TICKET WHOSE
018600*    DEADLINE IS WITHIN THE ALERT WINDOW.  BUBBLE-SORTED BY
018700*    ALT-DEADLINE-TS ASCENDING BEFORE 690-PRINT-ALERTS RUNS.
018800*---------------------------------------------------------------
018900 01  SLA-ALERT-TABLE.
019000     05  WM-ALERT-COUNT          PIC 9(04) COMP.
019100     05  FILLER                  PIC X(02).
019200     05  SLA-ALERT-ROW OCCURS 300 TIMES
019300             INDEXED BY ALT-IDX ALT-IDX2.
019400         10  ALT-TICKET-ID         PIC 9(06).
019500         10  ALT-SEVERITY          PIC X(02).
019600         10  ALT-STATUS            PIC X(12).
019700         10  ALT-DEADLINE-TS       PIC 9(12).
019800         10  ALT-MIN-REMAIN        PIC S9(5).
019900         10  ALT-BREACHED          PIC X(01).
020000             88  ALT-IS-BREACHED  VALUE "Y".
020100         10  ALT-WORKER-ID         PIC 9(04).
020200         10  FILLER                PIC X(04).
020300
020400 01  SLA-ALERT-TABLE-R REDEFINES SLA-ALERT-TABLE.
020500     05  FILLER                  PIC X(13806).
020600
020700 01  SLA-ALERT-ROW-TEMP.
020800     05  ALTT-TICKET-ID          PIC 9(06).
020900     05  ALTT-SEVERITY           PIC X(02).
021000     05  ALTT-STATUS             PIC X(12).
021100     05  ALTT-DEADLINE-TS        PIC 9(12).
021200     05  ALTT-MIN-REMAIN         PIC S9(5).
021300     05  ALTT-BREACHED           PIC X(01).
021400     05  ALTT-WORKER-ID          PIC 9(04).
021500     05  FILLER                  PIC X(04).
021600
021700 01  ALT-PASS-CTR                PIC 9(04) COMP.
021800
021900*---------------------------------------------------------------
022000*    COMPLETED-TODAY AND DEADLINE-COMPARE WORK AREAS
022100*---------------------------------------------------------------
022200 01  WS-COMPLETED-TS-WORK        PIC 9(12).
022300 01  WS-COMPLETED-TS-BD REDEFINES WS-COMPLETED-TS-WORK.
022400     05  WS-COMP-YYYY            PIC 9(04).
022500     05  WS-COMP-MM              PIC 9(02).
022600     05  WS-COMP-DD              PIC 9(02).
022700     05  FILLER                  PIC X(04).
022800
022900 01  WM-TICKET-DEADLINE-MIN      PIC 9(9) COMP.
023000 01  WM-CREATED-MIN              PIC 9(9) COMP.
023100 01  WM-ASSIGN-MIN               PIC 9(9) COMP.
023200 01  WM-ELAPSED-MIN              PIC S9(7) COMP.
023300 01  WM-RESPONSE-MIN-SUM         PIC S9(9) COMP.
023400
023500*---------------------------------------------------------------
023600*    COUNTERS-IDXS-AND-ACCUMULATORS
023700*---------------------------------------------------------------
023800 01  COUNTERS-IDXS-AND-ACCUMULATORS.
023900     05  TICKETS-READ            PIC 9(7) COMP.
024000     05  WORKERS-READ            PIC 9(7) COMP.
024100     05  ASSIGNS-READ            PIC 9(7) COMP.
024200     05  LINES-WRITTEN           PIC 9(7) COMP.
024300     05  TOTAL-TICKETS           PIC 9(7) COMP.
024400     05  OPEN-TICKETS            PIC 9(7) COMP.
024500     05  INPROG-TICKETS          PIC 9(7) COMP.
024600     05  COMPLETED-TODAY-CNT     PIC 9(7) COMP.
024700     05  COUNT-SEV-P1            PIC 9(7) COMP.
024800     05  COUNT-SEV-P2            PIC 9(7) COMP.
024900     05  COUNT-SEV-P3            PIC 9(7) COMP.
025000     05  COUNT-SEV-P4            PIC 9(7) COMP.
025100     05  COUNT-ST-NEW            PIC 9(7) COMP.
025200     05  COUNT-ST-OPEN           PIC 9(7) COMP.
025300     05  COUNT-ST-ASSIGNED       PIC 9(7) COMP.
025400     05  COUNT-ST-INPROG         PIC 9(7) COMP.
025500     05  COUNT-ST-COMPLETED      PIC 9(7) COMP.
025600     05  COUNT-ST-CANCELLED      PIC 9(7) COMP.
025700     05  SLA-MET-COUNT           PIC 9(7) COMP.
025800     05  SLA-TOTAL-COUNT         PIC 9(7) COMP.
025900     05  TOTAL-WORKERS           PIC 9(7) COMP.
026000     05  ACTIVE-WORKERS          PIC 9(7) COMP.
026100     05  ACTIVE-AVAIL-BUSY       PIC 9(7) COMP.
026200     05  ASSIGN-COUNT            PIC 9(7) COMP.
026300     05  RESP-LOOKUP-MISSES      PIC 9(7) COMP.
026400
026500 01  WS-SLA-RATE                 PIC 9(3)V9(1).
026600 01  WS-AVG-RESPONSE             PIC 9(5)V9(1).
026700 01  WS-WORK-DIVIDEND            PIC S9(9)V9(4) COMP-3.
026800 01  WS-WORK-DIVISOR             PIC S9(9) COMP-3.
026900
027000 01  FLAGS-AND-SWITCHES.
027100     05  MORE-TICKETS-SW         PIC X(01) VALUE "Y".
027200         88  NO-MORE-TICKETS    VALUE "N".
027300     05  MORE-WORKERS-SW         PIC X(01) VALUE "Y".
027400         88  NO-MORE-WORKERS    VALUE "N".
027500     05  MORE-ASSIGNS-SW         PIC X(01) VALUE "Y".
027600         88  NO-MORE-ASSIGNS    VALUE "N".
027700     05  ALERT-ELIGIBLE-SW       PIC X(01).
027800         88  ALERT-IS-ELIGIBLE  VALUE "Y".
027900     05  LOOKUP-FOUND-SW         PIC X(01).
028000         88  LOOKUP-WAS-FOUND   VALUE "Y".
028100
028200*---------------------------------------------------------------
028300*    REPORT LINES -- ONE 01-LEVEL PER DISTINCT LINE SHAPE,
028400*    BUILT IN WORKING-STORAGE AND MOVED TO REPORT-OUT-REC AT
028500*    WRITE TIME, THE SAME WAY THE SHOP'S OTHER LISTING PROGRAMS
028600*    DO IT.
028700*---------------------------------------------------------------
028800 01  RPT-HEADING-LINE.
028900     05  FILLER                  PIC X(01) VALUE SPACE.
029000     05  FILLER                  PIC X(25)
029100             VALUE "FORGE DISPATCH DASHBOARD".
029200     05  FILLER                  PIC X(05) VALUE SPACES.
029300     05  FILLER                  PIC X(09) VALUE "RUN DATE:".
029400     05  HDG-YYYY                PIC 9(04).
029500     05  FILLER                  PIC X(01) VALUE "-".
029600     05  HDG-MM                  PIC 9(02).
029700     05  FILLER                  PIC X(01) VALUE "-".
029800     05  HDG-DD                  PIC 9(02).
029900     05  FILLER                  PIC X(03) VALUE SPACES.
030000     05  FILLER                  PIC X(09) VALUE "RUN TIME:".
030100     05  HDG-HH                  PIC 9(02).
030200     05  FILLER                  PIC X(01) VALUE ":".
030300     05  HDG-MI                  PIC 9(02).
030400     05  FILLER                  PIC X(65) VALUE SPACES.
030500
030600 01  RPT-SECTION-HDR.
030700     05  FILLER                  PIC X(01) VALUE SPACE.
030800     05  RPT-HDR-TEXT            PIC X(40).
030900     05  FILLER                  PIC X(91) VALUE SPACES.
031000
031100 01  RPT-SUMM-COUNT-LINE.
031200     05  FILLER                  PIC X(03) VALUE SPACES.
031300     05  RPT-SC-LABEL            PIC X(30).
031400     05  RPT-SC-VALUE            PIC ZZZ,ZZ9.
031500     05  FILLER                  PIC X(92) VALUE SPACES.
031600
031700 01  RPT-SUMM-DECIMAL-LINE.
031800     05  FILLER                  PIC X(03) VALUE SPACES.
031900     05  RPT-SD-LABEL            PIC X(30).
032000     05  RPT-SD-VALUE            PIC ZZZ9.9.
032100     05  FILLER                  PIC X(93) VALUE SPACES.
032200
032300 01  RPT-SUMM-RATIO-LINE.
032400     05  FILLER                  PIC X(03) VALUE SPACES.
032500     05  RPT-SR-LABEL            PIC X(30).
032600     05  RPT-SR-NUM              PIC ZZ9.
032700     05  FILLER                  PIC X(01) VALUE "/".
032800     05  RPT-SR-DEN              PIC ZZ9.
032900     05  FILLER                  PIC X(92) VALUE SPACES.
033000
033100 01  RPT-SEVERITY-LINE.
033200     05  FILLER                  PIC X(03) VALUE SPACES.
033300     05  RPT-SV-LABEL            PIC X(10).
033400     05  FILLER                  PIC X(02) VALUE SPACES.
033500     05  RPT-SV-COUNT            PIC ZZZ,ZZ9.
033600     05  FILLER                  PIC X(110) VALUE SPACES.
033700
033800 01  RPT-STATUS-LINE.
033900     05  FILLER                  PIC X(03) VALUE SPACES.
034000     05  RPT-ST-LABEL            PIC X(14).
034100     05  FILLER                  PIC X(02) VALUE SPACES.
034200     05  RPT-ST-COUNT            PIC ZZZ,ZZ9.
034300     05  FILLER                  PIC X(106) VALUE SPACES.
034400
034500 01  RPT-ALERT-HDR-LINE.
034600     05  FILLER                  PIC X(01) VALUE SPACE.
034700     05  FILLER                  PIC X(10) VALUE "TICKET-ID".
034800     05  FILLER                  PIC X(03) VALUE SPACES.
034900     05  FILLER                  PIC X(08) VALUE "SEVERITY".
035000     05  FILLER                  PIC X(03) VALUE SPACES.
035100     05  FILLER                  PIC X(12) VALUE "STATUS".
035200     05  FILLER                  PIC X(03) VALUE SPACES.
035300     05  FILLER                  PIC X(16) VALUE "DEADLINE".
035400     05  FILLER                  PIC X(03) VALUE SPACES.
035500     05  FILLER                  PIC X(17)
035600             VALUE "MINUTES-REMAINING".
035700     05  FILLER                  PIC X(03) VALUE SPACES.
035800     05  FILLER                  PIC X(09) VALUE "BREACHED".
035900     05  FILLER                  PIC X(03) VALUE SPACES.
036000     05  FILLER                  PIC X(09) VALUE "WORKER-ID".
036100     05  FILLER                  PIC X(32) VALUE SPACES.
036200
036300 01  RPT-ALERT-DETAIL-LINE.
036400     05  FILLER                  PIC X(01) VALUE SPACE.
036500     05  AL-TICKET               PIC ZZZZZ9.
036600     05  FILLER                  PIC X(07) VALUE SPACES.
036700     05  AL-SEVERITY             PIC X(02).
036800     05  FILLER                  PIC X(09) VALUE SPACES.
036900     05  AL-STATUS               PIC X(12).
037000     05  FILLER                  PIC X(03) VALUE SPACES.
037100     05  AL-DEADLINE-GRP.
037200         10  AL-DL-YYYY            PIC 9(04).
037300         10  FILLER                PIC X(01) VALUE "-".
037400         10  AL-DL-MM              PIC 9(02).
037500         10  FILLER                PIC X(01) VALUE "-".
037600         10  AL-DL-DD              PIC 9(02).
037700         10  FILLER                PIC X(01) VALUE SPACE.
037800         10  AL-DL-HH              PIC 9(02).
037900         10  FILLER                PIC X(01) VALUE ":".
038000         10  AL-DL-MI              PIC 9(02).
038100     05  FILLER                  PIC X(03) VALUE SPACES.
038200     05  AL-MIN-REMAIN            PIC -(5)9.
038300     05  FILLER                  PIC X(12) VALUE SPACES.
038400     05  AL-BREACHED              PIC X(01).
038500     05  FILLER                  PIC X(08) VALUE SPACES.
038600     05  AL-WORKER               PIC ZZZ9.
038700     05  FILLER                  PIC X(42) VALUE SPACES.
038800
038900 01  RPT-ALERT-TRAILER-LINE.
039000     05  FILLER                  PIC X(01) VALUE SPACE.
039100     05  FILLER                  PIC X(20)
039200             VALUE "TOTAL SLA ALERTS:".
039300     05  RPT-ALERT-CNT           PIC ZZZ9.
039400     05  FILLER                  PIC X(107) VALUE SPACES.
039500
039600 01  RPT-END-LINE.
039700     05  FILLER                  PIC X(01) VALUE SPACE.
039800     05  FILLER                  PIC X(15) VALUE "END OF REPORT".
039900     05  FILLER                  PIC X(03) VALUE SPACES.
040000     05  FILLER                  PIC X(13) VALUE "RECORDS READ:".
040100     05  RPT-END-READ            PIC ZZZ,ZZ9.
040200     05  FILLER                  PIC X(03) VALUE SPACES.
040300     05  FILLER                  PIC X(16)
040400             VALUE "RECORDS WRITTEN:".
040500     05  RPT-END-WRITTEN         PIC ZZZ,ZZ9.
040600     05  FILLER                  PIC X(67) VALUE SPACES.
040700
040800 01  RPT-BLANK-LINE              PIC X(132) VALUE SPACES.
040900
041000 COPY ABENDREC.
041100
041200 PROCEDURE DIVISION.
041300
041400 000-MAINLINE.
041500     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
041600     PERFORM 200-ACCUMULATE-TICKET THRU 200-EXIT
041700             UNTIL NO-MORE-TICKETS.
041800     PERFORM 300-ACCUMULATE-WORKER THRU 300-EXIT
041900             UNTIL NO-MORE-WORKERS.
042000     PERFORM 400-ACCUMULATE-ASSIGNMENT THRU 400-EXIT
042100             UNTIL NO-MORE-ASSIGNS.
042200     PERFORM 700-SORT-ALERTS THRU 700-EXIT.
042300     PERFORM 600-PRINT-SUMMARY THRU 600-EXIT.
042400     PERFORM 690-PRINT-ALERTS THRU 690-EXIT.
042500     PERFORM 999-CLEANUP THRU 999-EXIT.
042600     MOVE +0 TO RETURN-CODE.
042700     GOBACK.
042800
042900 000-HOUSEKEEPING.
043000     DISPLAY "TKTDASH -- FORGE DISPATCH DASHBOARD -- BEGIN".
043100     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS
043200                TICKET-LOOKUP-TABLE
043300                SLA-ALERT-TABLE
043400                WM-RESPONSE-MIN-SUM.
043500     MOVE "Y" TO MORE-TICKETS-SW.
043600     MOVE "Y" TO MORE-WORKERS-SW.
043700     MOVE "Y" TO MORE-ASSIGNS-SW.
043800     PERFORM 050-BUILD-RUN-TS THRU 050-EXIT.
043900     MOVE WS-RUN-TS TO WM-TSCONV-TS.
044000     PERFORM 460-CALC-TOTAL-MINUTES THRU 460-EXIT.
044100     MOVE WM-TSCONV-RESULT TO WM-RUN-TOTAL-MIN.
044200     COMPUTE WM-THRESHOLD-TOTAL-MIN = WM-RUN-TOTAL-MIN + 120.
044300     PERFORM 800-OPEN-FILES THRU 800-EXIT.
044400     PERFORM 900-READ-TICKETS-IN THRU 900-EXIT.
044500     IF NO-MORE-TICKETS
044600         MOVE "000-HOUSEKEEPING" TO PARA-NAME
044700         MOVE "TICKETS-IN FILE IS EMPTY" TO ABEND-REASON
044800         GO TO 1000-ABEND-RTN.
044900     PERFORM 920-READ-WORKERS-IN THRU 920-EXIT.
045000     PERFORM 940-READ-ASSIGN-IN THRU 940-EXIT.
045100 000-EXIT.
045200     EXIT.
045300
045400*---------------------------------------------------------------
045500*    050-BUILD-RUN-TS -- SAME WINDOW RULE AS THE OTHER THREE
045600*    FORGE PROGRAMS: A 2-DIGIT YEAR OF 00-49 IS 20XX, 50-99 IS
045700*    19XX.  ACCEPT FROM DATE/TIME, NOT FUNCTION CURRENT-DATE --
045800*    THIS SHOP'S COMPILER HAS NO INTRINSIC FUNCTIONS.
045900*---------------------------------------------------------------
046000 050-BUILD-RUN-TS.
046100     ACCEPT WS-TODAY-RAW FROM DATE.
046200     ACCEPT WS-NOW-RAW FROM TIME.
046300     IF WS-TODAY-YY < 50
046400         COMPUTE WS-RUN-YYYY = 2000 + WS-TODAY-YY
046500     ELSE
046600         COMPUTE WS-RUN-YYYY = 1900 + WS-TODAY-YY
046700     END-IF.
046800     MOVE WS-TODAY-MM TO WS-RUN-MM.
046900     MOVE WS-TODAY-DD TO WS-RUN-DD.
047000     MOVE WS-NOW-HH   TO WS-RUN-HH.
047100     MOVE WS-NOW-MI   TO WS-RUN-MI.
047200 050-EXIT.
047300     EXIT.
047400
047500*---------------------------------------------------------------
047600*    200-ACCUMULATE-TICKET -- ONE TICKET RECORD
047700*---------------------------------------------------------------
047800 200-ACCUMULATE-TICKET.
047900     ADD 1 TO TOTAL-TICKETS.
048000     PERFORM 210-BUMP-SEVERITY THRU 210-EXIT.
048100     PERFORM 220-BUMP-STATUS THRU 220-EXIT.
048200     PERFORM 230-CHECK-SLA-COMPLIANCE THRU 230-EXIT.
048300     PERFORM 650-CHECK-SLA-ALERT THRU 650-EXIT.
048400     PERFORM 240-ADD-LOOKUP-ROW THRU 240-EXIT.
048500     PERFORM 900-READ-TICKETS-IN THRU 900-EXIT.
048600 200-EXIT.
048700     EXIT.
048800
048900 210-BUMP-SEVERITY.
049000     EVALUATE TRUE
049100         WHEN SEVERITY-P1
049200             ADD 1 TO COUNT-SEV-P1
049300         WHEN SEVERITY-P2
049400             ADD 1 TO COUNT-SEV-P2
049500         WHEN SEVERITY-P4
049600             ADD 1 TO COUNT-SEV-P4
049700         WHEN OTHER
049800             ADD 1 TO COUNT-SEV-P3
049900     END-EVALUATE.
050000 210-EXIT.
050100     EXIT.
050200
050300 220-BUMP-STATUS.
050400     EVALUATE TRUE
050500         WHEN STATUS-NEW
050600             ADD 1 TO COUNT-ST-NEW
050700             ADD 1 TO OPEN-TICKETS
050800         WHEN STATUS-OPEN
050900             ADD 1 TO COUNT-ST-OPEN
051000             ADD 1 TO OPEN-TICKETS
051100         WHEN STATUS-ASSIGNED
051200             ADD 1 TO COUNT-ST-ASSIGNED
051300             ADD 1 TO INPROG-TICKETS
051400         WHEN STATUS-IN-PROGRESS
051500             ADD 1 TO COUNT-ST-INPROG
051600             ADD 1 TO INPROG-TICKETS
051700         WHEN STATUS-COMPLETED
051800             ADD 1 TO COUNT-ST-COMPLETED
051900             PERFORM 225-CHECK-COMPLETED-TODAY THRU 225-EXIT
052000         WHEN STATUS-CANCELLED
052100             ADD 1 TO COUNT-ST-CANCELLED
052200     END-EVALUATE.
052300 220-EXIT.
052400     EXIT.
052500
052600 225-CHECK-COMPLETED-TODAY.
052700     MOVE TICKET-COMPLETED-TS TO WS-COMPLETED-TS-WORK.
052800     IF WS-COMP-YYYY = WS-RUN-YYYY
052900        AND WS-COMP-MM = WS-RUN-MM
053000        AND WS-COMP-DD = WS-RUN-DD
053100         ADD 1 TO COMPLETED-TODAY-CNT.
053200 225-EXIT.
053300     EXIT.
053400
053500 230-CHECK-SLA-COMPLIANCE.
053600     IF STATUS-COMPLETED AND TICKET-SLA-DEADLINE-TS NOT = 0
053700         ADD 1 TO SLA-TOTAL-COUNT
053800         IF TICKET-COMPLETED-TS NOT > TICKET-SLA-DEADLINE-TS
053900             ADD 1 TO SLA-MET-COUNT.
054000 230-EXIT.
054100     EXIT.
054200
054300*---------------------------------------------------------------
054400*    650-CHECK-SLA-ALERT -- A TICKET ALERTS WHEN IT IS NOT
054500*    COMPLETED OR CANCELLED, CARRIES A DEADLINE, AND THAT
054600*    DEADLINE IS AT OR BEFORE RUN-TIME-PLUS-120-MINUTES.
054700*---------------------------------------------------------------
054800 650-CHECK-SLA-ALERT.
054900     MOVE "N" TO ALERT-ELIGIBLE-SW.
055000     IF NOT STATUS-COMPLETED
055100         AND NOT STATUS-CANCELLED
055200         AND TICKET-SLA-DEADLINE-TS NOT = 0
055300         MOVE "Y" TO ALERT-ELIGIBLE-SW.
055400     IF ALERT-IS-ELIGIBLE
055500         MOVE TICKET-SLA-DEADLINE-TS TO WM-TSCONV-TS
055600         PERFORM 460-CALC-TOTAL-MINUTES THRU 460-EXIT
055700         MOVE WM-TSCONV-RESULT TO WM-TICKET-DEADLINE-MIN
055800         IF WM-TICKET-DEADLINE-MIN <= WM-THRESHOLD-TOTAL-MIN
055900             PERFORM 660-ADD-ALERT-ROW THRU 660-EXIT.
056000 650-EXIT.
056100     EXIT.
056200
056300 660-ADD-ALERT-ROW.
056400     ADD 1 TO WM-ALERT-COUNT.
056500     SET ALT-IDX TO WM-ALERT-COUNT.
056600     MOVE TICKET-ID            TO ALT-TICKET-ID (ALT-IDX).
056700     MOVE TICKET-SEVERITY      TO ALT-SEVERITY  (ALT-IDX).
056800     MOVE TICKET-STATUS        TO ALT-STATUS    (ALT-IDX).
056900     MOVE TICKET-SLA-DEADLINE-TS TO ALT-DEADLINE-TS (ALT-IDX).
057000     MOVE TICKET-ASSIGNED-WORKER-ID TO ALT-WORKER-ID (ALT-IDX).
057100     COMPUTE WM-ELAPSED-MIN =
057200             WM-TICKET-DEADLINE-MIN - WM-RUN-TOTAL-MIN.
057300     MOVE WM-ELAPSED-MIN TO ALT-MIN-REMAIN (ALT-IDX).
057400     IF WM-TICKET-DEADLINE-MIN < WM-RUN-TOTAL-MIN
057500         MOVE "Y" TO ALT-BREACHED (ALT-IDX)
057600     ELSE
057700         MOVE "N" TO ALT-BREACHED (ALT-IDX).
057800 660-EXIT.
057900     EXIT.
058000
058100 240-ADD-LOOKUP-ROW.
058200     ADD 1 TO WM-LOOKUP-COUNT.
058300     SET TKL-IDX TO WM-LOOKUP-COUNT.
058400     MOVE TICKET-ID         TO TKL-TICKET-ID  (TKL-IDX).
058500     MOVE TICKET-CREATED-TS TO TKL-CREATED-TS (TKL-IDX).
058600 240-EXIT.
058700     EXIT.
058800
058900*---------------------------------------------------------------
059000*    300-ACCUMULATE-WORKER -- ONE WORKER ROSTER RECORD
059100*---------------------------------------------------------------
059200 300-ACCUMULATE-WORKER.
059300     ADD 1 TO TOTAL-WORKERS.
059400     IF WORKER-IS-ACTIVE
059500         ADD 1 TO ACTIVE-WORKERS
059600         IF AVAIL-AVAILABLE OR AVAIL-BUSY
059700             ADD 1 TO ACTIVE-AVAIL-BUSY.
059800     PERFORM 920-READ-WORKERS-IN THRU 920-EXIT.
059900 300-EXIT.
060000     EXIT.
060100
060200*---------------------------------------------------------------
060300*    400-ACCUMULATE-ASSIGNMENT -- ONE ASSIGNMENT RECORD
060400*---------------------------------------------------------------
060500 400-ACCUMULATE-ASSIGNMENT.
060600     ADD 1 TO ASSIGN-COUNT.
060700     MOVE "N" TO LOOKUP-FOUND-SW.
060800     SET TKL-IDX TO 1.
060900     SEARCH TICKET-LOOKUP-ROW
061000         AT END
061100             ADD 1 TO RESP-LOOKUP-MISSES
061200         WHEN TKL-TICKET-ID (TKL-IDX) = ASSIGN-TICKET-ID
061300             MOVE "Y" TO LOOKUP-FOUND-SW.
061400     IF LOOKUP-WAS-FOUND
061500         MOVE TKL-CREATED-TS (TKL-IDX) TO WM-TSCONV-TS
061600         PERFORM 460-CALC-TOTAL-MINUTES THRU 460-EXIT
061700         MOVE WM-TSCONV-RESULT TO WM-CREATED-MIN
061800         MOVE ASSIGN-TS TO WM-TSCONV-TS
061900         PERFORM 460-CALC-TOTAL-MINUTES THRU 460-EXIT
062000         MOVE WM-TSCONV-RESULT TO WM-ASSIGN-MIN
062100         COMPUTE WM-ELAPSED-MIN =
062200                 WM-ASSIGN-MIN - WM-CREATED-MIN
062300         ADD WM-ELAPSED-MIN TO WM-RESPONSE-MIN-SUM.
062400     PERFORM 940-READ-ASSIGN-IN THRU 940-EXIT.
062500 400-EXIT.
062600     EXIT.
062700
062800*---------------------------------------------------------------
062900*    460/470/480/490 -- SHARED CALENDAR ARITHMETIC.  CONVERTS
063000*    THE YYYYMMDDHHMI TIMESTAMP SITTING IN WM-TSCONV-TS TO A
063100*    COUNT OF MINUTES SINCE DAY ZERO OF YEAR 1.  SAME PROPER
063200*    GREGORIAN LEAP RULE (DIV 4, NOT DIV 100, YES DIV 400) AS
063300*    TKTANLZ'S 340-CHECK-LEAP-YEAR.
063400*---------------------------------------------------------------
063500 460-CALC-TOTAL-MINUTES.
063600     PERFORM 470-CALC-DAY-NUMBER THRU 470-EXIT.
063700     COMPUTE WM-TSCONV-RESULT =
063800             (WM-DAYNUM-RESULT * 1440)
063900             + (WM-TSCONV-HH * 60)
064000             + WM-TSCONV-MI.
064100 460-EXIT.
064200     EXIT.
064300
064400 470-CALC-DAY-NUMBER.
064500     COMPUTE WM-DAYNUM-RESULT =
064600             ((WM-TSCONV-YYYY - 1) * 365)
064700             + ((WM-TSCONV-YYYY - 1) / 4)
064800             - ((WM-TSCONV-YYYY - 1) / 100)
064900             + ((WM-TSCONV-YYYY - 1) / 400).
065000     PERFORM 480-ADD-MONTH-DAYS THRU 480-EXIT.
065100     ADD WM-TSCONV-DD TO WM-DAYNUM-RESULT.
065200 470-EXIT.
065300     EXIT.
065400
065500 480-ADD-MONTH-DAYS.
065600     EVALUATE WM-TSCONV-MM
065700         WHEN 1  ADD 000 TO WM-DAYNUM-RESULT
065800         WHEN 2  ADD 031 TO WM-DAYNUM-RESULT
065900         WHEN 3  ADD 059 TO WM-DAYNUM-RESULT
066000         WHEN 4  ADD 090 TO WM-DAYNUM-RESULT
066100         WHEN 5  ADD 120 TO WM-DAYNUM-RESULT
066200         WHEN 6  ADD 151 TO WM-DAYNUM-RESULT
066300         WHEN 7  ADD 181 TO WM-DAYNUM-RESULT
066400         WHEN 8  ADD 212 TO WM-DAYNUM-RESULT
066500         WHEN 9  ADD 243 TO WM-DAYNUM-RESULT
066600         WHEN 10 ADD 273 TO WM-DAYNUM-RESULT
066700         WHEN 11 ADD 304 TO WM-DAYNUM-RESULT
066800         WHEN 12 ADD 334 TO WM-DAYNUM-RESULT
066900     END-EVALUATE.
067000     IF WM-TSCONV-MM > 2
067100         PERFORM 490-CHECK-LEAP-YEAR THRU 490-EXIT
067200         IF WM-IS-LEAP-YEAR
067300             ADD 1 TO WM-DAYNUM-RESULT.
067400 480-EXIT.
067500     EXIT.
067600
067700 490-CHECK-LEAP-YEAR.
067800     MOVE "N" TO WM-LEAP-YEAR-SW.
067900     DIVIDE WM-TSCONV-YYYY BY 4
068000             GIVING WM-LEAP-QUOT REMAINDER WM-LEAP-REM.
068100     IF WM-LEAP-REM = 0
068200         MOVE "Y" TO WM-LEAP-YEAR-SW
068300         DIVIDE WM-TSCONV-YYYY BY 100
068400                 GIVING WM-LEAP-QUOT REMAINDER WM-LEAP-REM
068500         IF WM-LEAP-REM = 0
068600             MOVE "N" TO WM-LEAP-YEAR-SW
068700             DIVIDE WM-TSCONV-YYYY BY 400
068800                     GIVING WM-LEAP-QUOT REMAINDER WM-LEAP-REM
068900             IF WM-LEAP-REM = 0
069000                 MOVE "Y" TO WM-LEAP-YEAR-SW.
069100 490-EXIT.
069200     EXIT.
069300
069400*---------------------------------------------------------------
069500*    700-SORT-ALERTS -- BUBBLE SORT, ASCENDING BY DEADLINE.
069600*    THIS SHOP DOES NOT USE THE SORT VERB FOR A WORK TABLE THIS
069700*    SMALL -- SEE THE 060795RT CHANGE LOG ENTRY ABOVE.
069800*---------------------------------------------------------------
069900 700-SORT-ALERTS.
070000     IF WM-ALERT-COUNT > 1
070100         PERFORM 710-BUBBLE-PASS THRU 710-EXIT
070200                 VARYING ALT-PASS-CTR FROM 1 BY 1
070300                 UNTIL ALT-PASS-CTR >= WM-ALERT-COUNT.
070400 700-EXIT.
070500     EXIT.
070600
070700 710-BUBBLE-PASS.
070800     PERFORM 720-BUBBLE-COMPARE THRU 720-EXIT
070900             VARYING ALT-IDX FROM 1 BY 1
071000             UNTIL ALT-IDX >= WM-ALERT-COUNT.
071100 710-EXIT.
071200     EXIT.
071300
071400 720-BUBBLE-COMPARE.
071500     SET ALT-IDX2 TO ALT-IDX.
071600     SET ALT-IDX2 UP BY 1.
071700     IF ALT-DEADLINE-TS (ALT-IDX) > ALT-DEADLINE-TS (ALT-IDX2)
071800         PERFORM 730-SWAP-ALERT-ROWS THRU 730-EXIT.
071900 720-EXIT.
072000     EXIT.
072100
072200 730-SWAP-ALERT-ROWS.
072300     MOVE ALT-TICKET-ID  (ALT-IDX)  TO ALTT-TICKET-ID.
072400     MOVE ALT-SEVERITY   (ALT-IDX)  TO ALTT-SEVERITY.
072500     MOVE ALT-STATUS     (ALT-IDX)  TO ALTT-STATUS.
072600     MOVE ALT-DEADLINE-TS(ALT-IDX)  TO ALTT-DEADLINE-TS.
072700     MOVE ALT-MIN-REMAIN (ALT-IDX)  TO ALTT-MIN-REMAIN.
072800     MOVE ALT-BREACHED   (ALT-IDX)  TO ALTT-BREACHED.
072900     MOVE ALT-WORKER-ID  (ALT-IDX)  TO ALTT-WORKER-ID.
073000
073100     MOVE ALT-TICKET-ID  (ALT-IDX2) TO ALT-TICKET-ID  (ALT-IDX).
073200     MOVE ALT-SEVERITY   (ALT-IDX2) TO ALT-SEVERITY   (ALT-IDX).
073300     MOVE ALT-STATUS     (ALT-IDX2) TO ALT-STATUS     (ALT-IDX).
073400     MOVE ALT-DEADLINE-TS(ALT-IDX2) TO ALT-DEADLINE-TS(ALT-IDX).
073500     MOVE ALT-MIN-REMAIN (ALT-IDX2) TO ALT-MIN-REMAIN (ALT-IDX).
073600     MOVE ALT-BREACHED   (ALT-IDX2) TO ALT-BREACHED   (ALT-IDX).
073700     MOVE ALT-WORKER-ID  (ALT-IDX2) TO ALT-WORKER-ID  (ALT-IDX).
073800
073900     MOVE ALTT-TICKET-ID  TO ALT-TICKET-ID   (ALT-IDX2).
074000     MOVE ALTT-SEVERITY   TO ALT-SEVERITY    (ALT-IDX2).
074100     MOVE ALTT-STATUS     TO ALT-STATUS      (ALT-IDX2).
074200     MOVE ALTT-DEADLINE-TS TO ALT-DEADLINE-TS (ALT-IDX2).
074300     MOVE ALTT-MIN-REMAIN TO ALT-MIN-REMAIN   (ALT-IDX2).
074400     MOVE ALTT-BREACHED   TO ALT-BREACHED     (ALT-IDX2).
074500     MOVE ALTT-WORKER-ID  TO ALT-WORKER-ID    (ALT-IDX2).
074600 730-EXIT.
074700     EXIT.
074800
074900*---------------------------------------------------------------
075000*    600-PRINT-SUMMARY -- HEADING, SUMMARY BLOCK, SEVERITY AND
075100*    STATUS BREAKOUTS.  690-PRINT-ALERTS PRINTS THE LAST
075200*    SECTION AND THE END-OF-REPORT TRAILER SEPARATELY, AFTER
075300*    700-SORT-ALERTS HAS PUT THE ALERT TABLE IN ORDER.
075400*---------------------------------------------------------------
075500 600-PRINT-SUMMARY.
075600     MOVE WS-RUN-YYYY TO HDG-YYYY.
075700     MOVE WS-RUN-MM   TO HDG-MM.
075800     MOVE WS-RUN-DD   TO HDG-DD.
075900     MOVE WS-RUN-HH   TO HDG-HH.
076000     MOVE WS-RUN-MI   TO HDG-MI.
076100     WRITE REPORT-OUT-REC FROM RPT-HEADING-LINE
076200             AFTER ADVANCING TOP-OF-FORM.
076300     ADD 1 TO LINES-WRITTEN.
076400     WRITE REPORT-OUT-REC FROM RPT-BLANK-LINE
076500             AFTER ADVANCING 1.
076600
076700     MOVE "TOTAL TICKETS" TO RPT-SC-LABEL.
076800     MOVE TOTAL-TICKETS TO RPT-SC-VALUE.
076900     PERFORM 610-WRITE-COUNT-LINE THRU 610-EXIT.
077000
077100     MOVE "OPEN TICKETS" TO RPT-SC-LABEL.
077200     MOVE OPEN-TICKETS TO RPT-SC-VALUE.
077300     PERFORM 610-WRITE-COUNT-LINE THRU 610-EXIT.
077400
077500     MOVE "IN-PROGRESS TICKETS" TO RPT-SC-LABEL.
077600     MOVE INPROG-TICKETS TO RPT-SC-VALUE.
077700     PERFORM 610-WRITE-COUNT-LINE THRU 610-EXIT.
077800
077900     MOVE "COMPLETED TODAY" TO RPT-SC-LABEL.
078000     MOVE COMPLETED-TODAY-CNT TO RPT-SC-VALUE.
078100     PERFORM 610-WRITE-COUNT-LINE THRU 610-EXIT.
078200
078300     PERFORM 615-CALC-AVG-RESPONSE THRU 615-EXIT.
078400     MOVE "AVG RESPONSE MINUTES" TO RPT-SD-LABEL.
078500     MOVE WS-AVG-RESPONSE TO RPT-SD-VALUE.
078600     WRITE REPORT-OUT-REC FROM RPT-SUMM-DECIMAL-LINE
078700             AFTER ADVANCING 1.
078800     ADD 1 TO LINES-WRITTEN.
078900
079000     PERFORM 620-CALC-SLA-RATE THRU 620-EXIT.
079100     MOVE "SLA COMPLIANCE PCT" TO RPT-SD-LABEL.
079200     MOVE WS-SLA-RATE TO RPT-SD-VALUE.
079300     WRITE REPORT-OUT-REC FROM RPT-SUMM-DECIMAL-LINE
079400             AFTER ADVANCING 1.
079500     ADD 1 TO LINES-WRITTEN.
079600
079700     MOVE "ACTIVE WORKERS / TOTAL" TO RPT-SR-LABEL.
079800     MOVE ACTIVE-AVAIL-BUSY TO RPT-SR-NUM.
079900     MOVE ACTIVE-WORKERS TO RPT-SR-DEN.
080000     WRITE REPORT-OUT-REC FROM RPT-SUMM-RATIO-LINE
080100             AFTER ADVANCING 1.
080200     ADD 1 TO LINES-WRITTEN.
080300
080400     WRITE REPORT-OUT-REC FROM RPT-BLANK-LINE
080500             AFTER ADVANCING 1.
080600     MOVE "TICKETS BY SEVERITY" TO RPT-HDR-TEXT.
080700     WRITE REPORT-OUT-REC FROM RPT-SECTION-HDR
080800             AFTER ADVANCING 1.
080900     ADD 1 TO LINES-WRITTEN.
081000     MOVE "P1" TO RPT-SV-LABEL. MOVE COUNT-SEV-P1 TO RPT-SV-COUNT.
081100     PERFORM 630-WRITE-SEVERITY-LINE THRU 630-EXIT.
081200     MOVE "P2" TO RPT-SV-LABEL. MOVE COUNT-SEV-P2 TO RPT-SV-COUNT.
081300     PERFORM 630-WRITE-SEVERITY-LINE THRU 630-EXIT.
081400     MOVE "P3" TO RPT-SV-LABEL. MOVE COUNT-SEV-P3 TO RPT-SV-COUNT.
081500     PERFORM 630-WRITE-SEVERITY-LINE THRU 630-EXIT.
081600     MOVE "P4" TO RPT-SV-LABEL. MOVE COUNT-SEV-P4 TO RPT-SV-COUNT.
081700     PERFORM 630-WRITE-SEVERITY-LINE THRU 630-EXIT.
081800
081900     WRITE REPORT-OUT-REC FROM RPT-BLANK-LINE
082000             AFTER ADVANCING 1.
082100     MOVE "TICKETS BY STATUS" TO RPT-HDR-TEXT.
082200     WRITE REPORT-OUT-REC FROM RPT-SECTION-HDR
082300             AFTER ADVANCING 1.
082400     ADD 1 TO LINES-WRITTEN.
082500     IF COUNT-ST-NEW > 0
082600         MOVE "NEW" TO RPT-ST-LABEL
082700         MOVE COUNT-ST-NEW TO RPT-ST-COUNT
082800         PERFORM 640-WRITE-STATUS-LINE THRU 640-EXIT.
082900     IF COUNT-ST-OPEN > 0
083000         MOVE "OPEN" TO RPT-ST-LABEL
083100         MOVE COUNT-ST-OPEN TO RPT-ST-COUNT
083200         PERFORM 640-WRITE-STATUS-LINE THRU 640-EXIT.
083300     IF COUNT-ST-ASSIGNED > 0
083400         MOVE "ASSIGNED" TO RPT-ST-LABEL
083500         MOVE COUNT-ST-ASSIGNED TO RPT-ST-COUNT
083600         PERFORM 640-WRITE-STATUS-LINE THRU 640-EXIT.
083700     IF COUNT-ST-INPROG > 0
083800         MOVE "IN-PROGRESS" TO RPT-ST-LABEL
083900         MOVE COUNT-ST-INPROG TO RPT-ST-COUNT
084000         PERFORM 640-WRITE-STATUS-LINE THRU 640-EXIT.
084100     IF COUNT-ST-COMPLETED > 0
084200         MOVE "COMPLETED" TO RPT-ST-LABEL
084300         MOVE COUNT-ST-COMPLETED TO RPT-ST-COUNT
084400         PERFORM 640-WRITE-STATUS-LINE THRU 640-EXIT.
084500     IF COUNT-ST-CANCELLED > 0
084600         MOVE "CANCELLED" TO RPT-ST-LABEL
084700         MOVE COUNT-ST-CANCELLED TO RPT-ST-COUNT
084800         PERFORM 640-WRITE-STATUS-LINE THRU 640-EXIT.
084900 600-EXIT.
085000     EXIT.
085100
085200 610-WRITE-COUNT-LINE.
085300     WRITE REPORT-OUT-REC FROM RPT-SUMM-COUNT-LINE
085400             AFTER ADVANCING 1.
085500     ADD 1 TO LINES-WRITTEN.
085600 610-EXIT.
085700     EXIT.
085800
085900 615-CALC-AVG-RESPONSE.
086000     IF ASSIGN-COUNT = 0
086100         MOVE 0.0 TO WS-AVG-RESPONSE
086200     ELSE
086300         COMPUTE WS-WORK-DIVIDEND = WM-RESPONSE-MIN-SUM
086400         COMPUTE WS-WORK-DIVISOR = ASSIGN-COUNT
086500         COMPUTE WS-AVG-RESPONSE ROUNDED =
086600                 WS-WORK-DIVIDEND / WS-WORK-DIVISOR.
086700 615-EXIT.
086800     EXIT.
086900
087000 620-CALC-SLA-RATE.
087100     IF SLA-TOTAL-COUNT = 0
087200         MOVE 100.0 TO WS-SLA-RATE
087300     ELSE
087400         COMPUTE WS-WORK-DIVIDEND = SLA-MET-COUNT
087500         COMPUTE WS-WORK-DIVISOR = SLA-TOTAL-COUNT
087600         COMPUTE WS-SLA-RATE ROUNDED =
087700                 (WS-WORK-DIVIDEND / WS-WORK-DIVISOR) * 100.
087800 620-EXIT.
087900     EXIT.
088000
088100 630-WRITE-SEVERITY-LINE.
088200     WRITE REPORT-OUT-REC FROM RPT-SEVERITY-LINE
088300             AFTER ADVANCING 1.
088400     ADD 1 TO LINES-WRITTEN.
088500 630-EXIT.
088600     EXIT.
088700
088800 640-WRITE-STATUS-LINE.
088900     WRITE REPORT-OUT-REC FROM RPT-STATUS-LINE
089000             AFTER ADVANCING 1.
089100     ADD 1 TO LINES-WRITTEN.
089200 640-EXIT.
089300     EXIT.
089400
089500*---------------------------------------------------------------
089600*    690-PRINT-ALERTS -- SLA ALERT SECTION, PRINTED AFTER THE
089700*    TABLE HAS BEEN SORTED ASCENDING BY DEADLINE, PLUS THE
089800*    END-OF-REPORT TRAILER.
089900*---------------------------------------------------------------
090000 690-PRINT-ALERTS.
090100     WRITE REPORT-OUT-REC FROM RPT-BLANK-LINE
090200             AFTER ADVANCING 1.
090300     MOVE "SLA ALERTS" TO RPT-HDR-TEXT.
090400     WRITE REPORT-OUT-REC FROM RPT-SECTION-HDR
090500             AFTER ADVANCING 1.
090600     ADD 1 TO LINES-WRITTEN.
090700     WRITE REPORT-OUT-REC FROM RPT-ALERT-HDR-LINE
090800             AFTER ADVANCING 1.
090900     ADD 1 TO LINES-WRITTEN.
091000     IF WM-ALERT-COUNT > 0
091100         PERFORM 695-WRITE-ONE-ALERT THRU 695-EXIT
091200                 VARYING ALT-IDX FROM 1 BY 1
091300                 UNTIL ALT-IDX > WM-ALERT-COUNT.
091400     MOVE WM-ALERT-COUNT TO RPT-ALERT-CNT.
091500     WRITE REPORT-OUT-REC FROM RPT-ALERT-TRAILER-LINE
091600             AFTER ADVANCING 1.
091700     ADD 1 TO LINES-WRITTEN.
091800
091900     WRITE REPORT-OUT-REC FROM RPT-BLANK-LINE
092000             AFTER ADVANCING 1.
092100     COMPUTE RPT-END-READ =
092200             TICKETS-READ + WORKERS-READ + ASSIGNS-READ.
092300     MOVE LINES-WRITTEN TO RPT-END-WRITTEN.
092400     WRITE REPORT-OUT-REC FROM RPT-END-LINE
092500             AFTER ADVANCING 1.
092600     ADD 1 TO LINES-WRITTEN.
092700 690-EXIT.
092800     EXIT.
092900
093000 695-WRITE-ONE-ALERT.
093100     MOVE ALT-TICKET-ID (ALT-IDX) TO AL-TICKET.
093200     MOVE ALT-SEVERITY  (ALT-IDX) TO AL-SEVERITY.
093300     MOVE ALT-STATUS    (ALT-IDX) TO AL-STATUS.
093400     MOVE ALT-DEADLINE-TS (ALT-IDX) TO WS-COMPLETED-TS-WORK.
093500     MOVE WS-COMP-YYYY TO AL-DL-YYYY.
093600     MOVE WS-COMP-MM   TO AL-DL-MM.
093700     MOVE WS-COMP-DD   TO AL-DL-DD.
093800     MOVE ALT-DEADLINE-TS (ALT-IDX) TO WM-TSCONV-TS.
093900     MOVE WM-TSCONV-HH TO AL-DL-HH.
094000     MOVE WM-TSCONV-MI TO AL-DL-MI.
094100     MOVE ALT-MIN-REMAIN (ALT-IDX) TO AL-MIN-REMAIN.
094200     MOVE ALT-BREACHED (ALT-IDX) TO AL-BREACHED.
094300     MOVE ALT-WORKER-ID (ALT-IDX) TO AL-WORKER.
094400     WRITE REPORT-OUT-REC FROM RPT-ALERT-DETAIL-LINE
094500             AFTER ADVANCING 1.
094600     ADD 1 TO LINES-WRITTEN.
094700 695-EXIT.
094800     EXIT.
094900
095000*---------------------------------------------------------------
095100*    FILE OPEN/CLOSE/READ PARAGRAPHS
095200*---------------------------------------------------------------
095300 800-OPEN-FILES.
095400     OPEN INPUT  TICKETS-IN.
095500     OPEN INPUT  WORKERS-IN.
095600     OPEN INPUT  ASSIGN-IN.
095700     OPEN OUTPUT REPORT-OUT.
095800     OPEN OUTPUT SYSOUT.
095900     IF TICKIN-STATUS NOT = "00"
096000         MOVE "800-OPEN-FILES" TO PARA-NAME
096100         MOVE "TICKETS-IN OPEN FAILED" TO ABEND-REASON
096200         GO TO 1000-ABEND-RTN.
096300 800-EXIT.
096400     EXIT.
096500
096600 850-CLOSE-FILES.
096700     CLOSE TICKETS-IN WORKERS-IN ASSIGN-IN REPORT-OUT SYSOUT.
096800 850-EXIT.
096900     EXIT.
097000
097100 900-READ-TICKETS-IN.
097200     READ TICKETS-IN INTO TICKET-RECORD
097300         AT END
097400             MOVE "N" TO MORE-TICKETS-SW
097500             GO TO 900-EXIT
097600     END-READ.
097700     ADD 1 TO TICKETS-READ.
097800 900-EXIT.
097900     EXIT.
098000
098100 920-READ-WORKERS-IN.
098200     READ WORKERS-IN INTO WORKER-RECORD
098300         AT END
098400             MOVE "N" TO MORE-WORKERS-SW
098500             GO TO 920-EXIT
098600     END-READ.
098700     ADD 1 TO WORKERS-READ.
098800 920-EXIT.
098900     EXIT.
099000
099100 940-READ-ASSIGN-IN.
099200     READ ASSIGN-IN INTO ASSIGNMENT-RECORD
099300         AT END
099400             MOVE "N" TO MORE-ASSIGNS-SW
099500             GO TO 940-EXIT
099600     END-READ.
099700     ADD 1 TO ASSIGNS-READ.
099800 940-EXIT.
099900     EXIT.
100000
100100 999-CLEANUP.
100200     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
100300     DISPLAY "TKTDASH -- TICKETS READ    = " TICKETS-READ.
100400     DISPLAY "TKTDASH -- WORKERS READ    = " WORKERS-READ.
100500     DISPLAY "TKTDASH -- ASSIGNS READ    = " ASSIGNS-READ.
100600     DISPLAY "TKTDASH -- REPORT LINES    = " LINES-WRITTEN.
100700     DISPLAY "TKTDASH -- SLA ALERTS      = " WM-ALERT-COUNT.
100800     DISPLAY "TKTDASH -- LOOKUP MISSES   = " RESP-LOOKUP-MISSES.
100900     DISPLAY "TKTDASH -- END".
101000 999-EXIT.
101100     EXIT.
101200
101300 1000-ABEND-RTN.
101400     MOVE PARA-NAME TO MSG.
101500     WRITE SYSOUT-REC FROM WS-SYSOUT-REC.
101600     MOVE ABEND-REASON TO MSG.
101700     WRITE SYSOUT-REC FROM WS-SYSOUT-REC.
101800     DISPLAY "TKTDASH -- ABEND IN " PARA-NAME.
101900     DISPLAY "TKTDASH -- REASON   " ABEND-REASON.
102000     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
102100     MOVE 0 TO WM-LEAP-QUOT.
102200     DIVIDE WM-LEAP-QUOT INTO 1.
102300 1000-EXIT.
102400     EXIT.
