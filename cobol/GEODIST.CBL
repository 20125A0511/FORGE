000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  GEODIST.
000300 AUTHOR. D M PRZYBYLSKI.
000400 INSTALLATION. FIELD SERVICES SYSTEMS GROUP.
000500 DATE-WRITTEN. 03/31/91.
000600 DATE-COMPILED. 03/31/91.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000* REMARKS.
001100*
001200*     THIS SUBPROGRAM RETURNS THE GREAT-CIRCLE DISTANCE IN
001300*     KILOMETERS BETWEEN TWO LAT/LONG POINTS AND THE ESTIMATED
001400*     TRAVEL TIME IN MINUTES AT A GIVEN ROAD SPEED.  IT IS CALLED
001500*     BY TKTASSGN (PROXIMITY SCORING) AND TKTROUTE (STOP
001600*     SEQUENCING).  LINKAGE ONLY -- NO FILES OF ITS OWN.
001700*
001800*     THE COMPILER HAS NO SIN/COS/ASIN/SQRT BUILT IN SO THIS
001900*     PROGRAM CARRIES ITS OWN SERIES APPROXIMATIONS (SEE 500-
002000*     THRU 560- BELOW).  DO NOT 'SIMPLIFY' THESE WITH A VENDOR
002100*     MATH LIBRARY CALL WITHOUT CHECKING WITH SYSTEMS FIRST --
002200*     THE LAST TIME SOMEONE TRIED THAT THE LINK STEP BLEW UP.
002300*
002400* CHANGE LOG.
002500* INITIAL WRITE.  HAVERSINE DISTANCE + TRAVEL TIME FOR            033191DM
002600* THE DISPATCH PROXIMITY SCORE.  CR-1091.                         033191DM
002700* TIGHTENED COS-SERIES TO 5 TERMS -- 3 TERMS WAS OFF BY           091592DM
002800* .4 DEGREE AT HIGH LATITUDES.  CR-1184.                          091592DM
002900* ADDED RANGE CLAMP ON HAVERSINE A-VALUE -- BAD GPS               042694RT
003000* FIXES WERE DRIVING ASIN ARGUMENT ABOVE 1.  CR-1340.             042694RT
003100* NEWTON SQUARE ROOT NOW ITERATES 8 TIMES, WAS 5 -- SAW           110796RT
003200* A .06 KM DRIFT ON LONG HAULS.  CR-1412.                         110796RT
003300* Y2K REVIEW -- NO 2-DIGIT YEAR FIELDS IN THIS PROGRAM.           081498SA
003400* NO CHANGE REQUIRED.  CR-1501.                                   081498SA
003500* TRAVEL-TIME CALC NOW GUARDS AGAINST A ZERO OR NEGATIVE          051403JL
003600* ROAD-SPEED PARAMETER.  CR-1689.                                 051403JL
003700* NO FUNCTIONAL CHANGE -- RECOMPILED UNDER THE NEW                092207JL
003800* COMPILER RELEASE PER SYSTEMS BULLETIN 07-44.                    092207JL
003810* DEG-TO-RAD AND EARTH-RADIUS WERE STANDALONE 77-LEVELS --        060104RT
003820* FOLDED INTO A GROUP TO MATCH SHOP STANDARDS.  NO VALUE          060104RT
003830* CHANGED.  CR-1748.                                              060104RT
003900******************************************************************
004000
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER. IBM-390.
004400 OBJECT-COMPUTER. IBM-390.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM.
004700
004800 DATA DIVISION.
004900 FILE SECTION.
005000
005100 WORKING-STORAGE SECTION.
005200******************************************************************
005300*    DEGREE/RADIAN CONSTANTS
005400******************************************************************
005500 01  WM-TRIG-CONSTANTS.
005520     05  WM-DEG-TO-RAD           PIC S9V9(9) COMP-3
005540                                       VALUE 0.017453293.
005560     05  WM-EARTH-RADIUS-KM      PIC S9(5)V99 COMP-3
005580                                       VALUE 6371.00.
005590     05  FILLER                 PIC X(06).
005900
006000 01  WM-RADIAN-FIELDS.
006100     05  WM-LAT1-RAD             PIC S9(3)V9(9) COMP-3.
006200     05  WM-LAT2-RAD             PIC S9(3)V9(9) COMP-3.
006300     05  WM-LNG1-RAD             PIC S9(3)V9(9) COMP-3.
006400     05  WM-LNG2-RAD             PIC S9(3)V9(9) COMP-3.
006500     05  WM-DELTA-LAT-HALF       PIC S9(3)V9(9) COMP-3.
006600     05  WM-DELTA-LNG-HALF       PIC S9(3)V9(9) COMP-3.
006700     05  FILLER                 PIC X(06).
006800
006900******************************************************************
007000*    REDEFINES -- THE SAME SCRATCH AREA IS USED FOR THE SIN
007100*    SERIES AND THE COS SERIES, NEVER BOTH AT ONCE, SO ONE
007200*    SET OF ACCUMULATORS COVERS BOTH (REDEFINED FOR CLARITY
007300*    OF FIELD NAMES IN EACH ROUTINE).
007400******************************************************************
007500 01  WM-TRIG-WORK.
007600     05  WM-SERIES-X             PIC S9(3)V9(9) COMP-3.
007700     05  WM-POWER                PIC S9(7)V9(9) COMP-3.
007800     05  WM-FACT-RUNNING         PIC S9(9) COMP-3.
007900     05  WM-TERM                 PIC S9(3)V9(9) COMP-3.
008000     05  WM-SIN-RESULT           PIC S9(1)V9(9) COMP-3.
008100     05  WM-COS-RESULT           PIC S9(1)V9(9) COMP-3.
008200     05  WM-ASIN-RESULT          PIC S9(1)V9(9) COMP-3.
008300     05  WM-SIGN-FLAG            PIC S9(1) COMP.
008400     05  WM-TERM-IDX             PIC S9(2) COMP.
008500     05  FILLER                 PIC X(02).
008600
008700 01  WM-TRIG-WORK-R REDEFINES WM-TRIG-WORK.
008800     05  FILLER                 PIC X(52).
008900
009000 01  WM-HAVERSINE-FIELDS.
009100     05  WM-SIN-HALF-DLAT        PIC S9(1)V9(9) COMP-3.
009200     05  WM-SIN-HALF-DLNG        PIC S9(1)V9(9) COMP-3.
009300     05  WM-COS-LAT1             PIC S9(1)V9(9) COMP-3.
009400     05  WM-COS-LAT2             PIC S9(1)V9(9) COMP-3.
009500     05  WM-A-VALUE              PIC S9(1)V9(9) COMP-3.
009600     05  WM-DIST-RADIANS         PIC S9(3)V9(9) COMP-3.
009700
009800 01  WM-SQRT-WORK.
009900     05  WM-SQRT-INPUT           PIC S9(1)V9(9) COMP-3.
010000     05  WM-SQRT-GUESS           PIC S9(1)V9(9) COMP-3.
010100     05  WM-SQRT-ITER            PIC S9(2) COMP.
010200     05  FILLER                 PIC X(02).
010300
010400 01  WM-SQRT-WORK-R REDEFINES WM-SQRT-WORK.
010500     05  FILLER                 PIC X(16).
010600
010700 LINKAGE SECTION.
010800 01  GEO-CALC-REC.
010900     05  GEO-LAT-1               PIC S9(3)V9(6).
011000     05  GEO-LNG-1               PIC S9(3)V9(6).
011100     05  GEO-LAT-2               PIC S9(3)V9(6).
011200     05  GEO-LNG-2               PIC S9(3)V9(6).
011300     05  GEO-SPEED-KMH           PIC S9(3)V99.
011400     05  GEO-DIST-KM             PIC S9(4)V99.
011500     05  GEO-TRAVEL-MIN          PIC S9(4)V9.
011600     05  FILLER                 PIC X(08).
011700
011800******************************************************************
011900*    GEO-CALC-REC-ALT LETS THE CALLING PROGRAM'S TRACE-SYSOUT
012000*    DISPLAY JUST THE TWO COMPUTED RESULTS WITHOUT CODING UP
012100*    A SEPARATE MOVE FOR THE FOUR INPUT COORDINATES EVERY TIME.
012200******************************************************************
012300 01  GEO-CALC-REC-ALT REDEFINES GEO-CALC-REC.
012400     05  FILLER                 PIC X(41).
012500     05  GEO-RESULT-VIEW.
012600         10  GEO-DIST-KM-ALT      PIC S9(4)V99.
012700         10  GEO-TRAVEL-MIN-ALT   PIC S9(4)V9.
012800     05  FILLER                 PIC X(08).
012900
013000 PROCEDURE DIVISION USING GEO-CALC-REC.
013100******************************************************************
013200*    MAINLINE
013300******************************************************************
013400     PERFORM 100-COMPUTE-DISTANCE THRU 100-EXIT.
013500     PERFORM 200-COMPUTE-TRAVEL-TIME THRU 200-EXIT.
013600     GOBACK.
013700
013800 100-COMPUTE-DISTANCE.
013900     COMPUTE WM-LAT1-RAD = GEO-LAT-1 * WM-DEG-TO-RAD.
014000     COMPUTE WM-LAT2-RAD = GEO-LAT-2 * WM-DEG-TO-RAD.
014100     COMPUTE WM-LNG1-RAD = GEO-LNG-1 * WM-DEG-TO-RAD.
014200     COMPUTE WM-LNG2-RAD = GEO-LNG-2 * WM-DEG-TO-RAD.
014300     COMPUTE WM-DELTA-LAT-HALF =
014400         (WM-LAT2-RAD - WM-LAT1-RAD) / 2.
014500     COMPUTE WM-DELTA-LNG-HALF =
014600         (WM-LNG2-RAD - WM-LNG1-RAD) / 2.
014700
014800     MOVE WM-DELTA-LAT-HALF TO WM-SERIES-X.
014900     PERFORM 500-SIN-SERIES THRU 500-EXIT.
015000     MOVE WM-SIN-RESULT TO WM-SIN-HALF-DLAT.
015100
015200     MOVE WM-DELTA-LNG-HALF TO WM-SERIES-X.
015300     PERFORM 500-SIN-SERIES THRU 500-EXIT.
015400     MOVE WM-SIN-RESULT TO WM-SIN-HALF-DLNG.
015500
015600     MOVE WM-LAT1-RAD TO WM-SERIES-X.
015700     PERFORM 520-COS-SERIES THRU 520-EXIT.
015800     MOVE WM-COS-RESULT TO WM-COS-LAT1.
015900
016000     MOVE WM-LAT2-RAD TO WM-SERIES-X.
016100     PERFORM 520-COS-SERIES THRU 520-EXIT.
016200     MOVE WM-COS-RESULT TO WM-COS-LAT2.
016300
016400     COMPUTE WM-A-VALUE =
016500         (WM-SIN-HALF-DLAT * WM-SIN-HALF-DLAT) +
016600         (WM-COS-LAT1 * WM-COS-LAT2 *
016700          WM-SIN-HALF-DLNG * WM-SIN-HALF-DLNG).
016800
016900*    A BAD GPS FIX CAN PUSH THE ARGUMENT A HAIR OUTSIDE           042694RT
017000*    0 TO 1 -- CLAMP IT RATHER THAN LET THE ASIN SERIES RUN       042694RT
017100     IF WM-A-VALUE < 0
017200         MOVE 0 TO WM-A-VALUE.
017300     IF WM-A-VALUE > 1
017400         MOVE 1 TO WM-A-VALUE.
017500
017600     MOVE WM-A-VALUE TO WM-SQRT-INPUT.
017700     PERFORM 540-SQUARE-ROOT THRU 540-EXIT.
017800
017900     MOVE WM-SQRT-GUESS TO WM-SERIES-X.
018000     PERFORM 560-ASIN-SERIES THRU 560-EXIT.
018100
018200     COMPUTE WM-DIST-RADIANS = 2 * WM-ASIN-RESULT.
018300     COMPUTE GEO-DIST-KM ROUNDED =
018400         WM-DIST-RADIANS * WM-EARTH-RADIUS-KM.
018500 100-EXIT.
018600     EXIT.
018700
018800 200-COMPUTE-TRAVEL-TIME.
018900     IF GEO-SPEED-KMH NOT > 0
019000         MOVE 0 TO GEO-TRAVEL-MIN
019100     ELSE
019200         COMPUTE GEO-TRAVEL-MIN ROUNDED =
019300             (GEO-DIST-KM / GEO-SPEED-KMH) * 60.
019400 200-EXIT.
019500     EXIT.
019600
019700******************************************************************
019800*    500-SIN-SERIES  --  MACLAURIN SERIES, 5 TERMS PAST X.
019900*    INPUT WM-SERIES-X (RADIANS), OUTPUT WM-SIN-RESULT.
020000******************************************************************
020100 500-SIN-SERIES.
020200     MOVE WM-SERIES-X TO WM-POWER.
020300     MOVE WM-SERIES-X TO WM-SIN-RESULT.
020400     MOVE 1 TO WM-FACT-RUNNING.
020500     MOVE +1 TO WM-SIGN-FLAG.
020600     PERFORM 505-SIN-TERM THRU 505-EXIT
020700         VARYING WM-TERM-IDX FROM 3 BY 2
020800             UNTIL WM-TERM-IDX > 11.
020900 500-EXIT.
021000     EXIT.
021100
021200 505-SIN-TERM.
021300     COMPUTE WM-POWER =
021400         WM-POWER * WM-SERIES-X * WM-SERIES-X.
021500     COMPUTE WM-FACT-RUNNING =
021600         WM-FACT-RUNNING * (WM-TERM-IDX - 1) * WM-TERM-IDX.
021700     COMPUTE WM-TERM = WM-POWER / WM-FACT-RUNNING.
021800     IF WM-SIGN-FLAG = +1
021900         SUBTRACT WM-TERM FROM WM-SIN-RESULT
022000         MOVE -1 TO WM-SIGN-FLAG
022100     ELSE
022200         ADD WM-TERM TO WM-SIN-RESULT
022300         MOVE +1 TO WM-SIGN-FLAG.
022400 505-EXIT.
022500     EXIT.
022600
022700******************************************************************
022800*    520-COS-SERIES  --  MACLAURIN SERIES, 5 TERMS PAST 1.
022900*    INPUT WM-SERIES-X (RADIANS), OUTPUT WM-COS-RESULT.
023000******************************************************************
023100 520-COS-SERIES.
023200     MOVE 1 TO WM-POWER.
023300     MOVE 1 TO WM-COS-RESULT.
023400     MOVE 1 TO WM-FACT-RUNNING.
023500     MOVE +1 TO WM-SIGN-FLAG.
023600*    5 TERMS, NOT 3 -- SEE 091592 CHANGE LOG ENTRY ABOVE.         091592DM
023700     PERFORM 525-COS-TERM THRU 525-EXIT
023800         VARYING WM-TERM-IDX FROM 2 BY 2
023900             UNTIL WM-TERM-IDX > 10.
024000 520-EXIT.
024100     EXIT.
024200
024300 525-COS-TERM.
024400     COMPUTE WM-POWER =
024500         WM-POWER * WM-SERIES-X * WM-SERIES-X.
024600     COMPUTE WM-FACT-RUNNING =
024700         WM-FACT-RUNNING * (WM-TERM-IDX - 1) * WM-TERM-IDX.
024800     COMPUTE WM-TERM = WM-POWER / WM-FACT-RUNNING.
024900     IF WM-SIGN-FLAG = +1
025000         SUBTRACT WM-TERM FROM WM-COS-RESULT
025100         MOVE -1 TO WM-SIGN-FLAG
025200     ELSE
025300         ADD WM-TERM TO WM-COS-RESULT
025400         MOVE +1 TO WM-SIGN-FLAG.
025500 525-EXIT.
025600     EXIT.
025700
025800******************************************************************
025900*    540-SQUARE-ROOT  --  NEWTON-RAPHSON, 8 ITERATIONS.
026000*    INPUT WM-SQRT-INPUT, OUTPUT WM-SQRT-GUESS.
026100******************************************************************
026200 540-SQUARE-ROOT.
026300     IF WM-SQRT-INPUT = 0
026400         MOVE 0 TO WM-SQRT-GUESS
026500         GO TO 540-EXIT.
026600     MOVE WM-SQRT-INPUT TO WM-SQRT-GUESS.
026700*    8 ITERATIONS, NOT 5 -- SEE 110796 CHANGE LOG ENTRY ABOVE.    110796RT
026800     PERFORM 545-NEWTON-STEP THRU 545-EXIT
026900         VARYING WM-SQRT-ITER FROM 1 BY 1
027000             UNTIL WM-SQRT-ITER > 8.
027100 540-EXIT.
027200     EXIT.
027300
027400 545-NEWTON-STEP.
027500     COMPUTE WM-SQRT-GUESS =
027600         (WM-SQRT-GUESS + (WM-SQRT-INPUT / WM-SQRT-GUESS)) / 2.
027700 545-EXIT.
027800     EXIT.
027900
028000******************************************************************
028100*    560-ASIN-SERIES  --  4 TERMS PAST X.  SOUND FOR THE SMALL
028200*    ARGUMENTS THIS PROGRAM ACTUALLY SEES (DISPATCH DISTANCES
028300*    ARE NEVER CONTINENTAL) -- DO NOT REUSE THIS PARAGRAPH FOR
028400*    A GENERAL-PURPOSE ARCSINE.
028500*    INPUT WM-SERIES-X, OUTPUT WM-ASIN-RESULT.
028600******************************************************************
028700 560-ASIN-SERIES.
028800     MOVE WM-SERIES-X TO WM-POWER.
028900     MOVE WM-SERIES-X TO WM-ASIN-RESULT.
029000     COMPUTE WM-POWER = WM-POWER * WM-SERIES-X * WM-SERIES-X.
029100     COMPUTE WM-TERM = WM-POWER / 6.
029200     ADD WM-TERM TO WM-ASIN-RESULT.
029300     COMPUTE WM-POWER = WM-POWER * WM-SERIES-X * WM-SERIES-X.
029400     COMPUTE WM-TERM = WM-POWER * 3 / 40.
029500     ADD WM-TERM TO WM-ASIN-RESULT.
029600     COMPUTE WM-POWER = WM-POWER * WM-SERIES-X * WM-SERIES-X.
029700     COMPUTE WM-TERM = WM-POWER * 15 / 336.
029800     ADD WM-TERM TO WM-ASIN-RESULT.
029900 560-EXIT.
030000     EXIT.
