000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  TKTANLZ.
000300 AUTHOR. R A TOBOLSKI.
000400 INSTALLATION. FIELD SERVICES SYSTEMS GROUP.
000500 DATE-WRITTEN. 09/14/94.
000600 DATE-COMPILED. 09/14/94.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM IS STEP 1 OF THE FORGE DISPATCH CYCLE.
001300*          IT READS THE RAW TICKET FILE AS KEYED IN BY THE CALL
001400*          CENTER OR HANDED OFF BY THE PORTAL FRONT END AND, FOR
001500*          ANY TICKET THAT ARRIVES WITH NO SEVERITY SET, RUNS THE
001600*          KEYWORD CLASSIFIER AGAINST THE TITLE AND DESCRIPTION
001700*          TEXT TO FILL IN SEVERITY, CONFIDENCE, CATEGORY,
001800*          REQUIRED SKILL, EQUIPMENT TYPE AND THE TIME ESTIMATE.
001900*
002000*          EVERY TICKET, CLASSIFIED OR NOT, THEN GETS ITS SLA
002100*          DEADLINE STAMPED FROM THE SEVERITY IN EFFECT AT THAT
002200*          POINT.  THE ENRICHED RECORD IS WRITTEN TO THE
002300*          ANALYZED-TICKET FILE PICKED UP BY TKTASSGN.
002400*
002500******************************************************************
002600
002700         INPUT FILE               -   FORGE.TICKIN
002800
002900         OUTPUT FILE PRODUCED     -   FORGE.TICKOUT
003000
003100         DUMP FILE                -   SYSOUT
003200
003300******************************************************************
003400* CHANGE LOG.
003500* INITIAL WRITE.  KEYWORD SEVERITY/CATEGORY/EQUIPMENT             091494RT
003600* CLASSIFIER AND SLA DEADLINE STAMP.  CR-0880.                    091494RT
003700* ADDED THE EQUIPMENT-TYPE KEYWORD TABLE -- DISPATCH WAS          022895RT
003800* HAND-CODING IT ON THE ROUTE SHEETS.  CR-0914.                   022895RT
003900* "MULTIPLE" ADDED TO THE P2 LIST -- A BUILDING WITH THREE        071396MM
004000* COLD CALLS WAS COMING IN AS THREE SEPARATE P3S.  CR-1065.       071396MM
004100* "DOWN" AND "CRITICAL" ADDED TO THE P1 LIST PER THE OPS          031797MM
004200* ESCALATION REVIEW.  CR-1118.                                    031797MM
004300* LEAP-YEAR CHECK FIXED IN THE SLA DEADLINE CARRY -- A FEB        081498SA
004400* 29 DEADLINE WAS ROLLING OVER TO MARCH 1 IN NON-LEAP YEARS.      081498SA
004500* Y2K REVIEW DONE AT THE SAME TIME.  CR-1498.                     081498SA
004600* "IT SERVICES" CATEGORY SPLIT OUT OF "TELECOM" -- SERVER AND     052601JL
004700* PRINTER CALLS WERE BEING ROUTED TO THE TELECOM CREW.            052601JL
004800* CR-1584.                                                        052601JL
004900* "HAZARD" AND "SAFETY" ADDED TO THE P1 LIST AFTER THE            091103JL
005000* LOADING-DOCK INCIDENT REVIEW.  CR-1701.                         091103JL
005010* WS-DATE AND WS-TIME WERE STANDALONE 77-LEVELS -- FOLDED         060104RT
005020* TO 01 TO MATCH SHOP STANDARDS.  NO VALUE CHANGED.  CR-1748.     060104RT
005100******************************************************************
005200
005300 ENVIRONMENT DIVISION.
005400 CONFIGURATION SECTION.
005500 SOURCE-COMPUTER. IBM-390.
005600 OBJECT-COMPUTER. IBM-390.
005700 SPECIAL-NAMES.
005800     C01 IS TOP-OF-FORM.
005900 INPUT-OUTPUT SECTION.
006000 FILE-CONTROL.
006100     SELECT SYSOUT
006200     ASSIGN TO UT-S-SYSOUT
006300       ORGANIZATION IS SEQUENTIAL.
006400
006500     SELECT TICKETS-IN
006600     ASSIGN TO UT-S-TICKIN
006700       ACCESS MODE IS SEQUENTIAL
006800       FILE STATUS IS TICKIN-STATUS.
006900
007000     SELECT TICKETS-OUT
007100     ASSIGN TO UT-S-TICKOUT
007200       ACCESS MODE IS SEQUENTIAL
007300       FILE STATUS IS TICKOUT-STATUS.
007400
007500 DATA DIVISION.
007600 FILE SECTION.
007700 FD  SYSOUT
007800     RECORDING MODE IS F
007900     LABEL RECORDS ARE STANDARD
008000     RECORD CONTAINS 130 CHARACTERS
008100     BLOCK CONTAINS 0 RECORDS
008200     DATA RECORD IS SYSOUT-REC.
008300 01  SYSOUT-REC  PIC X(130).
008400
008500****** RAW TICKET FILE AS RECEIVED FROM THE CALL CENTER/PORTAL
008600****** FRONT END.  SEVERITY MAY ARRIVE BLANK -- THAT IS THE
008700****** SIGNAL TO RUN THE KEYWORD CLASSIFIER BELOW.
008800 FD  TICKETS-IN
008900     RECORDING MODE IS F
009000     LABEL RECORDS ARE STANDARD
009100     RECORD CONTAINS 345 CHARACTERS
009200     BLOCK CONTAINS 0 RECORDS
009300     DATA RECORD IS TICKETS-IN-REC.
009400 01  TICKETS-IN-REC   PIC X(345).
009500
009600****** ENRICHED TICKET FILE PICKED UP BY TKTASSGN.  SAME
009700****** LAYOUT AS TICKETS-IN -- SEE TICKREC COPYBOOK.
009800 FD  TICKETS-OUT
009900     RECORDING MODE IS F
010000     LABEL RECORDS ARE STANDARD
010100     RECORD CONTAINS 345 CHARACTERS
010200     BLOCK CONTAINS 0 RECORDS
010300     DATA RECORD IS TICKETS-OUT-REC.
010400 01  TICKETS-OUT-REC  PIC X(345).
010500
010600** QSAM FILE
010700 WORKING-STORAGE SECTION.
010800
010900 01  FILE-STATUS-CODES.
011000     05  TICKIN-STATUS           PIC X(02).
011100         88  TICKIN-AT-END       VALUE "10".
011200     05  TICKOUT-STATUS          PIC X(02).
011300     05  FILLER                  PIC X(04).
011400
011500 COPY TICKREC.
011600** QSAM FILE
011700
011800 01  WS-SYSOUT-REC.
011900     05  MSG                     PIC X(80).
012000     05  FILLER                  PIC X(50).
012100
012200 01  WS-DATE                     PIC 9(06).
012300 01  WS-TIME                     PIC 9(08).
012400
012500 01  COUNTERS-IDXS-AND-ACCUMULATORS.
012600     05  RECORDS-READ            PIC 9(7) COMP.
012700     05  RECORDS-WRITTEN         PIC 9(7) COMP.
012800     05  RECORDS-CLASSIFIED      PIC 9(7) COMP.
012900     05  COUNT-P1                PIC 9(7) COMP.
013000     05  COUNT-P2                PIC 9(7) COMP.
013100     05  COUNT-P3                PIC 9(7) COMP.
013200     05  COUNT-P4                PIC 9(7) COMP.
013300     05  WM-TALLY                PIC 9(4) COMP.
013400     05  FILLER                  PIC X(04).
013500
013600******************************************************************
013700*    WM-SCAN-TEXT HOLDS THE CASE-FOLDED TITLE + SPACE +
013800*    DESCRIPTION THAT EVERY KEYWORD CHECK BELOW SCANS.  BUILT
013900*    ONCE PER TICKET BY 190-BUILD-SCAN-TEXT.
014000******************************************************************
014100 01  WM-CLASSIFIER-WORK.
014200     05  WM-SCAN-TEXT            PIC X(181).
014300     05  WM-SEVERITY-SET-SW      PIC X(01).
014400         88  WM-SEVERITY-WAS-SET VALUE "Y".
014500     05  WM-CATEGORY-SET-SW      PIC X(01).
014600         88  WM-CATEGORY-WAS-SET VALUE "Y".
014700     05  WM-EQUIP-SET-SW         PIC X(01).
014800         88  WM-EQUIP-WAS-SET    VALUE "Y".
014900     05  FILLER                  PIC X(03).
015000
015100 01  WM-CLASSIFIER-WORK-R REDEFINES WM-CLASSIFIER-WORK.
015200     05  FILLER                  PIC X(184).
015300
015400******************************************************************
015500*    SLA DEADLINE CALENDAR WORK.  WM-TS-WORK IS BROKEN OUT BY
015600*    WM-TS-BREAKDOWN SO THE DAY-CARRY LOOP CAN WALK THE CALENDAR
015700*    ONE DAY AT A TIME WITHOUT ANY DATE-INTRINSIC SUPPORT.
015800******************************************************************
015900 01  WM-TS-WORK                  PIC 9(12).
016000
016100 01  WM-TS-BREAKDOWN REDEFINES WM-TS-WORK.
016200     05  WM-TS-YYYY               PIC 9(04).
016300     05  WM-TS-MM                  PIC 9(02).
016400     05  WM-TS-DD                  PIC 9(02).
016500     05  WM-TS-HH                  PIC 9(02).
016600     05  WM-TS-MI                  PIC 9(02).
016700
016800 01  WM-SLA-CALENDAR-WORK.
016900     05  WM-SLA-HOURS            PIC 9(03) COMP.
017000     05  WM-DAYS-TO-ADD           PIC 9(03) COMP.
017100     05  WM-HOURS-TO-ADD          PIC 9(02) COMP.
017200     05  WM-MONTH-LEN             PIC 9(02) COMP.
017300     05  WM-LEAP-REM              PIC 9(02) COMP.
017400     05  FILLER                  PIC X(02).
017500
017600 01  WM-SLA-CALENDAR-WORK-R REDEFINES WM-SLA-CALENDAR-WORK.
017700     05  FILLER                  PIC X(12).
017800
017900 01  FLAGS-AND-SWITCHES.
018000     05  MORE-DATA-SW            PIC X(01) VALUE "Y".
018100         88  NO-MORE-DATA        VALUE "N".
018200     05  FILLER                  PIC X(03).
018300
018400 COPY ABENDREC.
018500** QSAM FILE
018600
018700 PROCEDURE DIVISION.
018800     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
018900     PERFORM 100-MAINLINE THRU 100-EXIT
019000             UNTIL NO-MORE-DATA.
019100     PERFORM 999-CLEANUP THRU 999-EXIT.
019200     MOVE +0 TO RETURN-CODE.
019300     GOBACK.
019400
019500 000-HOUSEKEEPING.
019600     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
019700     DISPLAY "******** BEGIN JOB TKTANLZ ********".
019800     ACCEPT  WS-DATE FROM DATE.
019900     ACCEPT  WS-TIME FROM TIME.
020000     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
020100     PERFORM 800-OPEN-FILES THRU 800-EXIT.
020200     PERFORM 900-READ-TICKETS-IN THRU 900-EXIT.
020300     IF NO-MORE-DATA
020400         MOVE "EMPTY INPUT FILE" TO ABEND-REASON
020500         GO TO 1000-ABEND-RTN.
020600 000-EXIT.
020700     EXIT.
020800
020900 100-MAINLINE.
021000     MOVE "100-MAINLINE" TO PARA-NAME.
021100     IF SEVERITY-BLANK
021200         PERFORM 190-BUILD-SCAN-TEXT THRU 190-EXIT
021300         PERFORM 200-CLASSIFY-SEVERITY THRU 200-EXIT
021400         PERFORM 240-CLASSIFY-CATEGORY THRU 240-EXIT
021500         PERFORM 280-CLASSIFY-EQUIPMENT THRU 280-EXIT
021600         PERFORM 295-SET-TIME-ESTIMATE THRU 295-EXIT
021700         ADD +1 TO RECORDS-CLASSIFIED.
021800
021900     PERFORM 300-STAMP-SLA-DEADLINE THRU 300-EXIT.
022000     PERFORM 350-BUMP-SEVERITY-COUNT THRU 350-EXIT.
022100     PERFORM 700-WRITE-TICKETS-OUT THRU 700-EXIT.
022200     PERFORM 900-READ-TICKETS-IN THRU 900-EXIT.
022300 100-EXIT.
022400     EXIT.
022500
022600******************************************************************
022700*    190-BUILD-SCAN-TEXT.  FOLDS TITLE AND DESCRIPTION TO LOWER
022800*    CASE AND CONCATENATES THEM WITH ONE BLANK BETWEEN SO THE
022900*    KEYWORD CHECKS BELOW CAN CROSS THE TITLE/DESCRIPTION
023000*    BOUNDARY (A FEW OF THE OPS KEYWORD PHRASES SPAN BOTH).
023100******************************************************************
023200 190-BUILD-SCAN-TEXT.
023300     MOVE "N" TO WM-SEVERITY-SET-SW.
023400     MOVE "N" TO WM-CATEGORY-SET-SW.
023500     MOVE "N" TO WM-EQUIP-SET-SW.
023600     STRING TICKET-TITLE DELIMITED BY SIZE
023700            " " DELIMITED BY SIZE
023800            TICKET-DESCRIPTION DELIMITED BY SIZE
023900            INTO WM-SCAN-TEXT.
024000     INSPECT WM-SCAN-TEXT
024100         CONVERTING "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
024200                 TO "abcdefghijklmnopqrstuvwxyz".
024300 190-EXIT.
024400     EXIT.
024500
024600******************************************************************
024700*    200-CLASSIFY-SEVERITY.  FIRST RULE THAT MATCHES WINS.
024800*    DEFAULT IS P3 AT 0.600 CONFIDENCE PER THE CLASSIFIER SPEC
024900*    IN THE OPS DISPATCH STANDARDS MEMO.
025000******************************************************************
025100 200-CLASSIFY-SEVERITY.
025200     MOVE "P3" TO TICKET-SEVERITY.
025300     MOVE 0.600 TO TICKET-CONFIDENCE.
025400     PERFORM 210-CHECK-P1-WORDS THRU 210-EXIT.
025500     IF WM-SEVERITY-WAS-SET
025600         GO TO 200-EXIT.
025700     PERFORM 220-CHECK-P2-WORDS THRU 220-EXIT.
025800     IF WM-SEVERITY-WAS-SET
025900         GO TO 200-EXIT.
026000     PERFORM 230-CHECK-P4-WORDS THRU 230-EXIT.
026100 200-EXIT.
026200     EXIT.
026300
026400 210-CHECK-P1-WORDS.
026500     MOVE 0 TO WM-TALLY.
026600     INSPECT WM-SCAN-TEXT TALLYING WM-TALLY FOR ALL "emergency".
026700     IF WM-TALLY > 0
026800         MOVE "P1" TO TICKET-SEVERITY
026900         MOVE 0.800 TO TICKET-CONFIDENCE
027000         MOVE "Y" TO WM-SEVERITY-SET-SW
027100         GO TO 210-EXIT.
027200     MOVE 0 TO WM-TALLY.
027300     INSPECT WM-SCAN-TEXT TALLYING WM-TALLY FOR ALL "fire".
027400     IF WM-TALLY > 0
027500         MOVE "P1" TO TICKET-SEVERITY
027600         MOVE 0.800 TO TICKET-CONFIDENCE
027700         MOVE "Y" TO WM-SEVERITY-SET-SW
027800         GO TO 210-EXIT.
027900     MOVE 0 TO WM-TALLY.
028000     INSPECT WM-SCAN-TEXT TALLYING WM-TALLY FOR ALL "flood".
028100     IF WM-TALLY > 0
028200         MOVE "P1" TO TICKET-SEVERITY
028300         MOVE 0.800 TO TICKET-CONFIDENCE
028400         MOVE "Y" TO WM-SEVERITY-SET-SW
028500         GO TO 210-EXIT.
028600     MOVE 0 TO WM-TALLY.
028700     INSPECT WM-SCAN-TEXT TALLYING WM-TALLY FOR ALL "gas leak".
028800     IF WM-TALLY > 0
028900         MOVE "P1" TO TICKET-SEVERITY
029000         MOVE 0.800 TO TICKET-CONFIDENCE
029100         MOVE "Y" TO WM-SEVERITY-SET-SW
029200         GO TO 210-EXIT.
029300     MOVE 0 TO WM-TALLY.
029400     INSPECT WM-SCAN-TEXT TALLYING WM-TALLY FOR ALL "no power".
029500     IF WM-TALLY > 0
029600         MOVE "P1" TO TICKET-SEVERITY
029700         MOVE 0.800 TO TICKET-CONFIDENCE
029800         MOVE "Y" TO WM-SEVERITY-SET-SW
029900         GO TO 210-EXIT.
030000*    "SAFETY" AND "HAZARD" ADDED PER THE LOADING-DOCK REVIEW --   091103JL
030100*    SEE CHANGE LOG ABOVE.                                        091103JL
030200     MOVE 0 TO WM-TALLY.
030300     INSPECT WM-SCAN-TEXT TALLYING WM-TALLY FOR ALL "safety".
030400     IF WM-TALLY > 0
030500         MOVE "P1" TO TICKET-SEVERITY
030600         MOVE 0.800 TO TICKET-CONFIDENCE
030700         MOVE "Y" TO WM-SEVERITY-SET-SW
030800         GO TO 210-EXIT.
030900     MOVE 0 TO WM-TALLY.
031000     INSPECT WM-SCAN-TEXT TALLYING WM-TALLY FOR ALL "hazard".
031100     IF WM-TALLY > 0
031200         MOVE "P1" TO TICKET-SEVERITY
031300         MOVE 0.800 TO TICKET-CONFIDENCE
031400         MOVE "Y" TO WM-SEVERITY-SET-SW
031500         GO TO 210-EXIT.
031600*    "DOWN" AND "CRITICAL" ADDED PER THE OPS ESCALATION REVIEW    031797MM
031700*    -- SEE CHANGE LOG ABOVE.                                     031797MM
031800     MOVE 0 TO WM-TALLY.
031900     INSPECT WM-SCAN-TEXT TALLYING WM-TALLY FOR ALL "down".
032000     IF WM-TALLY > 0
032100         MOVE "P1" TO TICKET-SEVERITY
032200         MOVE 0.800 TO TICKET-CONFIDENCE
032300         MOVE "Y" TO WM-SEVERITY-SET-SW
032400         GO TO 210-EXIT.
032500     MOVE 0 TO WM-TALLY.
032600     INSPECT WM-SCAN-TEXT TALLYING WM-TALLY FOR ALL "critical".
032700     IF WM-TALLY > 0
032800         MOVE "P1" TO TICKET-SEVERITY
032900         MOVE 0.800 TO TICKET-CONFIDENCE
033000         MOVE "Y" TO WM-SEVERITY-SET-SW
033100         GO TO 210-EXIT.
033200 210-EXIT.
033300     EXIT.
033400
033500 220-CHECK-P2-WORDS.
033600     MOVE 0 TO WM-TALLY.
033700     INSPECT WM-SCAN-TEXT TALLYING WM-TALLY FOR ALL "not working".
033800     IF WM-TALLY > 0
033900         MOVE "P2" TO TICKET-SEVERITY
034000         MOVE 0.700 TO TICKET-CONFIDENCE
034100         MOVE "Y" TO WM-SEVERITY-SET-SW
034200         GO TO 220-EXIT.
034300     MOVE 0 TO WM-TALLY.
034400     INSPECT WM-SCAN-TEXT TALLYING WM-TALLY FOR ALL "broken".
034500     IF WM-TALLY > 0
034600         MOVE "P2" TO TICKET-SEVERITY
034700         MOVE 0.700 TO TICKET-CONFIDENCE
034800         MOVE "Y" TO WM-SEVERITY-SET-SW
034900         GO TO 220-EXIT.
035000     MOVE 0 TO WM-TALLY.
035100     INSPECT WM-SCAN-TEXT TALLYING WM-TALLY FOR ALL "malfunction".
035200     IF WM-TALLY > 0
035300         MOVE "P2" TO TICKET-SEVERITY
035400         MOVE 0.700 TO TICKET-CONFIDENCE
035500         MOVE "Y" TO WM-SEVERITY-SET-SW
035600         GO TO 220-EXIT.
035700*    "MULTIPLE" ADDED AFTER THE THREE-COLD-CALLS MIX-UP -- SEE    071396MM
035800*    CHANGE LOG ABOVE.                                            071396MM
035900     MOVE 0 TO WM-TALLY.
036000     INSPECT WM-SCAN-TEXT TALLYING WM-TALLY FOR ALL "multiple".
036100     IF WM-TALLY > 0
036200         MOVE "P2" TO TICKET-SEVERITY
036300         MOVE 0.700 TO TICKET-CONFIDENCE
036400         MOVE "Y" TO WM-SEVERITY-SET-SW
036500         GO TO 220-EXIT.
036600     MOVE 0 TO WM-TALLY.
036700     INSPECT WM-SCAN-TEXT TALLYING WM-TALLY FOR ALL "urgent".
036800     IF WM-TALLY > 0
036900         MOVE "P2" TO TICKET-SEVERITY
037000         MOVE 0.700 TO TICKET-CONFIDENCE
037100         MOVE "Y" TO WM-SEVERITY-SET-SW
037200         GO TO 220-EXIT.
037300     MOVE 0 TO WM-TALLY.
037400     INSPECT WM-SCAN-TEXT TALLYING WM-TALLY FOR ALL "failing".
037500     IF WM-TALLY > 0
037600         MOVE "P2" TO TICKET-SEVERITY
037700         MOVE 0.700 TO TICKET-CONFIDENCE
037800         MOVE "Y" TO WM-SEVERITY-SET-SW
037900         GO TO 220-EXIT.
038000 220-EXIT.
038100     EXIT.
038200
038300 230-CHECK-P4-WORDS.
038400     MOVE 0 TO WM-TALLY.
038500     INSPECT WM-SCAN-TEXT TALLYING WM-TALLY FOR ALL "cosmetic".
038600     IF WM-TALLY > 0
038700         MOVE "P4" TO TICKET-SEVERITY
038800         MOVE 0.700 TO TICKET-CONFIDENCE
038900         MOVE "Y" TO WM-SEVERITY-SET-SW
039000         GO TO 230-EXIT.
039100     MOVE 0 TO WM-TALLY.
039200     INSPECT WM-SCAN-TEXT TALLYING WM-TALLY FOR ALL "minor".
039300     IF WM-TALLY > 0
039400         MOVE "P4" TO TICKET-SEVERITY
039500         MOVE 0.700 TO TICKET-CONFIDENCE
039600         MOVE "Y" TO WM-SEVERITY-SET-SW
039700         GO TO 230-EXIT.
039800     MOVE 0 TO WM-TALLY.
039900     INSPECT WM-SCAN-TEXT TALLYING WM-TALLY FOR ALL "enhancement".
040000     IF WM-TALLY > 0
040100         MOVE "P4" TO TICKET-SEVERITY
040200         MOVE 0.700 TO TICKET-CONFIDENCE
040300         MOVE "Y" TO WM-SEVERITY-SET-SW
040400         GO TO 230-EXIT.
040500     MOVE 0 TO WM-TALLY.
040600     INSPECT WM-SCAN-TEXT TALLYING WM-TALLY
040700         FOR ALL "when possible".
040800     IF WM-TALLY > 0
040900         MOVE "P4" TO TICKET-SEVERITY
041000         MOVE 0.700 TO TICKET-CONFIDENCE
041100         MOVE "Y" TO WM-SEVERITY-SET-SW
041200         GO TO 230-EXIT.
041300     MOVE 0 TO WM-TALLY.
041400     INSPECT WM-SCAN-TEXT TALLYING WM-TALLY
041500         FOR ALL "low priority".
041600     IF WM-TALLY > 0
041700         MOVE "P4" TO TICKET-SEVERITY
041800         MOVE 0.700 TO TICKET-CONFIDENCE
041900         MOVE "Y" TO WM-SEVERITY-SET-SW
042000         GO TO 230-EXIT.
042100 230-EXIT.
042200     EXIT.
042300
042400******************************************************************
042500*    240-CLASSIFY-CATEGORY.  FIRST MATCH WINS.  DEFAULT IS
042600*    GENERAL MAINTENANCE / GENERAL MAINTENANCE.
042700******************************************************************
042800 240-CLASSIFY-CATEGORY.
042900     MOVE "GENERAL MAINTENANCE" TO TICKET-CATEGORY.
043000     MOVE "GENERAL MAINTENANCE" TO TICKET-SKILL-REQUIRED.
043100     PERFORM 242-CHECK-HVAC-WORDS THRU 242-EXIT.
043200     IF WM-CATEGORY-WAS-SET
043300         GO TO 240-EXIT.
043400     PERFORM 244-CHECK-PLUMB-WORDS THRU 244-EXIT.
043500     IF WM-CATEGORY-WAS-SET
043600         GO TO 240-EXIT.
043700     PERFORM 246-CHECK-ELEC-WORDS THRU 246-EXIT.
043800     IF WM-CATEGORY-WAS-SET
043900         GO TO 240-EXIT.
044000     PERFORM 248-CHECK-TELECOM-WORDS THRU 248-EXIT.
044100     IF WM-CATEGORY-WAS-SET
044200         GO TO 240-EXIT.
044300*    IT SERVICES SPLIT OUT OF TELECOM -- SEE 052601 CHANGE LOG    052601JL
044400*    ENTRY ABOVE.                                                 052601JL
044500     PERFORM 249-CHECK-ITSVCS-WORDS THRU 249-EXIT.
044600 240-EXIT.
044700     EXIT.
044800
044900 242-CHECK-HVAC-WORDS.
045000     MOVE 0 TO WM-TALLY.
045100     INSPECT WM-SCAN-TEXT TALLYING WM-TALLY FOR ALL "hvac".
045200     IF WM-TALLY > 0
045300         GO TO 242-SET-HVAC.
045400     MOVE 0 TO WM-TALLY.
045500     INSPECT WM-SCAN-TEXT TALLYING WM-TALLY FOR ALL "heating".
045600     IF WM-TALLY > 0
045700         GO TO 242-SET-HVAC.
045800     MOVE 0 TO WM-TALLY.
045900     INSPECT WM-SCAN-TEXT TALLYING WM-TALLY FOR ALL "cooling".
046000     IF WM-TALLY > 0
046100         GO TO 242-SET-HVAC.
046200     MOVE 0 TO WM-TALLY.
046300     INSPECT WM-SCAN-TEXT TALLYING WM-TALLY
046400         FOR ALL "air condition".
046500     IF WM-TALLY > 0
046600         GO TO 242-SET-HVAC.
046700     MOVE 0 TO WM-TALLY.
046800     INSPECT WM-SCAN-TEXT TALLYING WM-TALLY FOR ALL "thermostat".
046900     IF WM-TALLY > 0
047000         GO TO 242-SET-HVAC.
047100     MOVE 0 TO WM-TALLY.
047200     INSPECT WM-SCAN-TEXT TALLYING WM-TALLY FOR ALL "furnace".
047300     IF WM-TALLY > 0
047400         GO TO 242-SET-HVAC.
047500     MOVE 0 TO WM-TALLY.
047600     INSPECT WM-SCAN-TEXT TALLYING WM-TALLY FOR ALL "refrigerant".
047700     IF WM-TALLY > 0
047800         GO TO 242-SET-HVAC.
047900     GO TO 242-EXIT.
048000 242-SET-HVAC.
048100     MOVE "HVAC" TO TICKET-CATEGORY.
048200     MOVE "HVAC REPAIR" TO TICKET-SKILL-REQUIRED.
048300     MOVE "Y" TO WM-CATEGORY-SET-SW.
048400 242-EXIT.
048500     EXIT.
048600
048700 244-CHECK-PLUMB-WORDS.
048800     MOVE 0 TO WM-TALLY.
048900     INSPECT WM-SCAN-TEXT TALLYING WM-TALLY FOR ALL "plumb".
049000     IF WM-TALLY > 0
049100         GO TO 244-SET-PLUMB.
049200     MOVE 0 TO WM-TALLY.
049300     INSPECT WM-SCAN-TEXT TALLYING WM-TALLY FOR ALL "pipe".
049400     IF WM-TALLY > 0
049500         GO TO 244-SET-PLUMB.
049600     MOVE 0 TO WM-TALLY.
049700     INSPECT WM-SCAN-TEXT TALLYING WM-TALLY FOR ALL "leak".
049800     IF WM-TALLY > 0
049900         GO TO 244-SET-PLUMB.
050000     MOVE 0 TO WM-TALLY.
050100     INSPECT WM-SCAN-TEXT TALLYING WM-TALLY FOR ALL "drain".
050200     IF WM-TALLY > 0
050300         GO TO 244-SET-PLUMB.
050400     MOVE 0 TO WM-TALLY.
050500     INSPECT WM-SCAN-TEXT TALLYING WM-TALLY FOR ALL "water".
050600     IF WM-TALLY > 0
050700         GO TO 244-SET-PLUMB.
050800     MOVE 0 TO WM-TALLY.
050900     INSPECT WM-SCAN-TEXT TALLYING WM-TALLY FOR ALL "toilet".
051000     IF WM-TALLY > 0
051100         GO TO 244-SET-PLUMB.
051200     MOVE 0 TO WM-TALLY.
051300     INSPECT WM-SCAN-TEXT TALLYING WM-TALLY FOR ALL "faucet".
051400     IF WM-TALLY > 0
051500         GO TO 244-SET-PLUMB.
051600     GO TO 244-EXIT.
051700 244-SET-PLUMB.
051800     MOVE "PLUMBING" TO TICKET-CATEGORY.
051900     MOVE "PLUMBING" TO TICKET-SKILL-REQUIRED.
052000     MOVE "Y" TO WM-CATEGORY-SET-SW.
052100 244-EXIT.
052200     EXIT.
052300
052400 246-CHECK-ELEC-WORDS.
052500     MOVE 0 TO WM-TALLY.
052600     INSPECT WM-SCAN-TEXT TALLYING WM-TALLY FOR ALL "electr".
052700     IF WM-TALLY > 0
052800         GO TO 246-SET-ELEC.
052900     MOVE 0 TO WM-TALLY.
053000     INSPECT WM-SCAN-TEXT TALLYING WM-TALLY FOR ALL "wiring".
053100     IF WM-TALLY > 0
053200         GO TO 246-SET-ELEC.
053300     MOVE 0 TO WM-TALLY.
053400     INSPECT WM-SCAN-TEXT TALLYING WM-TALLY FOR ALL "outlet".
053500     IF WM-TALLY > 0
053600         GO TO 246-SET-ELEC.
053700     MOVE 0 TO WM-TALLY.
053800     INSPECT WM-SCAN-TEXT TALLYING WM-TALLY FOR ALL "breaker".
053900     IF WM-TALLY > 0
054000         GO TO 246-SET-ELEC.
054100     MOVE 0 TO WM-TALLY.
054200     INSPECT WM-SCAN-TEXT TALLYING WM-TALLY FOR ALL "power".
054300     IF WM-TALLY > 0
054400         GO TO 246-SET-ELEC.
054500     MOVE 0 TO WM-TALLY.
054600     INSPECT WM-SCAN-TEXT TALLYING WM-TALLY FOR ALL "circuit".
054700     IF WM-TALLY > 0
054800         GO TO 246-SET-ELEC.
054900     MOVE 0 TO WM-TALLY.
055000     INSPECT WM-SCAN-TEXT TALLYING WM-TALLY FOR ALL "light".
055100     IF WM-TALLY > 0
055200         GO TO 246-SET-ELEC.
055300     GO TO 246-EXIT.
055400 246-SET-ELEC.
055500     MOVE "ELECTRICAL" TO TICKET-CATEGORY.
055600     MOVE "ELECTRICAL" TO TICKET-SKILL-REQUIRED.
055700     MOVE "Y" TO WM-CATEGORY-SET-SW.
055800 246-EXIT.
055900     EXIT.
056000
056100 248-CHECK-TELECOM-WORDS.
056200     MOVE 0 TO WM-TALLY.
056300     INSPECT WM-SCAN-TEXT TALLYING WM-TALLY FOR ALL "network".
056400     IF WM-TALLY > 0
056500         GO TO 248-SET-TELECOM.
056600     MOVE 0 TO WM-TALLY.
056700     INSPECT WM-SCAN-TEXT TALLYING WM-TALLY FOR ALL "internet".
056800     IF WM-TALLY > 0
056900         GO TO 248-SET-TELECOM.
057000     MOVE 0 TO WM-TALLY.
057100     INSPECT WM-SCAN-TEXT TALLYING WM-TALLY FOR ALL "wifi".
057200     IF WM-TALLY > 0
057300         GO TO 248-SET-TELECOM.
057400     MOVE 0 TO WM-TALLY.
057500     INSPECT WM-SCAN-TEXT TALLYING WM-TALLY FOR ALL "cable".
057600     IF WM-TALLY > 0
057700         GO TO 248-SET-TELECOM.
057800     MOVE 0 TO WM-TALLY.
057900     INSPECT WM-SCAN-TEXT TALLYING WM-TALLY FOR ALL "telecom".
058000     IF WM-TALLY > 0
058100         GO TO 248-SET-TELECOM.
058200     MOVE 0 TO WM-TALLY.
058300     INSPECT WM-SCAN-TEXT TALLYING WM-TALLY FOR ALL "fiber".
058400     IF WM-TALLY > 0
058500         GO TO 248-SET-TELECOM.
058600     GO TO 248-EXIT.
058700 248-SET-TELECOM.
058800     MOVE "TELECOM" TO TICKET-CATEGORY.
058900     MOVE "TELECOM" TO TICKET-SKILL-REQUIRED.
059000     MOVE "Y" TO WM-CATEGORY-SET-SW.
059100 248-EXIT.
059200     EXIT.
059300
059400 249-CHECK-ITSVCS-WORDS.
059500     MOVE 0 TO WM-TALLY.
059600     INSPECT WM-SCAN-TEXT TALLYING WM-TALLY FOR ALL "server".
059700     IF WM-TALLY > 0
059800         GO TO 249-SET-ITSVCS.
059900     MOVE 0 TO WM-TALLY.
060000     INSPECT WM-SCAN-TEXT TALLYING WM-TALLY FOR ALL "computer".
060100     IF WM-TALLY > 0
060200         GO TO 249-SET-ITSVCS.
060300     MOVE 0 TO WM-TALLY.
060400     INSPECT WM-SCAN-TEXT TALLYING WM-TALLY FOR ALL "software".
060500     IF WM-TALLY > 0
060600         GO TO 249-SET-ITSVCS.
060700     MOVE 0 TO WM-TALLY.
060800     INSPECT WM-SCAN-TEXT TALLYING WM-TALLY FOR ALL "printer".
060900     IF WM-TALLY > 0
061000         GO TO 249-SET-ITSVCS.
061100     GO TO 249-EXIT.
061200 249-SET-ITSVCS.
061300     MOVE "IT SERVICES" TO TICKET-CATEGORY.
061400     MOVE "IT SUPPORT" TO TICKET-SKILL-REQUIRED.
061500     MOVE "Y" TO WM-CATEGORY-SET-SW.
061600 249-EXIT.
061700     EXIT.
061800
061900******************************************************************
062000*    280-CLASSIFY-EQUIPMENT.  FIRST MATCH WINS, ELSE LEAVE THE
062100*    FIELD BLANK.  TABLE ADDED 022895 -- SEE CHANGE LOG ABOVE.
062200******************************************************************
062300 280-CLASSIFY-EQUIPMENT.
062400     MOVE SPACES TO TICKET-EQUIPMENT-TYPE.
062500     MOVE 0 TO WM-TALLY.
062600     INSPECT WM-SCAN-TEXT TALLYING WM-TALLY FOR ALL "furnace".
062700     IF WM-TALLY > 0
062800         MOVE "FURNACE" TO TICKET-EQUIPMENT-TYPE
062900         GO TO 280-EXIT.
063000     MOVE 0 TO WM-TALLY.
063100     INSPECT WM-SCAN-TEXT TALLYING WM-TALLY FOR ALL "boiler".
063200     IF WM-TALLY > 0
063300         MOVE "BOILER" TO TICKET-EQUIPMENT-TYPE
063400         GO TO 280-EXIT.
063500     MOVE 0 TO WM-TALLY.
063600     INSPECT WM-SCAN-TEXT TALLYING WM-TALLY FOR ALL "ac unit".
063700     IF WM-TALLY > 0
063800         MOVE "AC UNIT" TO TICKET-EQUIPMENT-TYPE
063900         GO TO 280-EXIT.
064000     MOVE 0 TO WM-TALLY.
064100     INSPECT WM-SCAN-TEXT TALLYING WM-TALLY
064200         FOR ALL "air conditioner".
064300     IF WM-TALLY > 0
064400         MOVE "AC UNIT" TO TICKET-EQUIPMENT-TYPE
064500         GO TO 280-EXIT.
064600     MOVE 0 TO WM-TALLY.
064700     INSPECT WM-SCAN-TEXT TALLYING WM-TALLY FOR ALL "thermostat".
064800     IF WM-TALLY > 0
064900         MOVE "THERMOSTAT" TO TICKET-EQUIPMENT-TYPE
065000         GO TO 280-EXIT.
065100     MOVE 0 TO WM-TALLY.
065200     INSPECT WM-SCAN-TEXT TALLYING WM-TALLY
065300         FOR ALL "water heater".
065400     IF WM-TALLY > 0
065500         MOVE "WATER HEATER" TO TICKET-EQUIPMENT-TYPE
065600         GO TO 280-EXIT.
065700     MOVE 0 TO WM-TALLY.
065800     INSPECT WM-SCAN-TEXT TALLYING WM-TALLY FOR ALL "generator".
065900     IF WM-TALLY > 0
066000         MOVE "GENERATOR" TO TICKET-EQUIPMENT-TYPE
066100         GO TO 280-EXIT.
066200     MOVE 0 TO WM-TALLY.
066300     INSPECT WM-SCAN-TEXT TALLYING WM-TALLY FOR ALL "elevator".
066400     IF WM-TALLY > 0
066500         MOVE "ELEVATOR" TO TICKET-EQUIPMENT-TYPE
066600         GO TO 280-EXIT.
066700     MOVE 0 TO WM-TALLY.
066800     INSPECT WM-SCAN-TEXT TALLYING WM-TALLY FOR ALL "compressor".
066900     IF WM-TALLY > 0
067000         MOVE "COMPRESSOR" TO TICKET-EQUIPMENT-TYPE
067100         GO TO 280-EXIT.
067200     MOVE 0 TO WM-TALLY.
067300     INSPECT WM-SCAN-TEXT TALLYING WM-TALLY FOR ALL "router".
067400     IF WM-TALLY > 0
067500         MOVE "NETWORK ROUTER" TO TICKET-EQUIPMENT-TYPE
067600         GO TO 280-EXIT.
067700     MOVE 0 TO WM-TALLY.
067800     INSPECT WM-SCAN-TEXT TALLYING WM-TALLY FOR ALL "server".
067900     IF WM-TALLY > 0
068000         MOVE "SERVER" TO TICKET-EQUIPMENT-TYPE
068100         GO TO 280-EXIT.
068200 280-EXIT.
068300     EXIT.
068400
068500******************************************************************
068600*    295-SET-TIME-ESTIMATE.  BY FINAL SEVERITY, NOT BY THE
068700*    CONFIDENCE OR CATEGORY.
068800******************************************************************
068900 295-SET-TIME-ESTIMATE.
069000     EVALUATE TICKET-SEVERITY
069100         WHEN "P1"
069200             MOVE 120 TO TICKET-TIME-EST-MIN
069300         WHEN "P2"
069400             MOVE 90 TO TICKET-TIME-EST-MIN
069500         WHEN "P3"
069600             MOVE 60 TO TICKET-TIME-EST-MIN
069700         WHEN "P4"
069800             MOVE 45 TO TICKET-TIME-EST-MIN
069900         WHEN OTHER
070000             MOVE 60 TO TICKET-TIME-EST-MIN
070100     END-EVALUATE.
070200 295-EXIT.
070300     EXIT.
070400
070500******************************************************************
070600*    300-STAMP-SLA-DEADLINE.  DEADLINE = CREATED-TS + SLA HOURS
070700*    FOR THE SEVERITY IN EFFECT.  THE HOUR/DAY CARRY WALKS THE
070800*    CALENDAR ONE DAY AT A TIME SO MONTH LENGTH AND LEAP YEARS
070900*    ARE ALWAYS HONORED -- SEE THE 081498 CHANGE LOG ENTRY
071000*    ABOVE, WHICH IS WHAT THIS REPLACED.
071100******************************************************************
071200 300-STAMP-SLA-DEADLINE.
071300     EVALUATE TICKET-SEVERITY
071400         WHEN "P1"
071500             MOVE 2 TO WM-SLA-HOURS
071600         WHEN "P2"
071700             MOVE 4 TO WM-SLA-HOURS
071800         WHEN "P3"
071900             MOVE 24 TO WM-SLA-HOURS
072000         WHEN "P4"
072100             MOVE 72 TO WM-SLA-HOURS
072200         WHEN OTHER
072300             MOVE 24 TO WM-SLA-HOURS
072400     END-EVALUATE.
072500
072600     DIVIDE WM-SLA-HOURS BY 24
072700         GIVING WM-DAYS-TO-ADD
072800         REMAINDER WM-HOURS-TO-ADD.
072900
073000     MOVE TICKET-CREATED-TS TO WM-TS-WORK.
073100     ADD WM-HOURS-TO-ADD TO WM-TS-HH.
073200     IF WM-TS-HH > 23
073300         SUBTRACT 24 FROM WM-TS-HH
073400         ADD 1 TO WM-DAYS-TO-ADD.
073500
073600     PERFORM 320-ADD-ONE-DAY THRU 320-EXIT
073700             WM-DAYS-TO-ADD TIMES.
073800
073900     MOVE WM-TS-WORK TO TICKET-SLA-DEADLINE-TS.
074000 300-EXIT.
074100     EXIT.
074200
074300 320-ADD-ONE-DAY.
074400     ADD 1 TO WM-TS-DD.
074500     PERFORM 330-GET-MONTH-LEN THRU 330-EXIT.
074600     IF WM-TS-DD > WM-MONTH-LEN
074700         MOVE 1 TO WM-TS-DD
074800         ADD 1 TO WM-TS-MM
074900         IF WM-TS-MM > 12
075000             MOVE 1 TO WM-TS-MM
075100             ADD 1 TO WM-TS-YYYY.
075200 320-EXIT.
075300     EXIT.
075400
075500 330-GET-MONTH-LEN.
075600     EVALUATE WM-TS-MM
075700         WHEN 1
075800         WHEN 3
075900         WHEN 5
076000         WHEN 7
076100         WHEN 8
076200         WHEN 10
076300         WHEN 12
076400             MOVE 31 TO WM-MONTH-LEN
076500         WHEN 4
076600         WHEN 6
076700         WHEN 9
076800         WHEN 11
076900             MOVE 30 TO WM-MONTH-LEN
077000         WHEN 2
077100             PERFORM 340-CHECK-LEAP-YEAR THRU 340-EXIT
077200         WHEN OTHER
077300             MOVE 30 TO WM-MONTH-LEN
077400     END-EVALUATE.
077500 330-EXIT.
077600     EXIT.
077700
077800 340-CHECK-LEAP-YEAR.
077900     MOVE 28 TO WM-MONTH-LEN.
078000     DIVIDE WM-TS-YYYY BY 4 GIVING WM-TALLY
078100         REMAINDER WM-LEAP-REM.
078200     IF WM-LEAP-REM = 0
078300         MOVE 29 TO WM-MONTH-LEN
078400         DIVIDE WM-TS-YYYY BY 100 GIVING WM-TALLY
078500             REMAINDER WM-LEAP-REM
078600         IF WM-LEAP-REM = 0
078700             MOVE 28 TO WM-MONTH-LEN
078800             DIVIDE WM-TS-YYYY BY 400 GIVING WM-TALLY
078900                 REMAINDER WM-LEAP-REM
079000             IF WM-LEAP-REM = 0
079100                 MOVE 29 TO WM-MONTH-LEN.
079200 340-EXIT.
079300     EXIT.
079400
079500 350-BUMP-SEVERITY-COUNT.
079600     EVALUATE TICKET-SEVERITY
079700         WHEN "P1"
079800             ADD 1 TO COUNT-P1
079900         WHEN "P2"
080000             ADD 1 TO COUNT-P2
080100         WHEN "P3"
080200             ADD 1 TO COUNT-P3
080300         WHEN "P4"
080400             ADD 1 TO COUNT-P4
080500     END-EVALUATE.
080600 350-EXIT.
080700     EXIT.
080800
080900 700-WRITE-TICKETS-OUT.
081000     WRITE TICKETS-OUT-REC FROM TICKET-RECORD.
081100     ADD +1 TO RECORDS-WRITTEN.
081200 700-EXIT.
081300     EXIT.
081400
081500 800-OPEN-FILES.
081600     MOVE "800-OPEN-FILES" TO PARA-NAME.
081700     OPEN INPUT TICKETS-IN.
081800     OPEN OUTPUT TICKETS-OUT, SYSOUT.
081900 800-EXIT.
082000     EXIT.
082100
082200 850-CLOSE-FILES.
082300     MOVE "850-CLOSE-FILES" TO PARA-NAME.
082400     CLOSE TICKETS-IN, TICKETS-OUT, SYSOUT.
082500 850-EXIT.
082600     EXIT.
082700
082800 900-READ-TICKETS-IN.
082900     READ TICKETS-IN INTO TICKET-RECORD
083000         AT END MOVE "N" TO MORE-DATA-SW
083100         GO TO 900-EXIT
083200     END-READ.
083300     ADD +1 TO RECORDS-READ.
083400 900-EXIT.
083500     EXIT.
083600
083700 999-CLEANUP.
083800     MOVE "999-CLEANUP" TO PARA-NAME.
083900     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
084000     DISPLAY "** RECORDS READ **".
084100     DISPLAY RECORDS-READ.
084200     DISPLAY "** RECORDS WRITTEN **".
084300     DISPLAY RECORDS-WRITTEN.
084400     DISPLAY "** RECORDS CLASSIFIED **".
084500     DISPLAY RECORDS-CLASSIFIED.
084600     DISPLAY "** P1/P2/P3/P4 COUNTS **".
084700     DISPLAY COUNT-P1 SPACE COUNT-P2 SPACE COUNT-P3 SPACE COUNT-P4.
084800     DISPLAY "******** NORMAL END OF JOB TKTANLZ ********".
084900 999-EXIT.
085000     EXIT.
085100
085200 1000-ABEND-RTN.
085300     WRITE SYSOUT-REC FROM ABEND-REC.
085400     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
085500     DISPLAY "*** ABNORMAL END OF JOB- TKTANLZ ***" UPON CONSOLE.
085600     MOVE 0 TO WM-TALLY.
085700     DIVIDE WM-TALLY INTO 1.
