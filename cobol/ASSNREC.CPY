000100******************************************************************
000200*    ASSNREC  --  DISPATCH ASSIGNMENT RECORD
000300*    WRITTEN TO ASSIGN-OUT BY TKTASSGN, ONE PER TICKET ASSIGNED
000400*    IN THE RUN.  READ BACK BY TKTDASH FOR THE RESPONSE-TIME
000500*    AVERAGE AND THE ASSIGNMENT AUDIT LISTING.
000600******************************************************************
000700 01  ASSIGNMENT-RECORD.
000800     05  ASSIGN-ID                  PIC 9(06).
000900     05  ASSIGN-TICKET-ID            PIC 9(06).
001000     05  ASSIGN-WORKER-ID            PIC 9(04).
001100     05  ASSIGN-WORKER-NAME          PIC X(30).
001200     05  ASSIGN-STATUS               PIC X(12).
001300         88  ASSIGN-STATUS-PENDING  VALUE "PENDING".
001400     05  ASSIGN-SKILL-SCORE          PIC 9V999.
001500     05  ASSIGN-PROX-SCORE           PIC 9V999.
001600     05  ASSIGN-AVAIL-SCORE          PIC 9V999.
001700     05  ASSIGN-PERF-SCORE           PIC 9V999.
001800     05  ASSIGN-OVERALL-SCORE        PIC 9V999.
001900     05  ASSIGN-TRAVEL-DIST-KM       PIC 9(04)V99.
002000     05  ASSIGN-TRAVEL-TIME-MIN      PIC 9(04)V9.
002100     05  ASSIGN-ETA-TS               PIC 9(12).
002200     05  ASSIGN-TS                  PIC 9(12).
002300     05  FILLER                      PIC X(07).
