000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  TKTASSGN.
000300 AUTHOR. R A TOBOLSKI.
000400 INSTALLATION. FIELD SERVICES SYSTEMS GROUP.
000500 DATE-WRITTEN. 09/28/94.
000600 DATE-COMPILED. 09/28/94.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM IS STEP 2 OF THE FORGE DISPATCH CYCLE.
001300*          IT LOADS THE ACTIVE FIELD-WORKER ROSTER INTO A TABLE,
001400*          THEN READS THE ANALYZED TICKET FILE PRODUCED BY
001500*          TKTANLZ AND, FOR EVERY TICKET STILL IN STATUS NEW OR
001600*          OPEN, SCORES EACH AVAILABLE WORKER AGAINST IT AND
001700*          ASSIGNS THE TOP-RANKED CANDIDATE.
001800*
001900*          GEODIST AND ASGNSCR ARE CALLED ONCE PER CANDIDATE
002000*          WORKER TO GET THE HAVERSINE DISTANCE AND THE WEIGHTED
002100*          SCORE.  A WORKER MORE THAN 100 KM AWAY IS REJECTED AND
002200*          TAKES NO PART IN THE RANKING.  A WORKER WHO IS PICKED
002300*          IS MARKED BUSY IN THE TABLE SO THE SAME PASS DOES NOT
002400*          DOUBLE-BOOK THEM ON A SECOND TICKET.
002500*
002600******************************************************************
002700
002800         INPUT FILE                -   FORGE.TICKOUT (GEN N-1)
002900
003000         WORKER ROSTER FILE        -   FORGE.WORKIN
003100
003200         OUTPUT FILE PRODUCED      -   FORGE.TICKOUT (GEN N)
003300
003400         ASSIGNMENT FILE PRODUCED  -   FORGE.ASSGNOUT
003500
003600         DUMP FILE                 -   SYSOUT
003700
003800******************************************************************
003900* CHANGE LOG.
004000* INITIAL WRITE.  WORKER TABLE LOAD, CANDIDATE FILTER,            092894RT
004100* GEODIST/ASGNSCR SCORING, TOP-CANDIDATE ASSIGNMENT.  CR-0881.    092894RT
004200* 100-KM REJECT MOVED AHEAD OF THE RANKING COMPARE -- IT WAS      041095RT
004300* SNEAKING A REJECTED WORKER IN WHEN EVERY CANDIDATE TIED AT      041095RT
004400* ZERO.  CR-0950.                                                 041095RT
004500* AUDIT LISTING ADDED TO SYSOUT PER THE OPS REQUEST FOR A         061596MM
004600* PAPER TRAIL ON WHO GOT ASSIGNED WHAT.  CR-1072.                 061596MM
004700* Y2K WINDOWING ADDED TO THE RUN-TIMESTAMP BUILD (ACCEPT FROM     081498SA
004800* DATE STILL ONLY RETURNS A 2-DIGIT YEAR) -- WINDOW IS            081498SA
004900* YY LESS THAN 50 = 20YY, ELSE 19YY.  CR-1499.                    081498SA
005000* ETA-TS CARRY REWRITTEN TO WALK MINUTES THEN HOURS THEN DAYS     112001JL
005100* ONE STEP AT A TIME -- THE OLD SINGLE COMPUTE WAS WRONG ON       112001JL
005200* DAY BOUNDARIES FOR TRAVEL TIMES OVER TWO HOURS.  CR-1610.       112001JL
005300* ASSIGN-TS ADDED TO THE OUTPUT RECORD -- DASHBOARD COULD NOT     030502JL
005400* COMPUTE RESPONSE TIME WITHOUT KNOWING WHEN THE ASSIGNMENT       030502JL
005500* WAS ACTUALLY MADE.  CR-1699.                                    030502JL
005600* ASSIGNED/UNASSIGNED COUNTS WERE ONLY GOING TO THE CONSOLE --    091503RT
005700* OPS WANTED THEM ON THE PRINTED AUDIT LISTING TOO SO THE         091503RT
005800* PAPER TRAIL STANDS ON ITS OWN.  TRAILER LINE ADDED.  CR-1741.   091503RT
005810* WS-DATE, WS-TIME AND WM-CENTURY WERE STANDALONE 77-LEVELS --    060104RT
005820* FOLDED TO 01 TO MATCH SHOP STANDARDS.  NO VALUE CHANGED.        060104RT
005830* CR-1748.                                                        060104RT
005900******************************************************************
006000
006100 ENVIRONMENT DIVISION.
006200 CONFIGURATION SECTION.
006300 SOURCE-COMPUTER. IBM-390.
006400 OBJECT-COMPUTER. IBM-390.
006500 SPECIAL-NAMES.
006600     C01 IS TOP-OF-FORM.
006700 INPUT-OUTPUT SECTION.
006800 FILE-CONTROL.
006900     SELECT SYSOUT
007000     ASSIGN TO UT-S-SYSOUT
007100       ORGANIZATION IS SEQUENTIAL.
007200
007300     SELECT TICKETS-IN
007400     ASSIGN TO UT-S-TICKIN
007500       ACCESS MODE IS SEQUENTIAL
007600       FILE STATUS IS TICKIN-STATUS.
007700
007800     SELECT TICKETS-OUT
007900     ASSIGN TO UT-S-TICKOUT
008000       ACCESS MODE IS SEQUENTIAL
008100       FILE STATUS IS TICKOUT-STATUS.
008200
008300     SELECT WORKERS-IN
008400     ASSIGN TO UT-S-WORKIN
008500       ACCESS MODE IS SEQUENTIAL
008600       FILE STATUS IS WORKIN-STATUS.
008700
008800     SELECT ASSIGN-OUT
008900     ASSIGN TO UT-S-ASSGNOUT
009000       ACCESS MODE IS SEQUENTIAL
009100       FILE STATUS IS ASSGNOUT-STATUS.
009200
009300 DATA DIVISION.
009400 FILE SECTION.
009500 FD  SYSOUT
009600     RECORDING MODE IS F
009700     LABEL RECORDS ARE STANDARD
009800     RECORD CONTAINS 130 CHARACTERS
009900     BLOCK CONTAINS 0 RECORDS
010000     DATA RECORD IS SYSOUT-REC.
010100 01  SYSOUT-REC  PIC X(130).
010200
010300****** ANALYZED TICKET FILE FROM TKTANLZ (PRIOR GENERATION).
010400 FD  TICKETS-IN
010500     RECORDING MODE IS F
010600     LABEL RECORDS ARE STANDARD
010700     RECORD CONTAINS 345 CHARACTERS
010800     BLOCK CONTAINS 0 RECORDS
010900     DATA RECORD IS TICKETS-IN-REC.
011000 01  TICKETS-IN-REC   PIC X(345).
011100
011200****** TICKET FILE AS UPDATED BY THIS RUN -- ASSIGNED TICKETS
011300****** CARRY THE NEW STATUS AND ASSIGNED-WORKER-ID.
011400 FD  TICKETS-OUT
011500     RECORDING MODE IS F
011600     LABEL RECORDS ARE STANDARD
011700     RECORD CONTAINS 345 CHARACTERS
011800     BLOCK CONTAINS 0 RECORDS
011900     DATA RECORD IS TICKETS-OUT-REC.
012000 01  TICKETS-OUT-REC  PIC X(345).
012100
012200****** WORKER ROSTER -- SMALL, TABLE-LOADED AT 050-LOAD-WORKER-
012300****** TABLE.  NO INDEXED MASTER FOR WORKERS IN THIS SYSTEM.
012400 FD  WORKERS-IN
012500     RECORDING MODE IS F
012600     LABEL RECORDS ARE STANDARD
012700     RECORD CONTAINS 160 CHARACTERS
012800     BLOCK CONTAINS 0 RECORDS
012900     DATA RECORD IS WORKERS-IN-REC.
013000 01  WORKERS-IN-REC   PIC X(160).
013100
013200****** ONE RECORD PER TICKET ASSIGNED THIS RUN.  READ BACK BY
013300****** TKTDASH FOR THE RESPONSE-TIME AVERAGE AND THE AUDIT LIST.
013400 FD  ASSIGN-OUT
013500     RECORDING MODE IS F
013600     LABEL RECORDS ARE STANDARD
013700     RECORD CONTAINS 120 CHARACTERS
013800     BLOCK CONTAINS 0 RECORDS
013900     DATA RECORD IS ASSIGN-OUT-REC.
014000 01  ASSIGN-OUT-REC   PIC X(120).
014100
014200** QSAM FILE
014300 WORKING-STORAGE SECTION.
014400
014500 01  FILE-STATUS-CODES.
014600     05  TICKIN-STATUS           PIC X(02).
014700     05  TICKOUT-STATUS          PIC X(02).
014800     05  WORKIN-STATUS           PIC X(02).
014900     05  ASSGNOUT-STATUS         PIC X(02).
015000     05  FILLER                  PIC X(02).
015100
015200 COPY TICKREC.
015300 COPY ASSNREC.
015400** QSAM FILE
015500
015600 01  WS-SYSOUT-REC.
015700     05  MSG                     PIC X(80).
015800     05  FILLER                  PIC X(50).
015900
016000******************************************************************
016100*    ASSIGNMENT AUDIT LISTING LINE -- ONE PER TICKET ASSIGNED
016200*    THIS RUN.  ADDED PER THE 061596 CHANGE LOG ENTRY ABOVE.
016300******************************************************************
016400 01  WS-AUDIT-LINE.
016500     05  FILLER                  PIC X(01).
016600     05  AUDIT-TICKET-ID          PIC ZZZZZ9.
016700     05  FILLER                  PIC X(03).
016800     05  AUDIT-WORKER-ID          PIC ZZZ9.
016900     05  FILLER                  PIC X(03).
017000     05  AUDIT-WORKER-NAME        PIC X(30).
017100     05  FILLER                  PIC X(02).
017200     05  AUDIT-OVERALL-SCORE      PIC 9.999.
017300     05  FILLER                  PIC X(03).
017400     05  AUDIT-DIST-KM            PIC ZZZ9.99.
017500     05  FILLER                  PIC X(03).
017600     05  AUDIT-ETA-TS             PIC 9(12).
017700     05  FILLER                  PIC X(15).
017800
017900******************************************************************
018000*    ASSIGNMENT AUDIT LISTING TRAILER -- ASSIGNED/UNASSIGNED
018100*    COUNTS, PRINTED BELOW THE LAST AUDIT LINE.  ADDED PER THE
018200*    091503RT CHANGE LOG ENTRY ABOVE SO THE COUNTS PRINTED ON THE
018300*    REPORT ITSELF MATCH WHAT WAS ALREADY GOING TO THE CONSOLE.
018400******************************************************************
018500 01  WS-AUDIT-TRAILER-LINE.
018600     05  FILLER                  PIC X(01).
018700     05  FILLER                  PIC X(18) VALUE
018800         "TICKETS ASSIGNED -".
018900     05  FILLER                  PIC X(01).
019000     05  AUDIT-TRL-ASSIGNED      PIC ZZZZZ9.
019100     05  FILLER                  PIC X(03).
019200     05  FILLER                  PIC X(20) VALUE
019300         "TICKETS UNASSIGNED -".
019400     05  FILLER                  PIC X(01).
019500     05  AUDIT-TRL-UNASSIGNED    PIC ZZZZZ9.
019600     05  FILLER                  PIC X(74).
019700
019800 COPY WORKREC.
019900
020000******************************************************************
020100*    WORKER TABLE -- ROSTER IS SMALL (50 OR FEWER PER THE OPS
020200*    MANUAL).  LOADED ONCE AT 050-LOAD-WORKER-TABLE, AND
020300*    WT-AVAIL-STATUS IS FLIPPED TO "busy" IN PLACE WHEN A WORKER
020400*    IS PICKED SO THEY CANNOT BE DOUBLE-BOOKED THIS RUN.
020500******************************************************************
020600 01  WORKER-TABLE.
020700     05  WM-WORKER-COUNT         PIC 9(02) COMP.
020800     05  FILLER                  PIC X(02).
020900     05  WORKER-TABLE-ROW OCCURS 50 TIMES INDEXED BY WRK-IDX.
021000         10  WT-WORKER-ID          PIC 9(04).
021100         10  WT-WORKER-NAME        PIC X(30).
021200         10  WT-SKILL-1            PIC X(20).
021300         10  WT-SKILL-2            PIC X(20).
021400         10  WT-SKILL-3            PIC X(20).
021500         10  WT-SKILL-LEVEL        PIC X(12).
021600         10  WT-CUR-LAT            PIC S9(3)V9(6).
021700         10  WT-CUR-LNG            PIC S9(3)V9(6).
021800         10  WT-LOC-VALID          PIC X(01).
021900             88  WT-LOC-IS-VALID   VALUE "Y".
022000         10  WT-AVAIL-STATUS       PIC X(12).
022100             88  WT-AVAIL-AVAILABLE VALUE "available".
022200             88  WT-AVAIL-BUSY      VALUE "busy".
022300         10  WT-MAX-TICKETS-DAY    PIC 9(02).
022400         10  WT-PERF-RATING        PIC 9V99.
022500         10  WT-FIRST-FIX-RATE     PIC 9V999.
022600         10  WT-ACTIVE-FLAG        PIC X(01).
022700             88  WT-IS-ACTIVE      VALUE "Y".
022800         10  FILLER                PIC X(13).
022900
023000 01  WORKER-TABLE-R REDEFINES WORKER-TABLE.
023100     05  FILLER                  PIC X(8004).
023200
023300 01  GEO-CALC-REC.
023400     05  GEO-LAT-1                PIC S9(3)V9(6).
023500     05  GEO-LNG-1                PIC S9(3)V9(6).
023600     05  GEO-LAT-2                PIC S9(3)V9(6).
023700     05  GEO-LNG-2                PIC S9(3)V9(6).
023800     05  GEO-SPEED-KMH            PIC S9(3)V99.
023900     05  GEO-DIST-KM              PIC S9(4)V99.
024000     05  GEO-TRAVEL-MIN           PIC S9(4)V9.
024100     05  FILLER                  PIC X(08).
024200
024300 01  SCORE-CALC-REC.
024400     05  SCR-SKILL-REQUIRED-FLAG  PIC X(01).
024500         88  SCR-SKILL-REQUIRED   VALUE "Y".
024600         88  SCR-SKILL-NOT-REQUIRED VALUE "N".
024700     05  SCR-SKILL-MATCHED-FLAG   PIC X(01).
024800         88  SCR-SKILL-MATCHED   VALUE "Y".
024900     05  SCR-SKILL-LEVEL          PIC X(12).
025000     05  SCR-DIST-KM              PIC S9(4)V99.
025100     05  SCR-LOC-VALID-FLAG       PIC X(01).
025200         88  SCR-LOC-IS-VALID    VALUE "Y".
025300     05  SCR-PERF-RATING          PIC 9V99.
025400     05  SCR-FIRST-FIX-RATE       PIC 9V999.
025500     05  SCR-SKILL-SCORE          PIC 9V999.
025600     05  SCR-PROX-SCORE           PIC 9V999.
025700     05  SCR-AVAIL-SCORE          PIC 9V999.
025800     05  SCR-PERF-SCORE           PIC 9V999.
025900     05  SCR-OVERALL-SCORE        PIC 9V999.
026000     05  SCR-EFFECTIVE-DIST-KM    PIC 9(4)V99.
026100     05  SCR-REJECT-FLAG          PIC X(01).
026200         88  SCR-WORKER-REJECTED VALUE "Y".
026300     05  FILLER                  PIC X(05).
026400
026500******************************************************************
026600*    BEST-CANDIDATE HOLD AREA -- SNAPSHOT OF THE TOP-SCORING
026700*    WORKER SEEN SO FAR IN 400-SCORE-ONE-WORKER'S SWEEP.
026800******************************************************************
026900 01  WM-BEST-CANDIDATE.
027000     05  WM-BEST-FOUND-SW        PIC X(01).
027100         88  WM-BEST-WAS-FOUND   VALUE "Y".
027200     05  WM-BEST-WRK-IDX          PIC 9(02) COMP.
027300     05  WM-BEST-SKILL-SCORE      PIC 9V999.
027400     05  WM-BEST-PROX-SCORE       PIC 9V999.
027500     05  WM-BEST-AVAIL-SCORE      PIC 9V999.
027600     05  WM-BEST-PERF-SCORE       PIC 9V999.
027700     05  WM-BEST-OVERALL-SCORE    PIC 9V999.
027800     05  WM-BEST-DIST-KM          PIC 9(4)V99.
027900     05  WM-BEST-TRAVEL-MIN       PIC 9(4)V9.
028000     05  FILLER                  PIC X(04).
028100
028200******************************************************************
028300*    RUN-TIMESTAMP BUILD.  ACCEPT FROM DATE STILL ONLY RETURNS A
028400*    2-DIGIT YEAR ON THIS COMPILER -- SEE THE 081498 CHANGE LOG
028500*    ENTRY ABOVE FOR THE WINDOWING RULE.
028600******************************************************************
028700 01  WS-DATE                     PIC 9(06).
028800 01  WS-TIME                     PIC 9(08).
028900 01  WM-CENTURY                  PIC 9(02) COMP.
029000
029100 01  WS-DATE-BREAKDOWN REDEFINES WS-DATE.
029200     05  WS-YY                    PIC 9(02).
029300     05  WS-MM                    PIC 9(02).
029400     05  WS-DD                    PIC 9(02).
029500
029600 01  WS-TIME-BREAKDOWN REDEFINES WS-TIME.
029700     05  WS-HH                    PIC 9(02).
029800     05  WS-MI                    PIC 9(02).
029900     05  WS-SS                    PIC 9(02).
030000     05  WS-CS                    PIC 9(02).
030100
030200 01  WS-RUN-TS                   PIC 9(12).
030300
030400 01  WS-RUN-TS-BREAKDOWN REDEFINES WS-RUN-TS.
030500     05  RUN-YYYY                 PIC 9(04).
030600     05  RUN-MM                   PIC 9(02).
030700     05  RUN-DD                   PIC 9(02).
030800     05  RUN-HH                   PIC 9(02).
030900     05  RUN-MI                   PIC 9(02).
031000
031100 01  WM-ETA-WORK                 PIC 9(12).
031200
031300 01  WM-ETA-BREAKDOWN REDEFINES WM-ETA-WORK.
031400     05  WM-ETA-YYYY              PIC 9(04).
031500     05  WM-ETA-MM                PIC 9(02).
031600     05  WM-ETA-DD                PIC 9(02).
031700     05  WM-ETA-HH                PIC 9(02).
031800     05  WM-ETA-MI                PIC 9(02).
031900
032000 01  WM-CALENDAR-WORK.
032100     05  WM-TRAVEL-MIN-WHOLE     PIC 9(04) COMP.
032200     05  WM-MONTH-LEN             PIC 9(02) COMP.
032300     05  WM-LEAP-REM              PIC 9(02) COMP.
032400     05  WM-LEAP-QUOT             PIC 9(04) COMP.
032500     05  FILLER                  PIC X(02).
032600
032700 01  WM-CALENDAR-WORK-R REDEFINES WM-CALENDAR-WORK.
032800     05  FILLER                  PIC X(12).
032900
033000 01  COUNTERS-IDXS-AND-ACCUMULATORS.
033100     05  RECORDS-READ            PIC 9(7) COMP.
033200     05  RECORDS-WRITTEN         PIC 9(7) COMP.
033300     05  TICKETS-ASSIGNED        PIC 9(7) COMP.
033400     05  TICKETS-UNASSIGNED      PIC 9(7) COMP.
033500     05  TICKETS-NOT-ELIGIBLE    PIC 9(7) COMP.
033600     05  WM-ASSIGN-SEQ           PIC 9(06) COMP.
033700     05  FILLER                  PIC X(04).
033800
033900 01  FLAGS-AND-SWITCHES.
034000     05  MORE-DATA-SW            PIC X(01) VALUE "Y".
034100         88  NO-MORE-DATA        VALUE "N".
034200     05  MORE-WORKERS-SW         PIC X(01) VALUE "Y".
034300         88  NO-MORE-WORKERS     VALUE "N".
034400     05  FILLER                  PIC X(02).
034500
034600 COPY ABENDREC.
034700** QSAM FILE
034800
034900 PROCEDURE DIVISION.
035000     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
035100     PERFORM 100-MAINLINE THRU 100-EXIT
035200             UNTIL NO-MORE-DATA.
035300     PERFORM 999-CLEANUP THRU 999-EXIT.
035400     MOVE +0 TO RETURN-CODE.
035500     GOBACK.
035600
035700 000-HOUSEKEEPING.
035800     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
035900     DISPLAY "******** BEGIN JOB TKTASSGN ********".
036000     ACCEPT  WS-DATE FROM DATE.
036100     ACCEPT  WS-TIME FROM TIME.
036200     PERFORM 060-BUILD-RUN-TS THRU 060-EXIT.
036300     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS, WORKER-TABLE.
036400     PERFORM 800-OPEN-FILES THRU 800-EXIT.
036500     PERFORM 055-READ-WORKERS-IN THRU 055-EXIT.
036600     PERFORM 050-LOAD-WORKER-TABLE THRU 050-EXIT
036700             VARYING WRK-IDX FROM 1 BY 1
036800             UNTIL NO-MORE-WORKERS OR WRK-IDX > 50.
036900     PERFORM 900-READ-TICKETS-IN THRU 900-EXIT.
037000     IF NO-MORE-DATA
037100         MOVE "EMPTY INPUT FILE" TO ABEND-REASON
037200         GO TO 1000-ABEND-RTN.
037300 000-EXIT.
037400     EXIT.
037500
037600******************************************************************
037700*    060-BUILD-RUN-TS.  Y2K WINDOW: YY < 50 IS 20YY, ELSE 19YY.
037800******************************************************************
037900 060-BUILD-RUN-TS.
038000     IF WS-YY < 50
038100         MOVE 20 TO WM-CENTURY
038200     ELSE
038300         MOVE 19 TO WM-CENTURY.
038400     COMPUTE RUN-YYYY = (WM-CENTURY * 100) + WS-YY.
038500     MOVE WS-MM TO RUN-MM.
038600     MOVE WS-DD TO RUN-DD.
038700     MOVE WS-HH TO RUN-HH.
038800     MOVE WS-MI TO RUN-MI.
038900 060-EXIT.
039000     EXIT.
039100
039200 050-LOAD-WORKER-TABLE.
039300     MOVE WORKER-ID       TO WT-WORKER-ID (WRK-IDX).
039400     MOVE WORKER-NAME     TO WT-WORKER-NAME (WRK-IDX).
039500     MOVE WORKER-SKILL-1  TO WT-SKILL-1 (WRK-IDX).
039600     MOVE WORKER-SKILL-2  TO WT-SKILL-2 (WRK-IDX).
039700     MOVE WORKER-SKILL-3  TO WT-SKILL-3 (WRK-IDX).
039800     MOVE WORKER-SKILL-LEVEL TO WT-SKILL-LEVEL (WRK-IDX).
039900     MOVE WORKER-CUR-LAT  TO WT-CUR-LAT (WRK-IDX).
040000     MOVE WORKER-CUR-LNG  TO WT-CUR-LNG (WRK-IDX).
040100     MOVE WORKER-LOC-VALID TO WT-LOC-VALID (WRK-IDX).
040200     MOVE WORKER-AVAIL-STATUS TO WT-AVAIL-STATUS (WRK-IDX).
040300     MOVE WORKER-MAX-TICKETS-DAY TO WT-MAX-TICKETS-DAY (WRK-IDX).
040400     MOVE WORKER-PERF-RATING TO WT-PERF-RATING (WRK-IDX).
040500     MOVE WORKER-FIRST-FIX-RATE TO WT-FIRST-FIX-RATE (WRK-IDX).
040600     MOVE WORKER-ACTIVE-FLAG TO WT-ACTIVE-FLAG (WRK-IDX).
040700     ADD 1 TO WM-WORKER-COUNT.
040800     PERFORM 055-READ-WORKERS-IN THRU 055-EXIT.
040900 050-EXIT.
041000     EXIT.
041100
041200 055-READ-WORKERS-IN.
041300     READ WORKERS-IN INTO WORKER-RECORD
041400         AT END MOVE "N" TO MORE-WORKERS-SW
041500         GO TO 055-EXIT
041600     END-READ.
041700 055-EXIT.
041800     EXIT.
041900
042000 100-MAINLINE.
042100     MOVE "100-MAINLINE" TO PARA-NAME.
042200     IF STATUS-NEW OR STATUS-OPEN
042300         PERFORM 200-ASSIGN-ONE-TICKET THRU 200-EXIT
042400     ELSE
042500         ADD 1 TO TICKETS-NOT-ELIGIBLE.
042600
042700     PERFORM 700-WRITE-TICKETS-OUT THRU 700-EXIT.
042800     PERFORM 900-READ-TICKETS-IN THRU 900-EXIT.
042900 100-EXIT.
043000     EXIT.
043100
043200******************************************************************
043300*    200-ASSIGN-ONE-TICKET.  SWEEPS THE WORKER TABLE, THEN
043400*    WRITES THE ASSIGNMENT FOR THE BEST CANDIDATE, IF ANY.
043500******************************************************************
043600 200-ASSIGN-ONE-TICKET.
043700     MOVE "N" TO WM-BEST-FOUND-SW.
043800     PERFORM 400-SCORE-ONE-WORKER THRU 400-EXIT
043900             VARYING WRK-IDX FROM 1 BY 1
044000             UNTIL WRK-IDX > WM-WORKER-COUNT.
044100     IF WM-BEST-WAS-FOUND
044200         PERFORM 480-WRITE-ASSIGNMENT THRU 480-EXIT
044300         ADD 1 TO TICKETS-ASSIGNED
044400     ELSE
044500         ADD 1 TO TICKETS-UNASSIGNED.
044600 200-EXIT.
044700     EXIT.
044800
044900 400-SCORE-ONE-WORKER.
045000     IF WT-IS-ACTIVE (WRK-IDX) AND WT-AVAIL-AVAILABLE (WRK-IDX)
045100         PERFORM 410-BUILD-SCORE-INPUTS THRU 410-EXIT
045200         CALL "ASGNSCR" USING SCORE-CALC-REC
045300         IF NOT SCR-WORKER-REJECTED
045400             IF NOT WM-BEST-WAS-FOUND
045500                OR SCR-OVERALL-SCORE > WM-BEST-OVERALL-SCORE
045600                 PERFORM 450-SAVE-BEST-CANDIDATE THRU 450-EXIT.
045700 400-EXIT.
045800     EXIT.
045900
046000 410-BUILD-SCORE-INPUTS.
046100     IF TICKET-SKILL-REQUIRED = SPACES
046200         MOVE "N" TO SCR-SKILL-REQUIRED-FLAG
046300     ELSE
046400         MOVE "Y" TO SCR-SKILL-REQUIRED-FLAG.
046500     MOVE "N" TO SCR-SKILL-MATCHED-FLAG.
046600     IF TICKET-SKILL-REQUIRED = WT-SKILL-1 (WRK-IDX)
046700        OR TICKET-SKILL-REQUIRED = WT-SKILL-2 (WRK-IDX)
046800        OR TICKET-SKILL-REQUIRED = WT-SKILL-3 (WRK-IDX)
046900         MOVE "Y" TO SCR-SKILL-MATCHED-FLAG.
047000     MOVE WT-SKILL-LEVEL (WRK-IDX) TO SCR-SKILL-LEVEL.
047100     MOVE WT-PERF-RATING (WRK-IDX) TO SCR-PERF-RATING.
047200     MOVE WT-FIRST-FIX-RATE (WRK-IDX) TO SCR-FIRST-FIX-RATE.
047300
047400     MOVE 0 TO GEO-DIST-KM.
047500     MOVE 0 TO GEO-TRAVEL-MIN.
047600     IF TICKET-LOC-IS-VALID AND WT-LOC-IS-VALID (WRK-IDX)
047700         MOVE "Y" TO SCR-LOC-VALID-FLAG
047800         MOVE TICKET-LOC-LAT TO GEO-LAT-1
047900         MOVE TICKET-LOC-LNG TO GEO-LNG-1
048000         MOVE WT-CUR-LAT (WRK-IDX) TO GEO-LAT-2
048100         MOVE WT-CUR-LNG (WRK-IDX) TO GEO-LNG-2
048200         MOVE 40 TO GEO-SPEED-KMH
048300         CALL "GEODIST" USING GEO-CALC-REC
048400         MOVE GEO-DIST-KM TO SCR-DIST-KM
048500     ELSE
048600         MOVE "N" TO SCR-LOC-VALID-FLAG
048700         MOVE 0 TO SCR-DIST-KM.
048800 410-EXIT.
048900     EXIT.
049000
049100******************************************************************
049200*    450-SAVE-BEST-CANDIDATE.  TRAVEL MINUTES FOR THE ETA STAMP
049300*    ARE TAKEN FROM SCR-EFFECTIVE-DIST-KM, NOT THE RAW GEODIST
049400*    DISTANCE -- A WORKER WITH NO VALID LOCATION STILL GETS THE
049500*    20.00 KM ASSUMED-DISTANCE TRAVEL TIME, NOT A ZERO ONE.
049600******************************************************************
049700 450-SAVE-BEST-CANDIDATE.
049800     MOVE "Y" TO WM-BEST-FOUND-SW.
049900     SET WM-BEST-WRK-IDX TO WRK-IDX.
050000     MOVE SCR-SKILL-SCORE TO WM-BEST-SKILL-SCORE.
050100     MOVE SCR-PROX-SCORE TO WM-BEST-PROX-SCORE.
050200     MOVE SCR-AVAIL-SCORE TO WM-BEST-AVAIL-SCORE.
050300     MOVE SCR-PERF-SCORE TO WM-BEST-PERF-SCORE.
050400     MOVE SCR-OVERALL-SCORE TO WM-BEST-OVERALL-SCORE.
050500     MOVE SCR-EFFECTIVE-DIST-KM TO WM-BEST-DIST-KM.
050600*    TRAVEL MINUTES FOR THE ETA STAMP ARE FIGURED HERE ON THE
050700*    EFFECTIVE DISTANCE (SAME 40 KMH FORMULA GEODIST USES) --
050800*    ASGNSCR HANDS BACK THE DISTANCE/SCORE ONLY, NOT THE TIME,
050900*    AND A RE-CALL TO GEODIST WOULD JUST RE-DERIVE THE RAW
051000*    LAT/LONG DISTANCE INSTEAD OF THE 20-KM FALLBACK WHEN THE
051100*    WORKER OR TICKET LOCATION IS NOT VALID.
051200     COMPUTE WM-BEST-TRAVEL-MIN ROUNDED =
051300         (WM-BEST-DIST-KM / 40) * 60.
051400 450-EXIT.
051500     EXIT.
051600
051700 480-WRITE-ASSIGNMENT.
051800     MOVE "480-WRITE-ASSIGNMENT" TO PARA-NAME.
051900     ADD 1 TO WM-ASSIGN-SEQ.
052000     PERFORM 500-CALC-ETA-TS THRU 500-EXIT.
052100
052200     MOVE WM-ASSIGN-SEQ TO ASSIGN-ID.
052300     MOVE TICKET-ID TO ASSIGN-TICKET-ID.
052400     MOVE WT-WORKER-ID (WM-BEST-WRK-IDX) TO ASSIGN-WORKER-ID.
052500     MOVE WT-WORKER-NAME (WM-BEST-WRK-IDX) TO ASSIGN-WORKER-NAME.
052600     MOVE "PENDING" TO ASSIGN-STATUS.
052700     MOVE WM-BEST-SKILL-SCORE TO ASSIGN-SKILL-SCORE.
052800     MOVE WM-BEST-PROX-SCORE TO ASSIGN-PROX-SCORE.
052900     MOVE WM-BEST-AVAIL-SCORE TO ASSIGN-AVAIL-SCORE.
053000     MOVE WM-BEST-PERF-SCORE TO ASSIGN-PERF-SCORE.
053100     MOVE WM-BEST-OVERALL-SCORE TO ASSIGN-OVERALL-SCORE.
053200     MOVE WM-BEST-DIST-KM TO ASSIGN-TRAVEL-DIST-KM.
053300     MOVE WM-BEST-TRAVEL-MIN TO ASSIGN-TRAVEL-TIME-MIN.
053400     MOVE WM-ETA-WORK TO ASSIGN-ETA-TS.
053500     MOVE WS-RUN-TS TO ASSIGN-TS.
053600     WRITE ASSIGN-OUT-REC FROM ASSIGNMENT-RECORD.
053700
053800     MOVE "ASSIGNED" TO TICKET-STATUS.
053900     MOVE WT-WORKER-ID (WM-BEST-WRK-IDX) TO
054000         TICKET-ASSIGNED-WORKER-ID.
054100     MOVE "busy" TO WT-AVAIL-STATUS (WM-BEST-WRK-IDX).
054200
054300     PERFORM 490-PRINT-AUDIT-LINE THRU 490-EXIT.
054400 480-EXIT.
054500     EXIT.
054600
054700 490-PRINT-AUDIT-LINE.
054800     MOVE SPACES TO WS-AUDIT-LINE.
054900     MOVE TICKET-ID TO AUDIT-TICKET-ID.
055000     MOVE WT-WORKER-ID (WM-BEST-WRK-IDX) TO AUDIT-WORKER-ID.
055100     MOVE WT-WORKER-NAME (WM-BEST-WRK-IDX) TO AUDIT-WORKER-NAME.
055200     MOVE WM-BEST-OVERALL-SCORE TO AUDIT-OVERALL-SCORE.
055300     MOVE WM-BEST-DIST-KM TO AUDIT-DIST-KM.
055400     MOVE WM-ETA-WORK TO AUDIT-ETA-TS.
055500     WRITE SYSOUT-REC FROM WS-AUDIT-LINE.
055600 490-EXIT.
055700     EXIT.
055800
055900******************************************************************
056000*    500-CALC-ETA-TS.  RUN TIMESTAMP PLUS THE WHOLE-MINUTE,
056100*    ROUNDED TRAVEL TIME, CARRYING MINUTES INTO HOURS INTO DAYS
056200*    AS NEEDED -- SEE THE 112001 CHANGE LOG ENTRY ABOVE.
056300******************************************************************
056400 500-CALC-ETA-TS.
056500     MOVE WS-RUN-TS TO WM-ETA-WORK.
056600     COMPUTE WM-TRAVEL-MIN-WHOLE ROUNDED = WM-BEST-TRAVEL-MIN.
056700     ADD WM-TRAVEL-MIN-WHOLE TO WM-ETA-MI.
056800     PERFORM 510-CARRY-MINUTES THRU 510-EXIT
056900             UNTIL WM-ETA-MI < 60.
057000 500-EXIT.
057100     EXIT.
057200
057300 510-CARRY-MINUTES.
057400     SUBTRACT 60 FROM WM-ETA-MI.
057500     ADD 1 TO WM-ETA-HH.
057600     IF WM-ETA-HH > 23
057700         SUBTRACT 24 FROM WM-ETA-HH
057800         PERFORM 520-ETA-ADD-DAY THRU 520-EXIT.
057900 510-EXIT.
058000     EXIT.
058100
058200 520-ETA-ADD-DAY.
058300     ADD 1 TO WM-ETA-DD.
058400     PERFORM 530-ETA-MONTH-LEN THRU 530-EXIT.
058500     IF WM-ETA-DD > WM-MONTH-LEN
058600         MOVE 1 TO WM-ETA-DD
058700         ADD 1 TO WM-ETA-MM
058800         IF WM-ETA-MM > 12
058900             MOVE 1 TO WM-ETA-MM
059000             ADD 1 TO WM-ETA-YYYY.
059100 520-EXIT.
059200     EXIT.
059300
059400 530-ETA-MONTH-LEN.
059500     EVALUATE WM-ETA-MM
059600         WHEN 1
059700         WHEN 3
059800         WHEN 5
059900         WHEN 7
060000         WHEN 8
060100         WHEN 10
060200         WHEN 12
060300             MOVE 31 TO WM-MONTH-LEN
060400         WHEN 4
060500         WHEN 6
060600         WHEN 9
060700         WHEN 11
060800             MOVE 30 TO WM-MONTH-LEN
060900         WHEN 2
061000             PERFORM 540-ETA-LEAP-YEAR THRU 540-EXIT
061100         WHEN OTHER
061200             MOVE 30 TO WM-MONTH-LEN
061300     END-EVALUATE.
061400 530-EXIT.
061500     EXIT.
061600
061700 540-ETA-LEAP-YEAR.
061800     MOVE 28 TO WM-MONTH-LEN.
061900     DIVIDE WM-ETA-YYYY BY 4 GIVING WM-LEAP-QUOT
062000         REMAINDER WM-LEAP-REM.
062100     IF WM-LEAP-REM = 0
062200         MOVE 29 TO WM-MONTH-LEN
062300         DIVIDE WM-ETA-YYYY BY 100 GIVING WM-LEAP-QUOT
062400             REMAINDER WM-LEAP-REM
062500         IF WM-LEAP-REM = 0
062600             MOVE 28 TO WM-MONTH-LEN
062700             DIVIDE WM-ETA-YYYY BY 400 GIVING WM-LEAP-QUOT
062800                 REMAINDER WM-LEAP-REM
062900             IF WM-LEAP-REM = 0
063000                 MOVE 29 TO WM-MONTH-LEN.
063100 540-EXIT.
063200     EXIT.
063300
063400 700-WRITE-TICKETS-OUT.
063500     WRITE TICKETS-OUT-REC FROM TICKET-RECORD.
063600     ADD +1 TO RECORDS-WRITTEN.
063700 700-EXIT.
063800     EXIT.
063900
064000 800-OPEN-FILES.
064100     MOVE "800-OPEN-FILES" TO PARA-NAME.
064200     OPEN INPUT TICKETS-IN, WORKERS-IN.
064300     OPEN OUTPUT TICKETS-OUT, ASSIGN-OUT, SYSOUT.
064400 800-EXIT.
064500     EXIT.
064600
064700 850-CLOSE-FILES.
064800     MOVE "850-CLOSE-FILES" TO PARA-NAME.
064900     CLOSE TICKETS-IN, TICKETS-OUT, WORKERS-IN, ASSIGN-OUT,
065000           SYSOUT.
065100 850-EXIT.
065200     EXIT.
065300
065400 900-READ-TICKETS-IN.
065500     READ TICKETS-IN INTO TICKET-RECORD
065600         AT END MOVE "N" TO MORE-DATA-SW
065700         GO TO 900-EXIT
065800     END-READ.
065900     ADD +1 TO RECORDS-READ.
066000 900-EXIT.
066100     EXIT.
066200
066300 495-PRINT-AUDIT-TRAILER.
066400     MOVE TICKETS-ASSIGNED TO AUDIT-TRL-ASSIGNED.
066500     MOVE TICKETS-UNASSIGNED TO AUDIT-TRL-UNASSIGNED.
066600     WRITE SYSOUT-REC FROM WS-AUDIT-TRAILER-LINE.
066700 495-EXIT.
066800     EXIT.
066900
067000 999-CLEANUP.
067100     MOVE "999-CLEANUP" TO PARA-NAME.
067200     PERFORM 495-PRINT-AUDIT-TRAILER THRU 495-EXIT.
067300     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
067400     DISPLAY "** RECORDS READ **".
067500     DISPLAY RECORDS-READ.
067600     DISPLAY "** RECORDS WRITTEN **".
067700     DISPLAY RECORDS-WRITTEN.
067800     DISPLAY "** TICKETS ASSIGNED **".
067900     DISPLAY TICKETS-ASSIGNED.
068000     DISPLAY "** TICKETS UNASSIGNED (NO CANDIDATE) **".
068100     DISPLAY TICKETS-UNASSIGNED.
068200     DISPLAY "** TICKETS NOT ELIGIBLE FOR ASSIGNMENT **".
068300     DISPLAY TICKETS-NOT-ELIGIBLE.
068400     DISPLAY "******** NORMAL END OF JOB TKTASSGN ********".
068500 999-EXIT.
068600     EXIT.
068700
068800 1000-ABEND-RTN.
068900     WRITE SYSOUT-REC FROM ABEND-REC.
069000     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
069100     DISPLAY "*** ABNORMAL END OF JOB- TKTASSGN ***" UPON CONSOLE.
069200     MOVE 0 TO WM-TRAVEL-MIN-WHOLE.
069300     DIVIDE WM-TRAVEL-MIN-WHOLE INTO 1.
